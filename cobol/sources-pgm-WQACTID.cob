000100*******************
000200 IDENTIFICATION DIVISION.
000300*******************
000400 PROGRAM-ID.     WQACTID.
000500 AUTHOR.         TMPDCL.
000600 INSTALLATION.   NCRN WATER QUALITY ETL.
000700 DATE-WRITTEN.   12 JAN 1998.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  U6 ACTIVITY-ID ASSIGNER.  RUNS TWO PASSES OVER
001200*               THE QUANTITATION-LIMIT STAGE FILE.
001300*           :  PASS 1 VALIDATES THAT EVERY ROW CARRIES A
001400*               GROUPING-VAR AND AN ACTIVITY-GROUP-ID, AND THAT
001500*               THE DISTINCT SET OF GROUPING-VAR VALUES SEEN IS
001600*               EXACTLY THE FOUR KNOWN ONES - NCRN_WQ_HABINV,
001700*               NCRN_WQ_WQUANTITY, NCRN_WQ_WQUALITY AND
001800*               NCRN_WQ_WCHEM.  ANY MISSING KEY, ANY UNEXPECTED
001900*               GROUPING-VAR, OR A GROUPING-VAR NEVER SEEN AT
002000*               ALL ABORTS THE RUN BEFORE PASS 2 STARTS.
002100*           :  PASS 2 COMPOSES A PIPE-SEPARATED ACTIVITY-ID FOR
002200*               EACH ROW FROM A GROUPING-VAR-SPECIFIC SET OF
002300*               FIELDS.  A ROW THAT STILL RESOLVES TO A NULL
002400*               ACTIVITY-ID AFTER COMPOSITION ALSO ABORTS THE
002500*               RUN - THIS IS A HARD DOWNSTREAM KEY, NOT A
002600*               WARNING-LEVEL CONDITION.
002700*
002800*================================================================
002900* HISTORY OF MODIFICATION:
003000*================================================================
003100* WQB021 - TMPDCL  - 12/01/1998 - NCRN WQ ETL PHASE 2             WQB021  
003200*                   - INITIAL VERSION.                            WQB021  
003300*-----------------------------------------------------------------WQB021  
003400* WQB031 - TMPJXW  - 04/03/1999 - Y2K REMEDIATION                 WQB031  
003500*                   - REVIEWED - THIS PROGRAM CARRIES NO DATE     WQB031  
003600*                     FIELDS OF ITS OWN.  COMMENT ONLY, NO CODE   WQB031  
003700*                     CHANGE.                                     WQB031  
003800*-----------------------------------------------------------------WQB031
003900* WQB044 - TMPBTS  - 11/08/2003 - JOB TKT NCRN-2003-041           WQB044
004000*                   - REVIEWED AGAINST THE WQRESULT.CPY WIDENING  WQB044
004100*                     TO 1100 BYTES (NEW VISNOTES FIELD) - THIS   WQB044
004200*                     PROGRAM COPIES WQRESULT STRAIGHT INTO ITS   WQB044
004300*                     FD RECORD, SO THE WIDER LAYOUT CAME IN      WQB044
004400*                     AUTOMATICALLY.  NO CODE CHANGE REQUIRED.    WQB044
004500*-----------------------------------------------------------------WQB044
004600* WQB050 - TMPBTS  - 12/08/2003 - AUDIT REQUEST NCRN-2003-050      WQB050
004700*                   - C000/C100/C200 WERE NOT BUILDING THE        WQB050
004800*                     ACTIVITY-ID THE DOWNSTREAM CONSUMERS ARE    WQB050
004900*                     CONTRACTED TO RECEIVE - EVERY BRANCH WAS    WQB050
005000*                     STRINGING LOCID/ACTSDTE/CHARNM INSTEAD OF  WQB050
005100*                     THE REQUIRED ACTIVITY-GROUP-ID|GROUPING-   WQB050
005200*                     VAR BASE, AND NONE OF THE PER-GROUP        WQB050
005300*                     SUFFIXES WERE CONDITIONAL ON THE FIELD     WQB050
005400*                     ACTUALLY BEING PRESENT (WQUANTITY/         WQB050
005500*                     INSTRUMENT) OR ON SAMPLEABILITY BEING      WQB050
005600*                     "ACTIVELY SAMPLED" (WQUALITY/WCHEM).       WQB050
005700*                     REWRITTEN SO THE BASE IS ALWAYS            WQB050
005800*                     ACTGRPID|GRPVAR, WITH C100/C200 NOW        WQB050
005900*                     GUARDED APPENDS AND A NEW C300-APPEND-LAB  WQB050
006000*                     PARAGRAPH FOR THE WCHEM SUFFIX.            WQB050
006100*-----------------------------------------------------------------WQB050
006200*
006300****************
006400 ENVIRONMENT DIVISION.
006500****************
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER.  IBM-AS400.
006800 OBJECT-COMPUTER.  IBM-AS400.
006900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
007000                     UPSI-0 IS UPSI-SWITCH-0
007100                       ON  STATUS IS U0-ON
007200                       OFF STATUS IS U0-OFF.
007300
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT WQ-QUANTLD ASSIGN TO DATABASE-WQQUANTL
007700        ORGANIZATION IS SEQUENTIAL
007800        FILE STATUS IS WK-C-FILE-STATUS.
007900
008000     SELECT WQ-ACTIDD ASSIGN TO DATABASE-WQACTID
008100        ORGANIZATION IS SEQUENTIAL
008200        FILE STATUS IS WK-C-OUT-STATUS.
008300
008400***************
008500 DATA DIVISION.
008600***************
008700 FILE SECTION.
008800*************
008900 FD  WQ-QUANTLD
009000     LABEL RECORDS ARE OMITTED
009100     DATA RECORD IS WK-WQRESULT-IN.
009200 01  WK-WQRESULT-IN.
009300     COPY sources-cpy-WQRESULT.
009400
009500 FD  WQ-ACTIDD
009600     LABEL RECORDS ARE OMITTED
009700     DATA RECORD IS WK-WQRESULT-OUT.
009800 01  WK-WQRESULT-OUT.
009900     COPY sources-cpy-WQRESULT.
010000
010100*************************
010200 WORKING-STORAGE SECTION.
010300*************************
010400 01  FILLER                 PIC X(24)  VALUE
010500     "** PROGRAM WQACTID   **".
010600
010700 01  WK-C-COMMON.
010800     COPY sources-cpy-WQCOMMON.
010900
011000 01  WK-C-OUT-STATUS         PIC X(02).
011100
011200 01  WK-C-COUNTERS.
011300     05  WK-N-INPUT-CNT         PIC 9(07) COMP.
011400     05  WK-N-INPUT-CNT-R REDEFINES WK-N-INPUT-CNT
011500                            PIC X(04).
011600     05  WK-N-ABORT-CNT         PIC 9(07) COMP.
011700     05  FILLER                 PIC X(08).
011800
011900 01  WK-C-EOF-SWITCHES.
012000     05  WK-C-INPUT-EOF         PIC X(01) VALUE "N".
012100     88  WK-C-INPUT-AT-EOF        VALUE "Y".
012200     05  FILLER                 PIC X(09).
012300
012400*---------------------------------------------------------------*
012500* GROUPING-VAR COVERAGE TABLE - THE FOUR VALUES THE DOWNSTREAM  *
012600* CONSUMERS ARE CONTRACTED TO RECEIVE.  PASS 1 MUST SEE EVERY   *
012700* ONE AT LEAST ONCE AND MUST SEE NOTHING ELSE.                  *
012800*---------------------------------------------------------------*
012900 01  WK-G-COVERAGE-AREA.
013000     05  WK-G-ENTRY OCCURS 4 TIMES INDEXED BY WK-X-GIX.
013100         10  WK-G-NAME           PIC X(20).
013200         10  WK-G-SEEN-SW        PIC X(01).
013300         88  WK-G-WAS-SEEN          VALUE "Y".
013400     05  WK-G-ENTRY-R REDEFINES WK-G-ENTRY
013500                               PIC X(84).
013600     05  WK-G-UNEXPECTED-SW     PIC X(01).
013700     88  WK-G-UNEXPECTED-FOUND    VALUE "Y".
013800     05  WK-G-FLAGS-R REDEFINES WK-G-UNEXPECTED-SW
013900                               PIC X(01).
014000     05  WK-G-MATCH-SW          PIC X(01).
014100     88  WK-G-MATCHED              VALUE "Y".
014200     05  FILLER                 PIC X(09).
014300
014400*****************
014500 PROCEDURE DIVISION.
014600*****************
014700 MAIN-MODULE.
014800     PERFORM A000-OPEN-PASS-1 THRU A000-OPEN-PASS-1-EX.
014900     PERFORM A100-VALIDATE-ALL-ROWS
015000        THRU A199-VALIDATE-ALL-ROWS-EX.
015100     PERFORM A900-CLOSE-PASS-1 THRU A999-CLOSE-PASS-1-EX.
015200     IF U0-ON
015300        DISPLAY "WQACTID - ABORT - SEE PASS-1 MESSAGES ABOVE"
015400        MOVE 16 TO RETURN-CODE
015500        GOBACK
015600     END-IF.
015700     PERFORM B000-OPEN-PASS-2 THRU B000-OPEN-PASS-2-EX.
015800     PERFORM B100-COMPOSE-ALL-ROWS
015900        THRU B199-COMPOSE-ALL-ROWS-EX.
016000     PERFORM Z000-END-PROGRAM THRU Z099-END-PROGRAM-EX.
016100     GOBACK.
016200
016300*---------------------------------------------------------------*
016400 A000-OPEN-PASS-1.
016500*---------------------------------------------------------------*
016600     SET UPSI-SWITCH-0 TO OFF.
016700     MOVE "NCRN_WQ_HABINV      " TO WK-G-NAME (1).
016800     MOVE "NCRN_WQ_WQUANTITY   " TO WK-G-NAME (2).
016900     MOVE "NCRN_WQ_WQUALITY    " TO WK-G-NAME (3).
017000     MOVE "NCRN_WQ_WCHEM       " TO WK-G-NAME (4).
017100     MOVE "N" TO WK-G-SEEN-SW (1) WK-G-SEEN-SW (2)
017200                 WK-G-SEEN-SW (3) WK-G-SEEN-SW (4).
017300     OPEN INPUT WQ-QUANTLD.
017400*---------------------------------------------------------------*
017500 A000-OPEN-PASS-1-EX.
017600*---------------------------------------------------------------*
017700     EXIT.
017800
017900*---------------------------------------------------------------*
018000 A100-VALIDATE-ALL-ROWS.
018100*---------------------------------------------------------------*
018200     READ WQ-QUANTLD
018300        AT END MOVE "Y" TO WK-C-INPUT-EOF.
018400     PERFORM A110-VALIDATE-ONE-ROW
018500        THRU A119-VALIDATE-ONE-ROW-EX
018600        UNTIL WK-C-INPUT-AT-EOF.
018700*---------------------------------------------------------------*
018800 A199-VALIDATE-ALL-ROWS-EX.
018900*---------------------------------------------------------------*
019000     EXIT.
019100
019200*---------------------------------------------------------------*
019300 A110-VALIDATE-ONE-ROW.
019400*---------------------------------------------------------------*
019500     ADD 1 TO WK-N-INPUT-CNT.
019600     IF WQR-GRPVAR = SPACES OR WQR-ACTGRPID = SPACES
019700        ADD 1 TO WK-N-ABORT-CNT
019800        SET UPSI-SWITCH-0 TO ON
019900        DISPLAY "WQACTID - MISSING GROUPING-VAR OR "
020000                "ACTIVITY-GROUP-ID - ROW-GID " WQR-ROW-GID
020100     ELSE
020200        PERFORM A120-MARK-GROUPING-VAR-SEEN
020300           THRU A129-MARK-GROUPING-VAR-SEEN-EX
020400     END-IF.
020500     READ WQ-QUANTLD
020600        AT END MOVE "Y" TO WK-C-INPUT-EOF.
020700*---------------------------------------------------------------*
020800 A119-VALIDATE-ONE-ROW-EX.
020900*---------------------------------------------------------------*
021000     EXIT.
021100
021200*---------------------------------------------------------------*
021300 A120-MARK-GROUPING-VAR-SEEN.
021400*---------------------------------------------------------------*
021500     MOVE "N" TO WK-G-MATCH-SW.
021600     SET WK-X-GIX TO 1.
021700     PERFORM A130-CHECK-ONE-NAME
021800        THRU A139-CHECK-ONE-NAME-EX
021900        UNTIL WK-X-GIX > 4 OR WK-G-MATCHED.
022000     IF NOT WK-G-MATCHED
022100        SET UPSI-SWITCH-0 TO ON
022200        ADD 1 TO WK-N-ABORT-CNT
022300        DISPLAY "WQACTID - UNEXPECTED GROUPING-VAR - "
022400                WQR-GRPVAR
022500     END-IF.
022600*---------------------------------------------------------------*
022700 A129-MARK-GROUPING-VAR-SEEN-EX.
022800*---------------------------------------------------------------*
022900     EXIT.
023000
023100*---------------------------------------------------------------*
023200 A130-CHECK-ONE-NAME.
023300*---------------------------------------------------------------*
023400     IF WQR-GRPVAR = WK-G-NAME (WK-X-GIX)
023500        MOVE "Y" TO WK-G-SEEN-SW (WK-X-GIX)
023600        MOVE "Y" TO WK-G-MATCH-SW
023700     ELSE
023800        SET WK-X-GIX UP BY 1
023900     END-IF.
024000*---------------------------------------------------------------*
024100 A139-CHECK-ONE-NAME-EX.
024200*---------------------------------------------------------------*
024300     EXIT.
024400
024500*---------------------------------------------------------------*
024600 A900-CLOSE-PASS-1.
024700*---------------------------------------------------------------*
024800     CLOSE WQ-QUANTLD.
024900     SET WK-X-GIX TO 1.
025000     PERFORM A910-CHECK-ONE-COVERAGE
025100        THRU A919-CHECK-ONE-COVERAGE-EX
025200        UNTIL WK-X-GIX > 4.
025300     DISPLAY "WQACTID - PASS 1 ROWS READ - " WK-N-INPUT-CNT.
025400     DISPLAY "WQACTID - PASS 1 ABORT CONDITIONS - "
025500             WK-N-ABORT-CNT.
025600*---------------------------------------------------------------*
025700 A999-CLOSE-PASS-1-EX.
025800*---------------------------------------------------------------*
025900     EXIT.
026000
026100*---------------------------------------------------------------*
026200 A910-CHECK-ONE-COVERAGE.
026300*---------------------------------------------------------------*
026400     IF NOT WK-G-WAS-SEEN (WK-X-GIX)
026500        SET UPSI-SWITCH-0 TO ON
026600        DISPLAY "WQACTID - GROUPING-VAR NEVER SEEN - "
026700                WK-G-NAME (WK-X-GIX)
026800     END-IF.
026900     SET WK-X-GIX UP BY 1.
027000*---------------------------------------------------------------*
027100 A919-CHECK-ONE-COVERAGE-EX.
027200*---------------------------------------------------------------*
027300     EXIT.
027400
027500*---------------------------------------------------------------*
027600 B000-OPEN-PASS-2.
027700*---------------------------------------------------------------*
027800     MOVE "N" TO WK-C-INPUT-EOF.
027900     OPEN INPUT WQ-QUANTLD.
028000     OPEN OUTPUT WQ-ACTIDD.
028100*---------------------------------------------------------------*
028200 B000-OPEN-PASS-2-EX.
028300*---------------------------------------------------------------*
028400     EXIT.
028500
028600*---------------------------------------------------------------*
028700 B100-COMPOSE-ALL-ROWS.
028800*---------------------------------------------------------------*
028900     READ WQ-QUANTLD INTO WK-WQRESULT-OUT
029000        AT END MOVE "Y" TO WK-C-INPUT-EOF.
029100     PERFORM B110-COMPOSE-ONE-ROW
029200        THRU B119-COMPOSE-ONE-ROW-EX
029300        UNTIL WK-C-INPUT-AT-EOF.
029400     CLOSE WQ-QUANTLD WQ-ACTIDD.
029500*---------------------------------------------------------------*
029600 B199-COMPOSE-ALL-ROWS-EX.
029700*---------------------------------------------------------------*
029800     EXIT.
029900
030000*---------------------------------------------------------------*
030100 B110-COMPOSE-ONE-ROW.
030200*---------------------------------------------------------------*
030300     PERFORM C000-BUILD-ACTIVITY-ID
030400        THRU C099-BUILD-ACTIVITY-ID-EX.
030500     IF WQR-ACTVID OF WK-WQRESULT-OUT = SPACES
030600        SET UPSI-SWITCH-0 TO ON
030700        DISPLAY "WQACTID - ABORT - NULL ACTIVITY-ID - "
030800                "ROW-GID " WQR-ROW-GID OF WK-WQRESULT-OUT
030900     ELSE
031000        WRITE WK-WQRESULT-OUT
031100     END-IF.
031200     READ WQ-QUANTLD INTO WK-WQRESULT-OUT
031300        AT END MOVE "Y" TO WK-C-INPUT-EOF.
031400*---------------------------------------------------------------*
031500 B119-COMPOSE-ONE-ROW-EX.
031600*---------------------------------------------------------------*
031700     EXIT.
031800
031900*---------------------------------------------------------------*
032000 C000-BUILD-ACTIVITY-ID.
032100* BASE KEY IS ALWAYS ACTIVITY-GROUP-ID|GROUPING-VAR (WQB050).
032200* EACH GROUPING-VAR THEN CONDITIONALLY APPENDS ITS OWN SUFFIX -
032300* HABINV GETS THE BASE ALONE, THE OTHER THREE ONLY EXTEND IT
032400* WHEN THEIR OWN DISCRIMINATING FIELDS ARE ACTUALLY PRESENT.
032500*---------------------------------------------------------------*
032600     STRING WQR-ACTGRPID OF WK-WQRESULT-OUT "|"
032700            WQR-GRPVAR   OF WK-WQRESULT-OUT
032800        DELIMITED BY SIZE
032900        INTO WQR-ACTVID OF WK-WQRESULT-OUT.
033000     EVALUATE TRUE
033100        WHEN WQR-GRPVAR OF WK-WQRESULT-OUT =
033200                "NCRN_WQ_WQUANTITY   "
033300           PERFORM C100-APPEND-ONE-FIELD
033400              THRU C199-APPEND-ONE-FIELD-EX
033500        WHEN WQR-GRPVAR OF WK-WQRESULT-OUT =
033600                "NCRN_WQ_WQUALITY    "
033700           PERFORM C200-APPEND-PROBE-INCREMENT
033800              THRU C299-APPEND-PROBE-INCREMENT-EX
033900        WHEN WQR-GRPVAR OF WK-WQRESULT-OUT =
034000                "NCRN_WQ_WCHEM       "
034100           PERFORM C300-APPEND-LAB
034200              THRU C399-APPEND-LAB-EX
034300        WHEN OTHER
034400*                           NCRN_WQ_HABINV - BASE KEY ONLY.
034500           CONTINUE
034600     END-EVALUATE.
034700*---------------------------------------------------------------*
034800 C099-BUILD-ACTIVITY-ID-EX.
034900*---------------------------------------------------------------*
035000     EXIT.
035100
035200*---------------------------------------------------------------*
035300 C100-APPEND-ONE-FIELD.
035400* NCRN_WQ_WQUANTITY - APPEND THE DISCHARGE INSTRUMENT ONLY WHEN
035500* ONE IS ON THE ROW.  NO INSTRUMENT, NO SUFFIX - BASE KEY STANDS.
035600*---------------------------------------------------------------*
035700     IF WQR-DISCHINS OF WK-WQRESULT-OUT NOT = SPACES
035800        STRING WQR-ACTVID   OF WK-WQRESULT-OUT "|"
035900               WQR-DISCHINS OF WK-WQRESULT-OUT
036000            DELIMITED BY SIZE
036100            INTO WQR-ACTVID OF WK-WQRESULT-OUT
036200     END-IF.
036300*---------------------------------------------------------------*
036400 C199-APPEND-ONE-FIELD-EX.
036500*---------------------------------------------------------------*
036600     EXIT.
036700
036800*---------------------------------------------------------------*
036900 C200-APPEND-PROBE-INCREMENT.
037000* NCRN_WQ_WQUALITY - APPEND PROBE AND SAMPLE INCREMENT ONLY WHEN
037100* THE VISIT WAS ACTIVELY SAMPLED AND BOTH ATTRIBUTES ARE PRESENT.
037200*---------------------------------------------------------------*
037300     IF WQR-SAMPBLTY  OF WK-WQRESULT-OUT = "Actively Sampled" AND
037400        WQR-YSIPROBE  OF WK-WQRESULT-OUT NOT = SPACES AND
037500        WQR-YSIINCR   OF WK-WQRESULT-OUT NOT = SPACES
037600        STRING WQR-ACTVID   OF WK-WQRESULT-OUT "|"
037700               WQR-YSIPROBE OF WK-WQRESULT-OUT "|"
037800               WQR-YSIINCR  OF WK-WQRESULT-OUT
037900            DELIMITED BY SIZE
038000            INTO WQR-ACTVID OF WK-WQRESULT-OUT
038100     END-IF.
038200*---------------------------------------------------------------*
038300 C299-APPEND-PROBE-INCREMENT-EX.
038400*---------------------------------------------------------------*
038500     EXIT.
038600
038700*---------------------------------------------------------------*
038800 C300-APPEND-LAB.
038900* NCRN_WQ_WCHEM - APPEND THE LAB ONLY WHEN THE VISIT WAS ACTIVELY
039000* SAMPLED AND A LAB IS ON THE ROW.
039100*---------------------------------------------------------------*
039200     IF WQR-SAMPBLTY OF WK-WQRESULT-OUT = "Actively Sampled" AND
039300        WQR-LAB      OF WK-WQRESULT-OUT NOT = SPACES
039400        STRING WQR-ACTVID OF WK-WQRESULT-OUT "|"
039500               WQR-LAB    OF WK-WQRESULT-OUT
039600            DELIMITED BY SIZE
039700            INTO WQR-ACTVID OF WK-WQRESULT-OUT
039800     END-IF.
039900*---------------------------------------------------------------*
040000 C399-APPEND-LAB-EX.
040100*---------------------------------------------------------------*
040200     EXIT.
040300
040400*---------------------------------------------------------------*
040500 Z000-END-PROGRAM.
040600*---------------------------------------------------------------*
040700     DISPLAY "WQACTID - PASS 2 COMPLETE - ROWS READ - "
040800             WK-N-INPUT-CNT.
040900*---------------------------------------------------------------*
041000 Z099-END-PROGRAM-EX.
041100*---------------------------------------------------------------*
041200     EXIT.
041300
041400******************************************************************
041500*************** END OF PROGRAM SOURCE - WQACTID *****************
041600******************************************************************
