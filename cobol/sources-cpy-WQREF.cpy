000100*WQREF.cpybk
000200***********************************************************
000300*  REFERENCE RECORD FORMATS: WQSOFTCONR FROM FILE WQSOFTCN, *
000400*  WQCODER FROM FILE WQCODES, WQSITER FROM FILE WQSITES,    *
000500*  WQMETHHSTR FROM FILE WQMETHHS.  FOUR SMALL REFERENCE     *
000600*  LOOKUP LAYOUTS, GROUPED IN ONE MEMBER THE WAY THE SHOP    *
000700*  GROUPS SHORT STP PARAMETER FILES.                        *
000800***********************************************************
000900* HISTORY OF MODIFICATION:
001000*------------------------------------------------------------
001100* 02 - RDKRAM - 11/09/1994 - NCRN WQ ETL PHASE 1                  REV02   
001200*              - Initial version, WQSOFTCONR and WQCODER only.    REV02   
001300*------------------------------------------------------------     REV02   
001400* 07 - TMPDCL - 22/03/1996 - ADD WQSITER FOR U2 SITE-NAME         REV07   
001500*                AND LAT/LONG OVERWRITE AGAINST WQXGSPA.          REV07   
001600*------------------------------------------------------------     REV07   
001700* 10 - RDKRAM - 05/08/1997 - ADD WQMETHHSTR, LAB REPORT FEED      REV10
001800*                FOR THE U5 INSTRUMENT HISTORY LOGIC.             REV10
001900*------------------------------------------------------------     REV10
002000* 11 - TMPBTS  - 11/08/2003 - JOB TKT NCRN-2003-041 - REVIEWED    REV11
002100*                AGAINST THE WQRESULT.CPY WIDENING TO 1100       REV11
002200*                BYTES.  THESE ARE LOOKUP LAYOUTS ONLY, NO         REV11
002300*                RESULT RECORD FIELDS.  NO CHANGE REQUIRED.       REV11
002400*------------------------------------------------------------     REV11
00250001  WQSOFTCON-RECORD              PIC X(80).
002600*                           SOFT RANGE BOUND BY SITE/MONTH
00270001  WQSOFTCONR  REDEFINES WQSOFTCON-RECORD.
002800    06  WQS-LOCID             PIC X(15).
002900*                           MONITORED SITE/LOCATION CODE
003000    06  WQS-MONTH             PIC X(02).
003100*                           CALENDAR MONTH 01-12
003200    06  WQS-YEAR              PIC X(04).
003300*                           CALENDAR YEAR CCYY
003400    06  WQS-CHARNM            PIC X(30).
003500*                           CHARACTERISTIC NAME - JOIN KEY
003600    06  WQS-LOVAL             PIC S9(05)V9(04).
003700*                           SOFT LOWER BOUND
003800    06  WQS-HIVAL             PIC S9(05)V9(04).
003900*                           SOFT UPPER BOUND
004000    06  FILLER                PIC X(11).
004100
00420001  WQCODE-RECORD                 PIC X(100).
004300*                           CODE/NAME DECODE LOOKUP ENTRY
00440001  WQCODER  REDEFINES WQCODE-RECORD.
004500    06  WQC-LSTNM             PIC X(20).
004600*                           REVIEWERS/FIELD_CREW/WXCOND/
004700*                           YSI_PROBES - LIST THIS ENTRY IS IN
004800    06  WQC-NAME              PIC X(30).
004900*                           CODED VALUE - JOIN KEY
005000    06  WQC-LABEL             PIC X(40).
005100*                           HUMAN READABLE LABEL
005200    06  FILLER                PIC X(10).
005300
00540001  WQSITE-RECORD                 PIC X(80).
005500*                           AUTHORITATIVE SITE MASTER ENTRY
00560001  WQSITER  REDEFINES WQSITE-RECORD.
005700    06  WQT-LOCID             PIC X(15).
005800*                           MONITORED SITE/LOCATION CODE - KEY
005900    06  WQT-SITENM            PIC X(40).
006000*                           AUTHORITATIVE SITE DISPLAY NAME
006100    06  WQT-LAT               PIC S9(03)V9(06).
006200*                           AUTHORITATIVE LATITUDE
006300    06  WQT-LONG              PIC S9(03)V9(06).
006400*                           AUTHORITATIVE LONGITUDE
006500    06  FILLER                PIC X(07).
006600
00670001  WQMETHHST-RECORD              PIC X(70).
006800*                           LAB REPORT FEED, ONE PER RESULT
00690001  WQMETHHSTR  REDEFINES WQMETHHST-RECORD.
007000    06  WQH-PARM              PIC X(20).
007100*                           CHARACTERISTIC - LOWER-CASED
007200*                           TO MATCH ON THE WAY IN
007300    06  WQH-METHOD            PIC X(25).
007400*                           ANALYTICAL METHOD NAME
007500    06  WQH-SAMPDTE           PIC X(19).
007600*                           SAMPLE TIMESTAMP YYYY-MM-DD
007700*                           HH:MM:SS
007800    06  FILLER                PIC X(06).
