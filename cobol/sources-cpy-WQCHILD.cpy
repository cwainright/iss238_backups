000100*WQCHILD.cpybk
000200***********************************************************
000300*  CHILD RECORD FORMATS: WQYSIR FROM FILE WQYSI, WQGRABR   *
000400*  FROM FILE WQGRAB.  CHILD RECORDS OF A SITE VISIT -      *
000500*  MULTIPARAMETER SONDE READING OR LABORATORY GRAB SAMPLE. *
000600*  ZERO OR MORE OF EACH PER VISIT.                         *
000700***********************************************************
000800* HISTORY OF MODIFICATION:
000900*------------------------------------------------------------
001000* 01 - RDKRAM - 04/09/1994 - NCRN WQ ETL PHASE 1                  REV01   
001100*              - Initial version.                                 REV01   
001200*------------------------------------------------------------     REV01   
001300* 11 - TMPDCL - 02/05/1998 - ADD CUE LAB ANC METHOD FIELD         REV11
001400*                TO GRAB SAMPLE FOR TITRATION CROSSWALK.          REV11
001500*------------------------------------------------------------     REV11
001600* 12 - TMPBTS  - 11/08/2003 - JOB TKT NCRN-2003-041 - REVIEWED    REV12
001700*                AGAINST THE WQRESULT.CPY WIDENING TO 1100       REV12
001800*                BYTES.  THE NEW VISNOTES FIELD CAME FROM         REV12
001900*                WQVISIT, NOT FROM EITHER CHILD RECORD HERE.      REV12
002000*                NO CHANGE REQUIRED.                              REV12
002100*------------------------------------------------------------     REV12
00220001  WQYSI-RECORD                  PIC X(900).
002300
00240001  WQYSIR  REDEFINES WQYSI-RECORD.
002500    06  WQY-YSI-GID           PIC X(36).
002600*                           YSI ROW ID (GUID)
002700    06  WQY-PARENT-GID        PIC X(36).
002800*                           OWNING VISIT GLOBAL ID
002900    06  WQY-DELETE            PIC X(03).
003000*                           SOFT DELETE YES/NO/BLANK
003100    06  WQY-PROBE             PIC X(20).
003200*                           CODED PROBE MODEL
003300    06  WQY-INCR              PIC X(20).
003400*                           DEPTH INCREMENT LABEL
003500    06  WQY-INCRDIST          PIC S9(03)V9(02).
003600*                           INCREMENT DISTANCE (FT)
003700    06  WQY-INCRDIST-FLAG     PIC X(30).
003800    06  WQY-INCRDIST-OTHFLAG  PIC X(30).
003900*                           ABBREVIATION EXCEPTION:
004000*                           COMPANION IS OTHER-YSI-INCREMENT
004100*                           -DISTANCE, NOT -INCRDIST
004200    06  WQY-WATTMP            PIC S9(03)V9(02).
004300*                           WATER TEMPERATURE DEG C (+/-)
004400    06  WQY-WATTMP-FLAG       PIC X(30).
004500    06  WQY-WATTMP-OTHFLAG    PIC X(30).
004600    06  WQY-BAROPR            PIC S9(04)V9(01).
004700*                           BAROMETRIC PRESSURE MM HG
004800    06  WQY-BAROPR-FLAG       PIC X(30).
004900    06  WQY-BAROPR-OTHFLAG    PIC X(30).
005000    06  WQY-COND              PIC S9(05)V9(01).
005100*                           CONDUCTIVITY US/CM
005200    06  WQY-COND-FLAG         PIC X(30).
005300    06  WQY-COND-OTHFLAG      PIC X(30).
005400    06  WQY-SPCOND            PIC S9(05)V9(01).
005500*                           SPECIFIC CONDUCTANCE US/CM
005600    06  WQY-SPCOND-FLAG       PIC X(30).
005700    06  WQY-SPCOND-OTHFLAG    PIC X(30).
005800    06  WQY-TURB              PIC S9(04)V9(02).
005900*                           TURBIDITY NTU
006000    06  WQY-TURB-FLAG         PIC X(30).
006100    06  WQY-TURB-OTHFLAG      PIC X(30).
006200    06  WQY-SAL               PIC S9(02)V9(02).
006300*                           SALINITY PPT
006400    06  WQY-SAL-FLAG          PIC X(30).
006500    06  WQY-SAL-OTHFLAG       PIC X(30).
006600    06  WQY-PH                PIC S9(02)V9(02).
006700*                           PH
006800    06  WQY-PH-FLAG           PIC X(30).
006900    06  WQY-PH-OTHFLAG        PIC X(30).
007000    06  WQY-DOCONC            PIC S9(03)V9(02).
007100*                           DISSOLVED O2 CONCENTRATION MG/L
007200    06  WQY-DOCONC-FLAG       PIC X(30).
007300    06  WQY-DOCONC-OTHFLAG    PIC X(30).
007400    06  WQY-DOSAT             PIC S9(03)V9(01).
007500*                           DISSOLVED O2 SATURATION PCT
007600    06  WQY-DOSAT-FLAG        PIC X(30).
007700    06  WQY-DOSAT-OTHFLAG     PIC X(30).
007800    06  WQY-TDS               PIC S9(05)V9(01).
007900*                           TOTAL DISSOLVED SOLIDS MG/L
008000    06  WQY-TDS-FLAG          PIC X(30).
008100    06  WQY-TDS-OTHFLAG       PIC X(30).
008200    06  WQY-INCRNOTES         PIC X(60).
008300*                           INCREMENT FREE-TEXT NOTES
008400    06  FILLER                PIC X(09).
008500
00860001  WQGRAB-RECORD                 PIC X(720).
008700
00880001  WQGRABR  REDEFINES WQGRAB-RECORD.
008900    06  WQG-GRAB-GID          PIC X(36).
009000*                           GRAB SAMPLE ROW ID (GUID)
009100    06  WQG-PARENT-GID        PIC X(36).
009200*                           OWNING VISIT GLOBAL ID
009300    06  WQG-DELETE            PIC X(03).
009400*                           SOFT DELETE YES/NO/BLANK
009500    06  WQG-LAB               PIC X(10).
009600*                           LAB CODE (E.G. CUE)
009700    06  WQG-ANCMETH           PIC X(20).
009800*                           ANC TITRATION METHOD (LAB CUE)
009900    06  WQG-DUPYN             PIC X(03).
010000*                           QA DUPLICATE INDICATOR
010100    06  WQG-ANC               PIC S9(04)V9(02).
010200*                           ACID NEUTRALIZING CAP UEQ/L
010300    06  WQG-ANC-FLAG          PIC X(30).
010400    06  WQG-ANC-OTHFLAG       PIC X(30).
010500    06  WQG-TN                PIC S9(03)V9(04).
010600*                           TOTAL NITROGEN MG/L
010700    06  WQG-TN-FLAG           PIC X(30).
010800    06  WQG-TN-OTHFLAG        PIC X(30).
010900    06  WQG-TP                PIC S9(03)V9(04).
011000*                           TOTAL PHOSPHORUS MG/L
011100    06  WQG-TP-FLAG           PIC X(30).
011200    06  WQG-TP-OTHFLAG        PIC X(30).
011300    06  WQG-TDN               PIC S9(03)V9(04).
011400*                           TOTAL DISSOLVED NITROGEN MG/L
011500    06  WQG-TDN-FLAG          PIC X(30).
011600    06  WQG-TDN-OTHFLAG       PIC X(30).
011700    06  WQG-TDP               PIC S9(03)V9(04).
011800*                           TOTAL DISSOLVED PHOSPHORUS MG/L
011900    06  WQG-TDP-FLAG          PIC X(30).
012000    06  WQG-TDP-OTHFLAG       PIC X(30).
012100    06  WQG-AMMONIA           PIC S9(03)V9(04).
012200*                           AMMONIA MG/L
012300    06  WQG-AMMONIA-FLAG      PIC X(30).
012400    06  WQG-AMMONIA-OTHFLAG   PIC X(30).
012500    06  WQG-ORTHOPO4          PIC S9(03)V9(04).
012600*                           ORTHOPHOSPHATE MG/L
012700    06  WQG-ORTHOPO4-FLAG     PIC X(30).
012800    06  WQG-ORTHOPO4-OTHFLAG  PIC X(30).
012900    06  WQG-NITRATE           PIC S9(03)V9(04).
013000*                           NITRATE MG/L
013100    06  WQG-NITRATE-FLAG      PIC X(30).
013200    06  WQG-NITRATE-OTHFLAG   PIC X(30).
013300    06  WQG-CHLORINE          PIC S9(03)V9(04).
013400*                           CHLORINE MG/L
013500    06  WQG-CHLORINE-FLAG     PIC X(30).
013600    06  WQG-CHLORINE-OTHFLAG  PIC X(30).
013700    06  FILLER                PIC X(10).
