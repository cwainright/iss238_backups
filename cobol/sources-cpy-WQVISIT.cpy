000100*WQVISIT.cpybk
000200***********************************************************
000300*  PARENT RECORD FORMAT: WQVISITR  FROM FILE WQVISIT  OF    *
000400*  LIBRARY NCRNLIB.  NCRN SITE-VISIT RECORD - ONE ROW PER   *
000500*  FIELD CREW VISIT.                                       *
000600***********************************************************
000700* HISTORY OF MODIFICATION:
000800*------------------------------------------------------------
000900* 01 - RDKRAM - 04/09/1994 - NCRN WQ ETL PHASE 1                  REV01   
001000*              - Initial version.                                 REV01   
001100*------------------------------------------------------------     REV01   
001200* 09 - TMPDCL - 11/06/1997 - ADD RIPARIAN WIDTH + DISCHARGE       REV09
001300*                MEASURED FIELDS (FLOWTRACKER ROLLOUT)            REV09
001400*------------------------------------------------------------     REV09
001500* 11 - TMPBTS - 11/08/2003 - JOB TKT NCRN-2003-041 - NO LAYOUT    REV11
001600*                CHANGE HERE, NOTING WQV-VISNOTES IS NOW ALSO     REV11
001700*                CARRIED FORWARD BY WQFLAT - SEE WQB037.          REV11
001800*------------------------------------------------------------     REV11
00190001  WQVISIT-RECORD                PIC X(1320).
002000
00210001  WQVISITR  REDEFINES WQVISIT-RECORD.
002200    06  WQV-VISIT-GID         PIC X(36).
002300*                           VISIT GLOBAL ID (GUID)
002400    06  WQV-DELETE            PIC X(03).
002500*                           SOFT DELETE YES/NO/BLANK
002600    06  WQV-REVSTAT           PIC X(12).
002700*                           REVIEW STATUS
002800    06  WQV-REVWRS            PIC X(60).
002900*                           CODED REVIEWER LIST (COMMA SEP)
003000    06  WQV-REVDTE            PIC X(10).
003100*                           REVIEW DATE YYYY-MM-DD
003200    06  WQV-REVTIM            PIC X(08).
003300*                           REVIEW TIME HH:MM:SS
003400    06  WQV-ACTGRPID          PIC X(30).
003500*                           ACTIVITY GROUP ID (BUSINESS KEY)
003600    06  WQV-LOCID             PIC X(15).
003700*                           MONITORED SITE/LOCATION CODE
003800    06  WQV-SITENM            PIC X(40).
003900*                           NCRN SITE DISPLAY NAME
004000    06  WQV-LAT               PIC S9(03)V9(06).
004100*                           NCRN SITE LATITUDE
004200    06  WQV-LONG              PIC S9(03)V9(06).
004300*                           NCRN SITE LONGITUDE
004400    06  WQV-ACTSDTE           PIC X(10).
004500*                           ACTIVITY START DATE
004600    06  WQV-ACTSTIM           PIC X(08).
004700*                           ACTIVITY START TIME
004800    06  WQV-VISTYP            PIC X(10).
004900*                           VISIT TYPE (E.G. DISCRETE)
005000    06  WQV-SAMPBLTY          PIC X(20).
005100*                           SAMPLEABILITY
005200    06  WQV-FLDCREW           PIC X(60).
005300*                           CODED FIELD CREW LIST
005400    06  WQV-VISNOTES          PIC X(100).
005500*                           FREE-TEXT SITE VISIT NOTES
005600    06  WQV-SKPFLOTRK         PIC X(03).
005700*                           SKIP REQ FLOWTRACKER OVERRIDE
005800    06  WQV-SVYCOMPL          PIC X(03).
005900*                           SURVEY COMPLETE YES/NO
006000    06  WQV-FRMVER            PIC X(10).
006100*                           FIELD FORM VERSION
006200    06  WQV-PROJID            PIC X(40).
006300*                           PROJECT NAME (HARD-SET BY U8)
006400*----------------------------------------------------------*
006500*  MEASURED FIELDS UNPIVOTED BY WQFLAT/WQFLATVS             *
006600*----------------------------------------------------------*
006700    06  WQV-AIRTMP            PIC S9(03)V9(02).
006800*                           AIR TEMPERATURE DEG C
006900    06  WQV-AIRTMP-FLAG       PIC X(30).
007000    06  WQV-AIRTMP-OTHFLAG    PIC X(30).
007100    06  WQV-WXCOND            PIC X(02).
007200*                           WEATHER CONDITION (CODED)
007300    06  WQV-WXCOND-FLAG       PIC X(30).
007400    06  WQV-WXCOND-OTHFLAG    PIC X(30).
007500    06  WQV-RAIN24            PIC X(03).
007600*                           RAIN IN LAST 24 HOURS Y/N
007700    06  WQV-RAIN24-FLAG       PIC X(30).
007800    06  WQV-RAIN24-OTHFLAG    PIC X(30).
007900    06  WQV-ALGCVPCT          PIC X(10).
008000*                           ALGAE COVER PERCENT
008100    06  WQV-ALGCVPCT-FLAG     PIC X(30).
008200    06  WQV-ALGCVPCT-OTHFLAG  PIC X(30).
008300    06  WQV-FLOSTAT           PIC X(15).
008400*                           FLOW STATUS
008500    06  WQV-FLOSTAT-FLAG      PIC X(30).
008600    06  WQV-FLOSTAT-OTHFLAG   PIC X(30).
008700    06  WQV-LBKRIPW           PIC S9(03)V9(01).
008800*                           LEFT BANK RIPARIAN WIDTH (M)
008900    06  WQV-LBKRIPW-FLAG      PIC X(30).
009000    06  WQV-LBKRIPW-OTHFLAG   PIC X(30).
009100    06  WQV-RBKRIPW           PIC S9(03)V9(01).
009200*                           RIGHT BANK RIPARIAN WIDTH (M)
009300    06  WQV-RBKRIPW-FLAG      PIC X(30).
009400    06  WQV-RBKRIPW-OTHFLAG   PIC X(30).
009500    06  WQV-DISCHG            PIC S9(04)V9(04).
009600*                           DISCHARGE (CFS)
009700    06  WQV-DISCHG-FLAG       PIC X(30).
009800    06  WQV-DISCHG-OTHFLAG    PIC X(30).
009900    06  WQV-MNVEL             PIC S9(03)V9(04).
010000*                           MEAN VELOCITY (FT/S)
010100    06  WQV-MNVEL-FLAG        PIC X(30).
010200    06  WQV-MNVEL-OTHFLAG     PIC X(30).
010300    06  WQV-MNXSECD           PIC S9(03)V9(02).
010400*                           MEAN CROSSECTION DEPTH (FT)
010500    06  WQV-MNXSECD-FLAG      PIC X(30).
010600    06  WQV-MNXSECD-OTHFLAG   PIC X(30).
010700*                           ABBREVIATION EXCEPTION:
010800*                           COMPANION OF MNXSECD-FLAG, NOT
010900*                           OTHER-MEAN-CROSSECTION-DEPTH
011000    06  WQV-WETWIDTH          PIC S9(03)V9(02).
011100*                           WETTED WIDTH (FT)
011200    06  WQV-WETWIDTH-FLAG     PIC X(30).
011300    06  WQV-WETWIDTH-OTHFLAG  PIC X(30).
011400    06  WQV-TAPEOFS           PIC S9(03)V9(02).
011500*                           TAPE OFFSET (FT)
011600    06  WQV-TAPEOFS-FLAG      PIC X(30).
011700    06  WQV-TAPEOFS-OTHFLAG   PIC X(30).
011800    06  WQV-DISCHINS          PIC X(20).
011900*                           DISCHARGE INSTRUMENT (CODED)
012000    06  FILLER                PIC X(11).
