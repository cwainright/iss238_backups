000100*******************
000200 IDENTIFICATION DIVISION.
000300*******************
000400 PROGRAM-ID.     WQDRIVER IS INITIAL.
000500 AUTHOR.         RDKRAM.
000600 INSTALLATION.   NCRN WATER QUALITY ETL.
000700 DATE-WRITTEN.   10 DEC 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  NIGHTLY MAINLINE FOR THE NCRN WATER-QUALITY ETL.
001200*               CALLS THE EIGHT PIPELINE STEPS IN ORDER - U1
001300*               FLATTEN, U2 ENRICH, U3 SOFT-CHECK, U5 INSTRUMENT/
001400*               METHOD, U4 QUANTITATION LIMIT, U6 ACTIVITY-ID, U7
001500*               SPECIATION, U8 AUDIT - STOPPING THE CHAIN AND
001600*               SETTING THE FAIL SWITCH IF ANY STEP RETURNS A
001700*               NON-ZERO RETURN-CODE.  U9 BACKUP-WITH-LOG IS A
001800*               SEPARATE OVERNIGHT JOB, NOT PART OF THIS CHAIN -
001900*               IT IS SCHEDULED ON ITS OWN JOBQ ENTRY AND CALLS
002000*               WQBACKUP DIRECTLY.  UPSI-0 MARKS OVERALL
002100*               SUCCESS/FAIL FOR THE JOB SCHEDULER TO TEST.
002200*
002300*
002400*
002500*================================================================
002600* HISTORY OF MODIFICATION:
002700*================================================================
002800* WQB006 - RDKRAM  - 10/12/1994 - NCRN WQ ETL PHASE 1             WQB006  
002900*                   - INITIAL VERSION - U1/U2/U3 ONLY, THE REST   WQB006  
003000*                     OF THE CHAIN DID NOT EXIST YET.             WQB006  
003100*-----------------------------------------------------------------WQB006  
003200* WQB018 - TMPDCL  - 20/09/1996 - NCRN WQ ETL PHASE 2             WQB018  
003300*                   - ADD U5/U4/U6/U7/U8 TO THE CHAIN AS THOSE    WQB018  
003400*                     STEPS WERE BUILT.  U5 RUNS BEFORE U4 - THE  WQB018  
003500*                     QUANTITATION-LIMIT PASS NEEDS THE ASSIGNED  WQB018  
003600*                     DISCHARGE INSTRUMENT ALREADY ON THE ROW.    WQB018  
003700*-----------------------------------------------------------------WQB018  
003800* WQB036 - TMPJXW  - 27/02/1999 - Y2K REMEDIATION                 WQB036  
003900*                   - WS-RUN-DATE NOW ACCEPTS A 4-DIGIT YEAR -    WQB036  
004000*                     NO OTHER CHANGE NEEDED, THIS PROGRAM DOES   WQB036  
004100*                     NO DATE ARITHMETIC OF ITS OWN.              WQB036  
004200*-----------------------------------------------------------------WQB036
004300* WQB043 - TMPBTS  - 11/08/2003 - JOB TKT NCRN-2003-041           WQB043
004400*                   - REVIEWED AGAINST THE WQRESULT.CPY WIDENING  WQB043
004500*                     TO 1100 BYTES (NEW VISNOTES FIELD) - THIS   WQB043
004600*                     DRIVER ONLY CALLS THE STEP PROGRAMS BY      WQB043
004700*                     NAME AND NEVER TOUCHES WK-C-WQRBDY1         WQB043
004800*                     ITSELF.  NO CODE CHANGE REQUIRED.           WQB043
004900*-----------------------------------------------------------------WQB043
005000*
005100****************
005200 ENVIRONMENT DIVISION.
005300****************
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-AS400.
005600 OBJECT-COMPUTER.  IBM-AS400.
005700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005800                     UPSI-0 IS UPSI-SWITCH-0
005900                       ON  STATUS IS U0-ON
006000                       OFF STATUS IS U0-OFF.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400
006500***************
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900
007000*************************
007100 WORKING-STORAGE SECTION.
007200*************************
007300 01  FILLER                 PIC X(24)  VALUE
007400     "** PROGRAM WQDRIVER  **".
007500
007600 01  WS-DATE-AREA.
007700     05  WS-RUN-DATE            PIC 9(08) COMP.
007800     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE
007900                              PIC X(08).
008000     05  WS-RUN-DATE-YMD REDEFINES WS-RUN-DATE-R.
008100         10  WS-RUN-DATE-CCYY    PIC X(04).
008200         10  WS-RUN-DATE-MM      PIC X(02).
008300         10  WS-RUN-DATE-DD      PIC X(02).
008400     05  FILLER                 PIC X(12).
008500
008600 01  WK-C-STEP-AREA.
008700     05  WK-C-STEP-NAME         PIC X(08).
008800     05  WK-N-STEP-RC           PIC 9(04) COMP.
008900     05  WK-N-STEP-RC-R REDEFINES WK-N-STEP-RC
009000                              PIC X(04).
009100     05  WK-N-FAILED-STEP-CNT   PIC 9(02) COMP.
009200     05  FILLER                 PIC X(10).
009300
009400*****************
009500 PROCEDURE DIVISION.
009600*****************
009700 MAIN-MODULE.
009800     PERFORM A001-START-PROGRAM-ROUTINE
009900        THRU A999-START-PROGRAM-ROUTINE-EX.
010000     GOBACK.
010100
010200*---------------------------------------------------------------*
010300 A001-START-PROGRAM-ROUTINE.
010400*---------------------------------------------------------------*
010500     SET UPSI-SWITCH-0 TO OFF.
010600     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
010700     DISPLAY "WQDRIVER - NIGHTLY RUN STARTING - " WS-RUN-DATE-R.
010800
010900     MOVE "WQFLAT  " TO WK-C-STEP-NAME.
011000     PERFORM B000-RUN-ONE-STEP THRU B099-RUN-ONE-STEP-EX.
011100     IF U0-ON GO TO Z000-END-PROGRAM END-IF.
011200
011300     MOVE "WQENRICH" TO WK-C-STEP-NAME.
011400     PERFORM B000-RUN-ONE-STEP THRU B099-RUN-ONE-STEP-EX.
011500     IF U0-ON GO TO Z000-END-PROGRAM END-IF.
011600
011700     MOVE "WQSOFTCK" TO WK-C-STEP-NAME.
011800     PERFORM B000-RUN-ONE-STEP THRU B099-RUN-ONE-STEP-EX.
011900     IF U0-ON GO TO Z000-END-PROGRAM END-IF.
012000
012100     MOVE "WQINSTR " TO WK-C-STEP-NAME.
012200     PERFORM B000-RUN-ONE-STEP THRU B099-RUN-ONE-STEP-EX.
012300     IF U0-ON GO TO Z000-END-PROGRAM END-IF.
012400
012500     MOVE "WQQUANTL" TO WK-C-STEP-NAME.
012600     PERFORM B000-RUN-ONE-STEP THRU B099-RUN-ONE-STEP-EX.
012700     IF U0-ON GO TO Z000-END-PROGRAM END-IF.
012800
012900     MOVE "WQACTID " TO WK-C-STEP-NAME.
013000     PERFORM B000-RUN-ONE-STEP THRU B099-RUN-ONE-STEP-EX.
013100     IF U0-ON GO TO Z000-END-PROGRAM END-IF.
013200
013300     MOVE "WQSPEC  " TO WK-C-STEP-NAME.
013400     PERFORM B000-RUN-ONE-STEP THRU B099-RUN-ONE-STEP-EX.
013500     IF U0-ON GO TO Z000-END-PROGRAM END-IF.
013600
013700     MOVE "WQAUDIT " TO WK-C-STEP-NAME.
013800     PERFORM B000-RUN-ONE-STEP THRU B099-RUN-ONE-STEP-EX.
013900
014000     GO TO Z000-END-PROGRAM.
014100*---------------------------------------------------------------*
014200 A999-START-PROGRAM-ROUTINE-EX.
014300*---------------------------------------------------------------*
014400     EXIT.
014500
014600*---------------------------------------------------------------*
014700 B000-RUN-ONE-STEP.
014800*---------------------------------------------------------------*
014900     DISPLAY "WQDRIVER - CALLING " WK-C-STEP-NAME.
015000     CALL WK-C-STEP-NAME.
015100     MOVE RETURN-CODE TO WK-N-STEP-RC.
015200     IF WK-N-STEP-RC NOT = ZERO
015300        ADD 1 TO WK-N-FAILED-STEP-CNT
015400        SET UPSI-SWITCH-0 TO ON
015500        DISPLAY "WQDRIVER - STEP FAILED - " WK-C-STEP-NAME
015600                " RETURN-CODE " WK-N-STEP-RC-R
015700     END-IF.
015800*---------------------------------------------------------------*
015900 B099-RUN-ONE-STEP-EX.
016000*---------------------------------------------------------------*
016100     EXIT.
016200
016300*---------------------------------------------------------------*
016400 Z000-END-PROGRAM.
016500*---------------------------------------------------------------*
016600     IF U0-ON
016700        DISPLAY "WQDRIVER - NIGHTLY RUN FAILED - "
016800                WK-N-FAILED-STEP-CNT " STEP(S) IN ERROR"
016900     ELSE
017000        DISPLAY "WQDRIVER - NIGHTLY RUN COMPLETE"
017100     END-IF.
017200     GOBACK.
017300
017400******************************************************************
017500*************** END OF PROGRAM SOURCE - WQDRIVER ***************
017600******************************************************************
