000100*WQCOMMON.cpybk
000200***********************************************************
000300*  COMMON WORK AREA - FILE STATUS SWITCHES AND RUN-DATE     *
000400*  BREAKOUT SHARED BY ALL WQ-SERIES BATCH PROGRAMS.         *
000500***********************************************************
000600* HISTORY OF MODIFICATION:
000700*------------------------------------------------------------
000800* 01 - RDKRAM - 04/09/1994 - NCRN WQ ETL PHASE 1                  REV01   
000900*              - Initial version, split out of the common         REV01   
001000*                file-status block copied into every TRF          REV01   
001100*                routine so the WQ suite has one member.          REV01   
001200*------------------------------------------------------------     REV01   
001300* 14 - TMPJLH - 19/02/1999 - Y2K REMEDIATION                      REV14
001400*              - Expanded WK-C-RUN-DATE to CCYYMMDD, added        REV14
001500*                WK-C-RUN-CEN so two-digit year logic in the      REV14
001600*                callers could be retired.                        REV14
001700*------------------------------------------------------------     REV14
001800* 15 - TMPBTS  - 11/08/2003 - JOB TKT NCRN-2003-041 - REVIEWED    REV15
001900*                AGAINST THE WQRESULT.CPY WIDENING TO 1100       REV15
002000*                BYTES.  THIS MEMBER CARRIES FILE STATUS AND     REV15
002100*                RUN-DATE ONLY, NO RESULT RECORD FIELDS.  NO     REV15
002200*                CHANGE REQUIRED.                                 REV15
002300*------------------------------------------------------------     REV15
00240005  WK-C-FILE-STATUS-AREA.
002500    10  WK-C-FILE-STATUS        PIC X(02) VALUE "00".
002600    88  WK-C-SUCCESSFUL               VALUE "00".
002700    88  WK-C-END-OF-FILE              VALUE "10".
002800    88  WK-C-DUPLICATE-KEY            VALUE "22".
002900    88  WK-C-RECORD-NOT-FOUND         VALUE "23".
003000    88  WK-C-BEGINNING-OF-FILE        VALUE "04" "46".
003100    10  FILLER                  PIC X(08) VALUE SPACES.
003200
00330005  WK-C-RUN-DATE-AREA.
003400    10  WK-C-RUN-DATE           PIC 9(08) VALUE ZEROES.
003500    10  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.
003600        15  WK-C-RUN-CEN        PIC 9(02).
003700        15  WK-C-RUN-YR         PIC 9(02).
003800        15  WK-C-RUN-MO         PIC 9(02).
003900        15  WK-C-RUN-DY         PIC 9(02).
004000    10  WK-C-RUN-TIME           PIC 9(06) VALUE ZEROES.
004100    10  FILLER                  PIC X(10) VALUE SPACES.
004200
00430005  WK-C-RETURN-CODES.
004400    10  WK-C-ABORT-SW           PIC X(01) VALUE "N".
004500    88  WK-C-ABORT-RUN                VALUE "Y".
004600    10  FILLER                  PIC X(09) VALUE SPACES.
