000100*******************
000200 IDENTIFICATION DIVISION.
000300*******************
000400 PROGRAM-ID.     WQQUANTL.
000500 AUTHOR.         RDKRAM.
000600 INSTALLATION.   NCRN WATER QUALITY ETL.
000700 DATE-WRITTEN.   14 NOV 1995.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  U4 QUANTITATION-LIMIT ENGINE.  FORWARD PASS SETS
001200*               THE QUANT-LIMIT/FLAG WHEN A RESULT FALLS OUTSIDE
001300*               ITS INSTRUMENT X CHARACTERISTIC BOUND (B6);
001400*               REVERSE PASS CLEARS A CARRIED-FORWARD BELOW-
001500*               LIMIT FLAG WHEN THE RESULT IS ACTUALLY INSIDE
001600*               THE WINDOW.  READS WQINSTR'S OUTPUT, WRITES THE
001700*               WQQUANTL STAGE FILE, APPENDS ONE LINE PER UPDATE
001800*               TO THE SHARED QC REPORT PRINT FILE.  THE B6
001900*               BOUND TABLE IS FIXED AND SMALL, ELEVEN ROWS, SO
002000*               IT IS LOADED BY LITERAL MOVE IN A100, NOT READ
002100*               FROM A FILE.
002200*
002300*================================================================
002400* HISTORY OF MODIFICATION:
002500*================================================================
002600* WQB008 - RDKRAM  - 14/11/1995 - NCRN WQ ETL PHASE 1             WQB008  
002700*                   - INITIAL VERSION - FORWARD PASS ONLY.        WQB008  
002800*-----------------------------------------------------------------WQB008  
002900* WQB018 - TMPDCL  - 11/02/1998 - ADD REVERSE PASS FOR CARRIED    WQB018  
003000*                     BELOW-LIMIT FLAGS (VALUE_BELOW_RL_ACTUAL_   WQB018  
003100*                     REPORTED AND RELATED).                      WQB018  
003200*-----------------------------------------------------------------WQB018  
003300* WQB030 - TMPJXW  - 16/02/1999 - Y2K REMEDIATION - NO DATE       WQB030
003400*                     FIELDS IN THIS MEMBER, COMMENT ONLY.        WQB030
003500*-----------------------------------------------------------------WQB030
003600* WQB038 - TMPBTS  - 11/08/2003 - JOB TKT NCRN-2003-042           WQB038
003700*                   - D100-REVERSE-PASS WAS CLEARING WQR-QLIMIT   WQB038
003800*                     (A NUMERIC FIELD) WITH MOVE SPACES - A      WQB038
003900*                     QC AUDIT CAUGHT NON-DIGIT BYTES LEFT IN     WQB038
004000*                     THE CLEARED FIELD.  CHANGED TO MOVE ZERO,   WQB038
004100*                     MATCHING THE ALPHANUMERIC CLEARS ALREADY   WQB038
004200*                     USED FOR QLIMUNIT/DQFLAG.  ALSO WIDENED     WQB038
004300*                     WK-C-QLBDY1 TO 1100 TO TRACK WQRESULT.CPY   WQB038
004400*                     REV34.                                     WQB038
004500*-----------------------------------------------------------------WQB038
004600*
004700****************
004800 ENVIRONMENT DIVISION.
004900****************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005400                     I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT WQ-INSTRD ASSIGN TO DATABASE-WQINSTR
005900        ORGANIZATION IS SEQUENTIAL
006000        FILE STATUS IS WK-C-FILE-STATUS.
006100
006200     SELECT WQ-QUANTLD ASSIGN TO DATABASE-WQQUANTL
006300        ORGANIZATION IS SEQUENTIAL
006400        FILE STATUS IS WK-C-OUT-STATUS.
006500
006600     SELECT WQ-QCRPT ASSIGN TO DATABASE-WQQCRPT
006700        ORGANIZATION IS LINE SEQUENTIAL
006800        FILE STATUS IS WK-C-RPT-STATUS.
006900
007000***************
007100 DATA DIVISION.
007200***************
007300 FILE SECTION.
007400*************
007500 FD  WQ-INSTRD
007600     LABEL RECORDS ARE OMITTED
007700     DATA RECORD IS WK-C-RESULT.
007800 01  WK-C-RESULT.
007900     COPY sources-cpy-WQRESULT.
008000
008100 FD  WQ-QUANTLD
008200     LABEL RECORDS ARE OMITTED
008300     DATA RECORD IS WK-C-QUANTL-OUT.
008400 01  WK-C-QUANTL-OUT.
008500     05  WK-C-QLBDY1              PIC X(1100).
008600     05  WK-C-QL-BODY REDEFINES WK-C-QLBDY1.
008700         10  FILLER                PIC X(1100).
008800
008900 FD  WQ-QCRPT
009000     LABEL RECORDS ARE OMITTED
009100     DATA RECORD IS WK-C-RPT-LINE.
009200 01  WK-C-RPT-LINE                PIC X(132).
009300
009400*******************
009500 WORKING-STORAGE SECTION.
009600*******************
009700 01  FILLER                  PIC X(24) VALUE
009800     "** PROGRAM WQQUANTL  **".
009900
010000 01  WK-C-COMMON.
010100     COPY sources-cpy-WQCOMMON.
010200
010300 01  WK-C-OUT-STATUS         PIC X(02).
010400 01  WK-C-RPT-STATUS         PIC X(02).
010500
010600 01  WK-C-COUNTERS.
010700     05  WK-N-INPUT-CNT       PIC 9(07) COMP.
010800     05  WK-N-FORWARD-CNT     PIC 9(07) COMP.
010900     05  WK-N-REVERSE-CNT     PIC 9(07) COMP.
011000     05  FILLER               PIC X(09).
011100
011200 01  WK-C-EOF-SWITCHES.
011300     05  WK-C-INPUT-EOF       PIC X(01) VALUE "N".
011400         88  WK-C-INPUT-AT-EOF       VALUE "Y".
011500     05  WK-D-INSIDE-SW       PIC X(01) VALUE "N".
011600     05  FILLER               PIC X(18).
011700
011800*---------------------------------------------------------------*
011900* QUANTITATION-LIMIT TABLE - FIXED, SMALL, LOADED BY LITERAL    *
012000* MOVE IN A100.  NO-BOUND ENTRIES SIMPLY LEAVE THE MATCHING     *
012100* WK-L-HAS-LOWER / WK-L-HAS-UPPER SWITCH OFF SO THE COMPARE     *
012200* LOGIC NEVER HAS TO TEST FOR AN UNPOPULATED BOUND SEPARATELY.  *
012300*---------------------------------------------------------------*
012400 01  WK-L-TABLE-AREA.
012500     05  WK-N-LCNT            PIC 9(02) COMP.
012600     05  WK-N-LCNT-R REDEFINES WK-N-LCNT
012700                             PIC X(02).
012800     05  WK-L-ENTRY OCCURS 12 TIMES INDEXED BY WK-X-LIX.
012900         10  WK-L-INSTR        PIC X(25).
013000         10  WK-L-CHARNM       PIC X(30).
013100         10  WK-L-LOWER        PIC S9(04)V9(04).
013200         10  WK-L-HAS-LOWER    PIC X(01).
013300             88  WK-L-LOWER-SET      VALUE "Y".
013400         10  WK-L-UPPER        PIC S9(04)V9(04).
013500         10  WK-L-HAS-UPPER    PIC X(01).
013600             88  WK-L-UPPER-SET      VALUE "Y".
013700         10  WK-L-UNIT         PIC X(06).
013800     05  WK-L-TABLE-R REDEFINES WK-L-ENTRY
013900                             PIC X(780).
014000     05  WK-X-FOUND-SW        PIC X(01).
014100         88  WK-L-FOUND              VALUE "Y".
014200     05  FILLER               PIC X(13).
014300
014400*****************
014500 PROCEDURE DIVISION.
014600*****************
014700 MAIN-MODULE.
014800     PERFORM A000-OPEN-FILES
014900        THRU A099-OPEN-FILES-EX.
015000     PERFORM A100-LOAD-LIMIT-TABLE
015100        THRU A199-LOAD-LIMIT-TABLE-EX.
015200     PERFORM B000-PROCESS-ALL-ROWS
015300        THRU B099-PROCESS-ALL-ROWS-EX.
015400     PERFORM Z000-END-PROGRAM
015500        THRU Z099-END-PROGRAM-EX.
015600     GOBACK.
015700
015800*---------------------------------------------------------------*
015900 A000-OPEN-FILES.
016000*---------------------------------------------------------------*
016100     OPEN INPUT WQ-INSTRD.
016200     OPEN OUTPUT WQ-QUANTLD.
016300     OPEN EXTEND WQ-QCRPT.
016400     IF NOT WK-C-SUCCESSFUL
016500        DISPLAY "WQQUANTL - OPEN ERROR - " WK-C-FILE-STATUS
016600     END-IF.
016700*---------------------------------------------------------------*
016800 A099-OPEN-FILES-EX.
016900*---------------------------------------------------------------*
017000     EXIT.
017100
017200*---------------------------------------------------------------*
017300 A100-LOAD-LIMIT-TABLE.
017400* B6 - SURVIVING ENTRIES ONLY (LATER SOURCE ROWS OVERWROTE      *
017500* EARLIER ONES FOR THE SAME INSTRUMENT X CHARACTERISTIC KEY -   *
017600* SEE SPEC NOTE UNDER B6).                                     *
017700*---------------------------------------------------------------*
017800     MOVE 0 TO WK-N-LCNT.
017900     PERFORM A110-ADD-ENTRY THRU A119-ADD-ENTRY-EX.
018000     MOVE "EPA 365.1"              TO WK-L-INSTR (WK-X-LIX).
018100     MOVE "tp"                     TO WK-L-CHARNM (WK-X-LIX).
018200     MOVE 0.0015                   TO WK-L-LOWER (WK-X-LIX).
018300     MOVE "Y"                      TO WK-L-HAS-LOWER (WK-X-LIX).
018400     MOVE "mg/L  "                 TO WK-L-UNIT (WK-X-LIX).
018500
018600     PERFORM A110-ADD-ENTRY THRU A119-ADD-ENTRY-EX.
018700     MOVE "EPA 365.1"              TO WK-L-INSTR (WK-X-LIX).
018800     MOVE "tdp"                    TO WK-L-CHARNM (WK-X-LIX).
018900     MOVE 0.0015                   TO WK-L-LOWER (WK-X-LIX).
019000     MOVE "Y"                      TO WK-L-HAS-LOWER (WK-X-LIX).
019100     MOVE "mg/L  "                 TO WK-L-UNIT (WK-X-LIX).
019200
019300     PERFORM A110-ADD-ENTRY THRU A119-ADD-ENTRY-EX.
019400     MOVE "APHA 4500-P J-2017"     TO WK-L-INSTR (WK-X-LIX).
019500     MOVE "tn"                     TO WK-L-CHARNM (WK-X-LIX).
019600     MOVE 0.1                      TO WK-L-LOWER (WK-X-LIX).
019700     MOVE "Y"                      TO WK-L-HAS-LOWER (WK-X-LIX).
019800     MOVE "mg/L  "                 TO WK-L-UNIT (WK-X-LIX).
019900
020000     PERFORM A110-ADD-ENTRY THRU A119-ADD-ENTRY-EX.
020100     MOVE "EPA 353.2"              TO WK-L-INSTR (WK-X-LIX).
020200     MOVE "tn"                     TO WK-L-CHARNM (WK-X-LIX).
020300     MOVE 0.05                     TO WK-L-LOWER (WK-X-LIX).
020400     MOVE "Y"                      TO WK-L-HAS-LOWER (WK-X-LIX).
020500     MOVE "mg/L  "                 TO WK-L-UNIT (WK-X-LIX).
020600
020700     PERFORM A110-ADD-ENTRY THRU A119-ADD-ENTRY-EX.
020800     MOVE "EPA 353.2"              TO WK-L-INSTR (WK-X-LIX).
020900     MOVE "tdn"                    TO WK-L-CHARNM (WK-X-LIX).
021000     MOVE 0.05                     TO WK-L-LOWER (WK-X-LIX).
021100     MOVE "Y"                      TO WK-L-HAS-LOWER (WK-X-LIX).
021200     MOVE "mg/L  "                 TO WK-L-UNIT (WK-X-LIX).
021300
021400     PERFORM A110-ADD-ENTRY THRU A119-ADD-ENTRY-EX.
021500     MOVE "Hach 10020"             TO WK-L-INSTR (WK-X-LIX).
021600     MOVE "nitrate"                TO WK-L-CHARNM (WK-X-LIX).
021700     MOVE 0.2                      TO WK-L-LOWER (WK-X-LIX).
021800     MOVE "Y"                      TO WK-L-HAS-LOWER (WK-X-LIX).
021900     MOVE 30                       TO WK-L-UPPER (WK-X-LIX).
022000     MOVE "Y"                      TO WK-L-HAS-UPPER (WK-X-LIX).
022100     MOVE "mg/L  "                 TO WK-L-UNIT (WK-X-LIX).
022200
022300     PERFORM A110-ADD-ENTRY THRU A119-ADD-ENTRY-EX.
022400     MOVE "Hach 8203"              TO WK-L-INSTR (WK-X-LIX).
022500     MOVE "anc"                    TO WK-L-CHARNM (WK-X-LIX).
022600     MOVE 10                       TO WK-L-LOWER (WK-X-LIX).
022700     MOVE "Y"                      TO WK-L-HAS-LOWER (WK-X-LIX).
022800     MOVE 4000                     TO WK-L-UPPER (WK-X-LIX).
022900     MOVE "Y"                      TO WK-L-HAS-UPPER (WK-X-LIX).
023000     MOVE "ueq/L "                 TO WK-L-UNIT (WK-X-LIX).
023100
023200     PERFORM A110-ADD-ENTRY THRU A119-ADD-ENTRY-EX.
023300     MOVE "Hach 8190 and 8178"     TO WK-L-INSTR (WK-X-LIX).
023400     MOVE "anc"                    TO WK-L-CHARNM (WK-X-LIX).
023500     MOVE 0.23                     TO WK-L-LOWER (WK-X-LIX).
023600     MOVE "Y"                      TO WK-L-HAS-LOWER (WK-X-LIX).
023700     MOVE 30                       TO WK-L-UPPER (WK-X-LIX).
023800     MOVE "Y"                      TO WK-L-HAS-UPPER (WK-X-LIX).
023900     MOVE "mg/L  "                 TO WK-L-UNIT (WK-X-LIX).
024000
024100     PERFORM A110-ADD-ENTRY THRU A119-ADD-ENTRY-EX.
024200     MOVE "Hach 8190"              TO WK-L-INSTR (WK-X-LIX).
024300     MOVE "tp"                     TO WK-L-CHARNM (WK-X-LIX).
024400     MOVE 0.06                     TO WK-L-LOWER (WK-X-LIX).
024500     MOVE "Y"                      TO WK-L-HAS-LOWER (WK-X-LIX).
024600     MOVE 3.5                      TO WK-L-UPPER (WK-X-LIX).
024700     MOVE "Y"                      TO WK-L-HAS-UPPER (WK-X-LIX).
024800     MOVE "mg/L  "                 TO WK-L-UNIT (WK-X-LIX).
024900
025000     PERFORM A110-ADD-ENTRY THRU A119-ADD-ENTRY-EX.
025100     MOVE "Hach 8039, 8171, and 8192" TO WK-L-INSTR (WK-X-LIX).
025200     MOVE "nitrate"                TO WK-L-CHARNM (WK-X-LIX).
025300     MOVE 0.3                      TO WK-L-LOWER (WK-X-LIX).
025400     MOVE "Y"                      TO WK-L-HAS-LOWER (WK-X-LIX).
025500     MOVE 30                       TO WK-L-UPPER (WK-X-LIX).
025600     MOVE "Y"                      TO WK-L-HAS-UPPER (WK-X-LIX).
025700     MOVE "mg/L  "                 TO WK-L-UNIT (WK-X-LIX).
025800
025900     PERFORM A110-ADD-ENTRY THRU A119-ADD-ENTRY-EX.
026000     MOVE "Hach TNT830"            TO WK-L-INSTR (WK-X-LIX).
026100     MOVE "ammonia"                TO WK-L-CHARNM (WK-X-LIX).
026200     MOVE 0.015                    TO WK-L-LOWER (WK-X-LIX).
026300     MOVE "Y"                      TO WK-L-HAS-LOWER (WK-X-LIX).
026400     MOVE 2                        TO WK-L-UPPER (WK-X-LIX).
026500     MOVE "Y"                      TO WK-L-HAS-UPPER (WK-X-LIX).
026600     MOVE "ueq/L "                 TO WK-L-UNIT (WK-X-LIX).
026700*---------------------------------------------------------------*
026800 A199-LOAD-LIMIT-TABLE-EX.
026900*---------------------------------------------------------------*
027000     EXIT.
027100
027200*---------------------------------------------------------------*
027300 A110-ADD-ENTRY.
027400*---------------------------------------------------------------*
027500     ADD 1 TO WK-N-LCNT.
027600     SET WK-X-LIX TO WK-N-LCNT.
027700     MOVE SPACES TO WK-L-ENTRY (WK-X-LIX).
027800*---------------------------------------------------------------*
027900 A119-ADD-ENTRY-EX.
028000*---------------------------------------------------------------*
028100     EXIT.
028200
028300*---------------------------------------------------------------*
028400 B000-PROCESS-ALL-ROWS.
028500*---------------------------------------------------------------*
028600     READ WQ-INSTRD
028700        AT END MOVE "Y" TO WK-C-INPUT-EOF
028800     END-READ.
028900     PERFORM B100-PROCESS-ONE-ROW
029000        THRU B199-PROCESS-ONE-ROW-EX
029100        UNTIL WK-C-INPUT-AT-EOF.
029200*---------------------------------------------------------------*
029300 B099-PROCESS-ALL-ROWS-EX.
029400*---------------------------------------------------------------*
029500     EXIT.
029600
029700*---------------------------------------------------------------*
029800 B100-PROCESS-ONE-ROW.
029900*---------------------------------------------------------------*
030000     ADD 1 TO WK-N-INPUT-CNT.
030100     PERFORM C000-FIND-LIMIT-ENTRY
030200        THRU C099-FIND-LIMIT-ENTRY-EX.
030300     IF WK-L-FOUND
030400        PERFORM D000-FORWARD-PASS
030500           THRU D099-FORWARD-PASS-EX
030600        PERFORM D100-REVERSE-PASS
030700           THRU D199-REVERSE-PASS-EX
030800     END-IF.
030900     WRITE WK-C-QUANTL-OUT FROM WK-C-WQRBDY1.
031000     READ WQ-INSTRD
031100        AT END MOVE "Y" TO WK-C-INPUT-EOF
031200     END-READ.
031300*---------------------------------------------------------------*
031400 B199-PROCESS-ONE-ROW-EX.
031500*---------------------------------------------------------------*
031600     EXIT.
031700
031800*---------------------------------------------------------------*
031900 C000-FIND-LIMIT-ENTRY.
032000*---------------------------------------------------------------*
032100     MOVE "N" TO WK-X-FOUND-SW.
032200     SET WK-X-LIX TO 1.
032300     PERFORM C100-CHECK-ONE-ENTRY
032400        THRU C199-CHECK-ONE-ENTRY-EX
032500        UNTIL WK-X-LIX > WK-N-LCNT OR WK-L-FOUND.
032600*---------------------------------------------------------------*
032700 C099-FIND-LIMIT-ENTRY-EX.
032800*---------------------------------------------------------------*
032900     EXIT.
033000
033100*---------------------------------------------------------------*
033200 C100-CHECK-ONE-ENTRY.
033300*---------------------------------------------------------------*
033400     IF WK-L-INSTR (WK-X-LIX) = WQR-INSTR
033500           AND WK-L-CHARNM (WK-X-LIX) = WQR-CHARNM
033600        MOVE "Y" TO WK-X-FOUND-SW
033700     ELSE
033800        SET WK-X-LIX UP BY 1
033900     END-IF.
034000*---------------------------------------------------------------*
034100 C199-CHECK-ONE-ENTRY-EX.
034200*---------------------------------------------------------------*
034300     EXIT.
034400
034500*---------------------------------------------------------------*
034600 D000-FORWARD-PASS.
034700*---------------------------------------------------------------*
034800     IF WQR-DATATYP = "FLOAT "
034900        IF WK-L-UPPER-SET (WK-X-LIX)
035000              AND WQR-NUMRES > WK-L-UPPER (WK-X-LIX)
035100           MOVE WK-L-UPPER (WK-X-LIX) TO WQR-QLIMIT
035200           MOVE WK-L-UNIT (WK-X-LIX)  TO WQR-QLIMUNIT
035300           MOVE "present_greater_than_ql" TO WQR-DQFLAG
035400           ADD 1 TO WK-N-FORWARD-CNT
035500           PERFORM E000-PRINT-UPDATE THRU E099-PRINT-UPDATE-EX
035600        ELSE
035700           IF WK-L-LOWER-SET (WK-X-LIX)
035800                 AND WQR-NUMRES < WK-L-LOWER (WK-X-LIX)
035900              MOVE WK-L-LOWER (WK-X-LIX) TO WQR-QLIMIT
036000              MOVE WK-L-UNIT (WK-X-LIX)  TO WQR-QLIMUNIT
036100              MOVE "present_less_than_ql" TO WQR-DQFLAG
036200              ADD 1 TO WK-N-FORWARD-CNT
036300              PERFORM E000-PRINT-UPDATE
036400                 THRU E099-PRINT-UPDATE-EX
036500           END-IF
036600        END-IF
036700     END-IF.
036800*---------------------------------------------------------------*
036900 D099-FORWARD-PASS-EX.
037000*---------------------------------------------------------------*
037100     EXIT.
037200
037300*---------------------------------------------------------------*
037400 D100-REVERSE-PASS.
037500* CLEAR A CARRIED-FORWARD BELOW-LIMIT FLAG WHEN THE RESULT IS   *
037600* ACTUALLY INSIDE THE WINDOW - PER WHICHEVER BOUNDS EXIST.      *
037700*---------------------------------------------------------------*
037800     IF WQR-DQFLAG = "present_less_than_ql"
037900           OR WQR-DQFLAG = "value_below_rl_actual_reported"
038000           OR WQR-DQFLAG = "value_below_mdl_actual_reported"
038100           OR WQR-DQFLAG = "value_below_mdl_method_limit_reported"
038200        PERFORM D110-CHECK-INSIDE-WINDOW
038300           THRU D119-CHECK-INSIDE-WINDOW-EX
038400        IF WK-D-INSIDE-SW = "Y"
038500           MOVE ZERO   TO WQR-QLIMIT
038600           MOVE SPACES TO WQR-QLIMUNIT
038700           MOVE SPACES TO WQR-DQFLAG
038800           ADD 1 TO WK-N-REVERSE-CNT
038900        END-IF
039000     END-IF.
039100*---------------------------------------------------------------*
039200 D199-REVERSE-PASS-EX.
039300*---------------------------------------------------------------*
039400     EXIT.
039500
039600*---------------------------------------------------------------*
039700 D110-CHECK-INSIDE-WINDOW.
039800* TRUE WHEN THE RESULT IS WITHIN WHICHEVER BOUNDS THIS KEY      *
039900* CARRIES - BOTH BOUNDS, LOWER ONLY, OR UPPER ONLY.             *
040000*---------------------------------------------------------------*
040100     MOVE "N" TO WK-D-INSIDE-SW.
040200     IF WK-L-LOWER-SET (WK-X-LIX) AND WK-L-UPPER-SET (WK-X-LIX)
040300        IF WQR-NUMRES >= WK-L-LOWER (WK-X-LIX)
040400              AND WQR-NUMRES <= WK-L-UPPER (WK-X-LIX)
040500           MOVE "Y" TO WK-D-INSIDE-SW
040600        END-IF
040700     ELSE
040800        IF WK-L-LOWER-SET (WK-X-LIX)
040900           IF WQR-NUMRES >= WK-L-LOWER (WK-X-LIX)
041000              MOVE "Y" TO WK-D-INSIDE-SW
041100           END-IF
041200        ELSE
041300           IF WK-L-UPPER-SET (WK-X-LIX)
041400              IF WQR-NUMRES <= WK-L-UPPER (WK-X-LIX)
041500                 MOVE "Y" TO WK-D-INSIDE-SW
041600              END-IF
041700           END-IF
041800        END-IF
041900     END-IF.
042000*---------------------------------------------------------------*
042100 D119-CHECK-INSIDE-WINDOW-EX.
042200*---------------------------------------------------------------*
042300     EXIT.
042400
042500*---------------------------------------------------------------*
042600 E000-PRINT-UPDATE.
042700*---------------------------------------------------------------*
042800     MOVE SPACES TO WK-C-RPT-LINE.
042900     STRING "WQQUANTL  " WQR-LOCID " " WQR-CHARNM " "
043000           WQR-INSTR " " WQR-DQFLAG
043100       DELIMITED BY SIZE INTO WK-C-RPT-LINE.
043200     WRITE WK-C-RPT-LINE.
043300*---------------------------------------------------------------*
043400 E099-PRINT-UPDATE-EX.
043500*---------------------------------------------------------------*
043600     EXIT.
043700
043800*---------------------------------------------------------------*
043900 Z000-END-PROGRAM.
044000*---------------------------------------------------------------*
044100     CLOSE WQ-INSTRD WQ-QUANTLD WQ-QCRPT.
044200     DISPLAY "WQQUANTL - ROWS READ       - " WK-N-INPUT-CNT.
044300     DISPLAY "WQQUANTL - FORWARD UPDATES - " WK-N-FORWARD-CNT.
044400     DISPLAY "WQQUANTL - REVERSE CLEARS  - " WK-N-REVERSE-CNT.
044500*---------------------------------------------------------------*
044600 Z099-END-PROGRAM-EX.
044700*---------------------------------------------------------------*
044800     EXIT.
044900
045000************************************************************
045100********* END OF PROGRAM SOURCE - WQQUANTL ***************
045200************************************************************
