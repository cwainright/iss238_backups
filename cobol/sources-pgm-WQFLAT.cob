000100*******************
000200 IDENTIFICATION DIVISION.
000300*******************
000400 PROGRAM-ID.     WQFLAT.
000500 AUTHOR.         RICHARD KRAMER.
000600 INSTALLATION.   NCRN DATA MANAGEMENT UNIT.
000700 DATE-WRITTEN.   JUN 1994.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL NCRN USE ONLY.
001000*
001100*DESCRIPTION :  MAIN FLATTENER.  UNPIVOTS SITE-VISIT, YSI AND
001200*               GRABSAMPLE INTO THE LONG-FORMAT FLAT RESULT
001300*               FILE, FOLDS THE PER-FIELD FLAG CROSSWALK, AND
001400*               DROPS SOFT-DELETED AND PERMANENTLY-MISSING
001500*               ROWS.  NUMERIC-FIRST ORDERING (B12) IS DONE
001600*               DOWNSTREAM IN WQENRICH - SEE WQB023.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* WQB001 - RDKRAM  - 04/09/1994 - NCRN WQ ETL PHASE 1             WQB001  
002200*                   - INITIAL VERSION.                            WQB001  
002300*-----------------------------------------------------------------WQB001  
002400* WQB005 - RDKRAM  - 02/02/1995 - ADD GRABSAMPLE ANC-METHOD       WQB005  
002500*                     RETENTION RULE (CUE LAB, ANC CHARACTERISTIC WQB005  
002600*                     ONLY).                                      WQB005  
002700*-----------------------------------------------------------------WQB005  
002800* WQB009 - TMPDCL  - 11/06/1997 - ADD RIPARIAN WIDTH AND          WQB009  
002900*                     DISCHARGE MEASURED FIELDS (FLOWTRACKER      WQB009  
003000*                     ROLLOUT); CALLS WQFLATVS FOR THE WIDENED    WQB009  
003100*                     SITE-VISIT FIELD SET.                       WQB009  
003200*-----------------------------------------------------------------WQB009  
003300* WQB014 - TMPJLH  - 19/02/1999 - Y2K REMEDIATION                 WQB014  
003400*                   - RUN-DATE BREAKOUT NOW CCYYMMDD THROUGHOUT,  WQB014  
003500*                     SEE WQCOMMON.                               WQB014  
003600*-----------------------------------------------------------------WQB014  
003700* WQB020 - TMPBTS  - 08/03/2003 - JOB TKT NCRN-2003-014           WQB020  
003800*                   - DROP PERMANENTLY_MISSING ROWS BEFORE THE    WQB020  
003900*                     SORT STEP INSTEAD OF LEAVING THEM FOR       WQB020  
004000*                     WQAUDIT TO FLAG.                            WQB020  
004100*-----------------------------------------------------------------WQB020  
004200* WQB023 - TMPBTS  - 22/03/2003 - JOB TKT NCRN-2003-019           WQB023  
004300*                   - WQR-NUMRES IS NOT KNOWN UNTIL WQENRICH      WQB023  
004400*                     CLASSIFIES THE DATA TYPE, SO THE            WQB023  
004500*                     NUMERIC-FIRST ORDERING (B12) MOVES TO       WQB023  
004600*                     WQENRICH.  WQFLAT NOW WRITES WQ-RESULT      WQB023  
004700*                     DIRECTLY AND THE OLD WORKFIL INTERMEDIATE   WQB023  
004800*                     FILE AND TWO-PASS COPY DROP OUT.            WQB023
004900*-----------------------------------------------------------------WQB023
005000* WQB037 - TMPBTS  - 11/08/2003 - JOB TKT NCRN-2003-041           WQB037
005100*                   - CARRY WQV-VISNOTES INTO WQR-VISNOTES SO     WQB037
005200*                     WQAUDIT'S RULE 13 CAN SCAN IT FOR THE       WQB037
005300*                     MACHINE-FORMATTED COMMENT TOKEN - SEE       WQB037
005400*                     WQRESULT.CPY REV34 AND WQAUDIT WQB037.      WQB037
005500*-----------------------------------------------------------------WQB037
005600*                                                                 
005700****************                                                  
005800 ENVIRONMENT DIVISION.
005900****************
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.  IBM-AS400.
006200 OBJECT-COMPUTER.  IBM-AS400.
006300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006400                     I-O-FEEDBACK IS I-O-FEEDBACK-AREA
006500                     UPSI-0 IS UPSI-SWITCH-0
006600                       ON  STATUS IS U0-ON
006700                       OFF STATUS IS U0-OFF
006800                     CLASS WQ-NUMERIC-CLASS IS "0" THRU "9".
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT WQ-SITEVS ASSIGN TO DATABASE-WQSITEVS
007300        ORGANIZATION IS SEQUENTIAL
007400        FILE STATUS IS WK-C-FILE-STATUS.
007500
007600     SELECT WQ-YSI ASSIGN TO DATABASE-WQYSI
007700        ORGANIZATION IS SEQUENTIAL
007800        FILE STATUS IS WK-C-FILE-STATUS.
007900
008000     SELECT WQ-GRAB ASSIGN TO DATABASE-WQGRAB
008100        ORGANIZATION IS SEQUENTIAL
008200        FILE STATUS IS WK-C-FILE-STATUS.
008300
008400     SELECT WQ-RESULT ASSIGN TO DATABASE-WQRESULT
008500        ORGANIZATION IS SEQUENTIAL
008600        FILE STATUS IS WK-C-FILE-STATUS.
008700
008800***************
008900 DATA DIVISION.
009000***************
009100 FILE SECTION.
009200*************
009300 FD  WQ-SITEVS
009400     LABEL RECORDS ARE OMITTED
009500     DATA RECORD IS WK-C-SITEVS.
009600 01  WK-C-SITEVS.
009700     COPY sources-cpy-WQVISIT.
009800
009900 FD  WQ-YSI
010000     LABEL RECORDS ARE OMITTED
010100     DATA RECORD IS WK-C-YSI.
010200 01  WK-C-YSI.
010300     COPY sources-cpy-WQCHILD.
010400
010500 FD  WQ-GRAB
010600     LABEL RECORDS ARE OMITTED
010700     DATA RECORD IS WK-C-GRAB.
010800*    WQ-GRAB SHARES THE SAME COPYBOOK MEMBER AS WQ-YSI; ONLY
010900*    THE WQGRAB-RECORD 01 LEVEL IS USED FROM IT HERE.
011000 01  WK-C-GRAB.
011100     COPY sources-cpy-WQCHILD.
011200
011300 FD  WQ-RESULT
011400     LABEL RECORDS ARE OMITTED
011500     DATA RECORD IS WK-C-RESULT.
011600 01  WK-C-RESULT.
011700     COPY sources-cpy-WQRESULT.
011800
011900*************************
012000 WORKING-STORAGE SECTION.
012100*************************
012200 01  WK-C-COMMON.
012300     COPY sources-cpy-WQCOMMON.
012400
012500 01  WK-C-COUNTERS.
012600     05  WK-N-SITEVS-CNT           PIC 9(07) COMP.
012700     05  WK-N-YSI-CNT              PIC 9(07) COMP.
012800     05  WK-N-GRAB-CNT             PIC 9(07) COMP.
012900     05  WK-N-RESULT-CNT           PIC 9(07) COMP.
013000     05  WK-N-DELETE-CNT           PIC 9(07) COMP.
013100     05  WK-N-FLDIX                PIC 9(02) COMP.
013200     05  FILLER                    PIC X(08).
013300
013400 01  WK-C-EOF-SWITCHES.
013500     05  WK-C-SITEVS-EOF           PIC X(01) VALUE "N".
013600     88  WK-C-SITEVS-AT-EOF                     VALUE "Y".
013700     05  WK-C-YSI-EOF              PIC X(01) VALUE "N".
013800     88  WK-C-YSI-AT-EOF                        VALUE "Y".
013900     05  WK-C-GRAB-EOF             PIC X(01) VALUE "N".
014000     88  WK-C-GRAB-AT-EOF                       VALUE "Y".
014100     05  FILLER                    PIC X(09).
014200
014300*---------------------------------------------------------------*
014400* LINKAGE TO WQFLATVS - ONE CALL PER MEASURED SITE-VISIT FIELD. *
014500*---------------------------------------------------------------*
014600 01  WK-VS-LINK.
014700     05  WK-VS-INDEX               PIC 9(02) COMP.
014800     05  WK-VS-CHARNM              PIC X(30).
014900     05  WK-VS-RESTXT              PIC X(60).
015000     05  WK-VS-DQFLAG              PIC X(40).
015100     05  WK-VS-DISCINS             PIC X(20).
015200     05  WK-VS-GRPVAR              PIC X(20).
015300     05  WK-VS-ERROR-CD            PIC X(02).
015400     05  FILLER                    PIC X(08).
015500
015600 01  WK-C-WORK-AREA.
015700     05  WK-C-UPPER-DELETE         PIC X(03).
015800     05  WK-C-UPPER-DELETE-R REDEFINES WK-C-UPPER-DELETE
015900                                  PIC X(03).
016000     05  WK-C-RAWFLAG              PIC X(30).
016100     05  WK-C-OTHFLAG              PIC X(30).
016200     05  WK-N-EDIT-S1V2            PIC S9(03)V9(02).
016300     05  WK-N-EDIT-S1V2-R REDEFINES WK-N-EDIT-S1V2
016400                                  PIC X(06).
016500     05  WK-N-EDIT-S1V4            PIC S9(03)V9(04).
016600     05  WK-N-EDIT-S1V4-R REDEFINES WK-N-EDIT-S1V4
016700                                  PIC X(08).
016800     05  FILLER                    PIC X(10).
016900
017000*****************
017100 PROCEDURE DIVISION.
017200*****************
017300 MAIN-MODULE.
017400     PERFORM A000-OPEN-FILES THRU A099-OPEN-FILES-EX.
017500     PERFORM B000-PROCESS-SITEVISITS
017600        THRU B099-PROCESS-SITEVISITS-EX.
017700     PERFORM C000-PROCESS-YSI THRU C099-PROCESS-YSI-EX.
017800     PERFORM D000-PROCESS-GRAB THRU D099-PROCESS-GRAB-EX.
017900     PERFORM Z000-END-PROGRAM THRU Z099-END-PROGRAM-EX.
018000     GOBACK.
018100
018200*---------------------------------------------------------------*
018300 A000-OPEN-FILES.
018400*---------------------------------------------------------------*
018500     OPEN INPUT WQ-SITEVS WQ-YSI WQ-GRAB.
018600     OPEN OUTPUT WQ-RESULT.
018700     IF NOT WK-C-SUCCESSFUL
018800        DISPLAY "WQFLAT - OPEN FILE ERROR"
018900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019000        MOVE "Y" TO WK-C-ABORT-SW
019100        GO TO A099-OPEN-FILES-EX
019200     END-IF.
019300*---------------------------------------------------------------*
019400 A099-OPEN-FILES-EX.
019500*---------------------------------------------------------------*
019600     EXIT.
019700
019800*---------------------------------------------------------------*
019900 B000-PROCESS-SITEVISITS.
020000*---------------------------------------------------------------*
020100     IF WK-C-ABORT-RUN
020200        GO TO B099-PROCESS-SITEVISITS-EX
020300     END-IF.
020400     READ WQ-SITEVS
020500        AT END MOVE "Y" TO WK-C-SITEVS-EOF
020600     END-READ.
020700     PERFORM B050-PROCESS-ONE-SITEVISIT
020800        THRU B059-PROCESS-ONE-SITEVISIT-EX
020900        UNTIL WK-C-SITEVS-AT-EOF.
021000*---------------------------------------------------------------*
021100 B099-PROCESS-SITEVISITS-EX.
021200*---------------------------------------------------------------*
021300     EXIT.
021400
021500*---------------------------------------------------------------*
021600 B050-PROCESS-ONE-SITEVISIT.
021700*---------------------------------------------------------------*
021800     ADD 1 TO WK-N-SITEVS-CNT.
021900     MOVE WQV-DELETE TO WK-C-UPPER-DELETE.
022000     IF WK-C-UPPER-DELETE NOT = "YES" AND
022100        WK-C-UPPER-DELETE NOT = "Yes" AND
022200        WK-C-UPPER-DELETE NOT = "yes"
022300        PERFORM B100-UNPIVOT-ONE-VISIT
022400           THRU B199-UNPIVOT-ONE-VISIT-EX
022500     ELSE
022600        ADD 1 TO WK-N-DELETE-CNT
022700     END-IF.
022800     READ WQ-SITEVS
022900        AT END MOVE "Y" TO WK-C-SITEVS-EOF
023000     END-READ.
023100*---------------------------------------------------------------*
023200 B059-PROCESS-ONE-SITEVISIT-EX.
023300*---------------------------------------------------------------*
023400     EXIT.
023500
023600*---------------------------------------------------------------*
023700 B100-UNPIVOT-ONE-VISIT.
023800*---------------------------------------------------------------*
023900     MOVE 1 TO WK-N-FLDIX.
024000     PERFORM B150-UNPIVOT-ONE-FIELD
024100        THRU B159-UNPIVOT-ONE-FIELD-EX
024200        UNTIL WK-N-FLDIX > 13.
024300*---------------------------------------------------------------*
024400 B199-UNPIVOT-ONE-VISIT-EX.
024500*---------------------------------------------------------------*
024600     EXIT.
024700
024800*---------------------------------------------------------------*
024900 B150-UNPIVOT-ONE-FIELD.
025000*---------------------------------------------------------------*
025100     MOVE WK-N-FLDIX       TO WK-VS-INDEX.
025200     CALL "WQFLATVS" USING WK-C-SITEVS WK-VS-LINK.
025300     IF WK-VS-ERROR-CD = "00"
025400        PERFORM B200-BUILD-VISIT-RESULT
025500           THRU B299-BUILD-VISIT-RESULT-EX
025600     END-IF.
025700     ADD 1 TO WK-N-FLDIX.
025800*---------------------------------------------------------------*
025900 B159-UNPIVOT-ONE-FIELD-EX.
026000*---------------------------------------------------------------*
026100     EXIT.
026200
026300*---------------------------------------------------------------*
026400 B200-BUILD-VISIT-RESULT.
026500* WQB020 - PERMANENTLY-MISSING MEASURED FIELDS ARE DROPPED
026600* HERE, BEFORE THE SORT STEP, RATHER THAN LEFT FOR WQAUDIT.
026700*---------------------------------------------------------------*
026800     IF WK-VS-DQFLAG = "PERMANENTLY_MISSING" OR
026900        WK-VS-DQFLAG = "permanently_missing"
027000        GO TO B299-BUILD-VISIT-RESULT-EX
027100     END-IF.
027200     INITIALIZE WK-C-WQR-BODY.
027300     MOVE WQV-VISIT-GID        TO WQR-SVISIT-GID.
027400     MOVE WQV-VISIT-GID        TO WQR-ROW-GID.
027500     MOVE WQV-VISIT-GID        TO WQR-PARENT-GID.
027600     MOVE WK-VS-CHARNM         TO WQR-CHARNM.
027700     MOVE WK-VS-RESTXT         TO WQR-RESTXT.
027800     MOVE WK-VS-DQFLAG         TO WQR-DQFLAG.
027900     MOVE WK-VS-DISCINS        TO WQR-DISCHINS.
028000     MOVE WK-VS-GRPVAR         TO WQR-GRPVAR.
028100     PERFORM Y100-CARRY-VISIT-ATTRS
028200        THRU Y199-CARRY-VISIT-ATTRS-EX.
028300     PERFORM E900-WRITE-WORK-RECORD
028400        THRU E999-WRITE-WORK-RECORD-EX.
028500*---------------------------------------------------------------*
028600 B299-BUILD-VISIT-RESULT-EX.
028700*---------------------------------------------------------------*
028800     EXIT.
028900
029000*---------------------------------------------------------------*
029100 C000-PROCESS-YSI.
029200*---------------------------------------------------------------*
029300     IF WK-C-ABORT-RUN
029400        GO TO C099-PROCESS-YSI-EX
029500     END-IF.
029600     READ WQ-YSI
029700        AT END MOVE "Y" TO WK-C-YSI-EOF
029800     END-READ.
029900     PERFORM C050-PROCESS-ONE-YSI
030000        THRU C059-PROCESS-ONE-YSI-EX
030100        UNTIL WK-C-YSI-AT-EOF.
030200*---------------------------------------------------------------*
030300 C099-PROCESS-YSI-EX.
030400*---------------------------------------------------------------*
030500     EXIT.
030600
030700*---------------------------------------------------------------*
030800 C050-PROCESS-ONE-YSI.
030900*---------------------------------------------------------------*
031000     ADD 1 TO WK-N-YSI-CNT.
031100     MOVE WQY-DELETE TO WK-C-UPPER-DELETE.
031200     IF WK-C-UPPER-DELETE NOT = "YES" AND
031300        WK-C-UPPER-DELETE NOT = "Yes" AND
031400        WK-C-UPPER-DELETE NOT = "yes"
031500        PERFORM C100-UNPIVOT-ONE-YSI
031600           THRU C199-UNPIVOT-ONE-YSI-EX
031700     ELSE
031800        ADD 1 TO WK-N-DELETE-CNT
031900     END-IF.
032000     READ WQ-YSI
032100        AT END MOVE "Y" TO WK-C-YSI-EOF
032200     END-READ.
032300*---------------------------------------------------------------*
032400 C059-PROCESS-ONE-YSI-EX.
032500*---------------------------------------------------------------*
032600     EXIT.
032700
032800*---------------------------------------------------------------*
032900 C100-UNPIVOT-ONE-YSI.
033000*---------------------------------------------------------------*
033100     MOVE 1 TO WK-N-FLDIX.
033200     PERFORM C150-UNPIVOT-ONE-FIELD
033300        THRU C159-UNPIVOT-ONE-FIELD-EX
033400        UNTIL WK-N-FLDIX > 11.
033500*---------------------------------------------------------------*
033600 C199-UNPIVOT-ONE-YSI-EX.
033700*---------------------------------------------------------------*
033800     EXIT.
033900
034000*---------------------------------------------------------------*
034100 C150-UNPIVOT-ONE-FIELD.
034200*---------------------------------------------------------------*
034300     PERFORM C200-BUILD-YSI-RESULT
034400        THRU C299-BUILD-YSI-RESULT-EX.
034500     ADD 1 TO WK-N-FLDIX.
034600*---------------------------------------------------------------*
034700 C159-UNPIVOT-ONE-FIELD-EX.
034800*---------------------------------------------------------------*
034900     EXIT.
035000
035100*---------------------------------------------------------------*
035200 C200-BUILD-YSI-RESULT.
035300*---------------------------------------------------------------*
035400     INITIALIZE WK-C-WQR-BODY.
035500     MOVE WQY-PARENT-GID       TO WQR-SVISIT-GID.
035600     MOVE WQY-YSI-GID          TO WQR-ROW-GID.
035700     MOVE WQY-PARENT-GID       TO WQR-PARENT-GID.
035800     MOVE "NCRN_WQ_WQUALITY"   TO WQR-GRPVAR.
035900     MOVE WQY-PROBE            TO WQR-YSIPROBE.
036000     MOVE WQY-INCR             TO WQR-YSIINCR.
036100     EVALUATE WK-N-FLDIX
036200        WHEN 1
036300           MOVE "YSI_INCREMENT_DISTANCE" TO WQR-CHARNM
036400           MOVE WQY-INCRDIST    TO WK-N-EDIT-S1V2
036500           MOVE WK-N-EDIT-S1V2  TO WQR-RESTXT
036600           MOVE WQY-INCRDIST-FLAG    TO WK-C-RAWFLAG
036700           MOVE WQY-INCRDIST-OTHFLAG TO WK-C-OTHFLAG
036800        WHEN 2
036900           MOVE "WATER_TEMPERATURE" TO WQR-CHARNM
037000           MOVE WQY-WATTMP      TO WK-N-EDIT-S1V2
037100           MOVE WK-N-EDIT-S1V2  TO WQR-RESTXT
037200           MOVE WQY-WATTMP-FLAG    TO WK-C-RAWFLAG
037300           MOVE WQY-WATTMP-OTHFLAG TO WK-C-OTHFLAG
037400        WHEN 3
037500           MOVE "BAROMETRIC_PRESSURE" TO WQR-CHARNM
037600           MOVE WQY-BAROPR      TO WK-N-EDIT-S1V4
037700           MOVE WK-N-EDIT-S1V4  TO WQR-RESTXT
037800           MOVE WQY-BAROPR-FLAG    TO WK-C-RAWFLAG
037900           MOVE WQY-BAROPR-OTHFLAG TO WK-C-OTHFLAG
038000        WHEN 4
038100           MOVE "CONDUCTIVITY" TO WQR-CHARNM
038200           MOVE WQY-COND        TO WK-N-EDIT-S1V4
038300           MOVE WK-N-EDIT-S1V4  TO WQR-RESTXT
038400           MOVE WQY-COND-FLAG    TO WK-C-RAWFLAG
038500           MOVE WQY-COND-OTHFLAG TO WK-C-OTHFLAG
038600        WHEN 5
038700           MOVE "SPECIFIC_CONDUCTANCE" TO WQR-CHARNM
038800           MOVE WQY-SPCOND      TO WK-N-EDIT-S1V4
038900           MOVE WK-N-EDIT-S1V4  TO WQR-RESTXT
039000           MOVE WQY-SPCOND-FLAG    TO WK-C-RAWFLAG
039100           MOVE WQY-SPCOND-OTHFLAG TO WK-C-OTHFLAG
039200        WHEN 6
039300           MOVE "TURBIDITY" TO WQR-CHARNM
039400           MOVE WQY-TURB        TO WK-N-EDIT-S1V4
039500           MOVE WK-N-EDIT-S1V4  TO WQR-RESTXT
039600           MOVE WQY-TURB-FLAG    TO WK-C-RAWFLAG
039700           MOVE WQY-TURB-OTHFLAG TO WK-C-OTHFLAG
039800        WHEN 7
039900           MOVE "SALINITY" TO WQR-CHARNM
040000           MOVE WQY-SAL         TO WK-N-EDIT-S1V2
040100           MOVE WK-N-EDIT-S1V2  TO WQR-RESTXT
040200           MOVE WQY-SAL-FLAG    TO WK-C-RAWFLAG
040300           MOVE WQY-SAL-OTHFLAG TO WK-C-OTHFLAG
040400        WHEN 8
040500           MOVE "PH" TO WQR-CHARNM
040600           MOVE WQY-PH          TO WK-N-EDIT-S1V2
040700           MOVE WK-N-EDIT-S1V2  TO WQR-RESTXT
040800           MOVE WQY-PH-FLAG    TO WK-C-RAWFLAG
040900           MOVE WQY-PH-OTHFLAG TO WK-C-OTHFLAG
041000        WHEN 9
041100           MOVE "DO_CONCENTRATION" TO WQR-CHARNM
041200           MOVE WQY-DOCONC      TO WK-N-EDIT-S1V2
041300           MOVE WK-N-EDIT-S1V2  TO WQR-RESTXT
041400           MOVE WQY-DOCONC-FLAG    TO WK-C-RAWFLAG
041500           MOVE WQY-DOCONC-OTHFLAG TO WK-C-OTHFLAG
041600        WHEN 10
041700           MOVE "DO_SATURATION" TO WQR-CHARNM
041800           MOVE WQY-DOSAT       TO WK-N-EDIT-S1V2
041900           MOVE WK-N-EDIT-S1V2  TO WQR-RESTXT
042000           MOVE WQY-DOSAT-FLAG    TO WK-C-RAWFLAG
042100           MOVE WQY-DOSAT-OTHFLAG TO WK-C-OTHFLAG
042200        WHEN 11
042300           MOVE "TDS" TO WQR-CHARNM
042400           MOVE WQY-TDS         TO WK-N-EDIT-S1V4
042500           MOVE WK-N-EDIT-S1V4  TO WQR-RESTXT
042600           MOVE WQY-TDS-FLAG    TO WK-C-RAWFLAG
042700           MOVE WQY-TDS-OTHFLAG TO WK-C-OTHFLAG
042800     END-EVALUATE.
042900     PERFORM Y200-FOLD-FLAG THRU Y299-FOLD-FLAG-EX.
043000     PERFORM E900-WRITE-WORK-RECORD
043100        THRU E999-WRITE-WORK-RECORD-EX.
043200*---------------------------------------------------------------*
043300 C299-BUILD-YSI-RESULT-EX.
043400*---------------------------------------------------------------*
043500     EXIT.
043600
043700*---------------------------------------------------------------*
043800 D000-PROCESS-GRAB.
043900*---------------------------------------------------------------*
044000     IF WK-C-ABORT-RUN
044100        GO TO D099-PROCESS-GRAB-EX
044200     END-IF.
044300     READ WQ-GRAB
044400        AT END MOVE "Y" TO WK-C-GRAB-EOF
044500     END-READ.
044600     PERFORM D050-PROCESS-ONE-GRAB
044700        THRU D059-PROCESS-ONE-GRAB-EX
044800        UNTIL WK-C-GRAB-AT-EOF.
044900*---------------------------------------------------------------*
045000 D099-PROCESS-GRAB-EX.
045100*---------------------------------------------------------------*
045200     EXIT.
045300
045400*---------------------------------------------------------------*
045500 D050-PROCESS-ONE-GRAB.
045600*---------------------------------------------------------------*
045700     ADD 1 TO WK-N-GRAB-CNT.
045800     MOVE WQG-DELETE TO WK-C-UPPER-DELETE.
045900     IF WK-C-UPPER-DELETE NOT = "YES" AND
046000        WK-C-UPPER-DELETE NOT = "Yes" AND
046100        WK-C-UPPER-DELETE NOT = "yes"
046200        PERFORM D100-UNPIVOT-ONE-GRAB
046300           THRU D199-UNPIVOT-ONE-GRAB-EX
046400     ELSE
046500        ADD 1 TO WK-N-DELETE-CNT
046600     END-IF.
046700     READ WQ-GRAB
046800        AT END MOVE "Y" TO WK-C-GRAB-EOF
046900     END-READ.
047000*---------------------------------------------------------------*
047100 D059-PROCESS-ONE-GRAB-EX.
047200*---------------------------------------------------------------*
047300     EXIT.
047400
047500*---------------------------------------------------------------*
047600 D100-UNPIVOT-ONE-GRAB.
047700*---------------------------------------------------------------*
047800     MOVE 1 TO WK-N-FLDIX.
047900     PERFORM D150-UNPIVOT-ONE-FIELD
048000        THRU D159-UNPIVOT-ONE-FIELD-EX
048100        UNTIL WK-N-FLDIX > 9.
048200*---------------------------------------------------------------*
048300 D199-UNPIVOT-ONE-GRAB-EX.
048400*---------------------------------------------------------------*
048500     EXIT.
048600
048700*---------------------------------------------------------------*
048800 D150-UNPIVOT-ONE-FIELD.
048900*---------------------------------------------------------------*
049000     PERFORM D200-BUILD-GRAB-RESULT
049100        THRU D299-BUILD-GRAB-RESULT-EX.
049200     ADD 1 TO WK-N-FLDIX.
049300*---------------------------------------------------------------*
049400 D159-UNPIVOT-ONE-FIELD-EX.
049500*---------------------------------------------------------------*
049600     EXIT.
049700
049800*---------------------------------------------------------------*
049900 D200-BUILD-GRAB-RESULT.
050000* WQB005 - ANC-METHOD IS KEPT ONLY FOR CUE LAB ANC ROWS - NO
050100* OTHER LAB/CHARACTERISTIC COMBINATION CARRIES THE FIELD.
050200*---------------------------------------------------------------*
050300     INITIALIZE WK-C-WQR-BODY.
050400     MOVE WQG-PARENT-GID       TO WQR-SVISIT-GID.
050500     MOVE WQG-GRAB-GID         TO WQR-ROW-GID.
050600     MOVE WQG-PARENT-GID       TO WQR-PARENT-GID.
050700     MOVE "NCRN_WQ_WCHEM"      TO WQR-GRPVAR.
050800     MOVE WQG-LAB              TO WQR-LAB.
050900     EVALUATE WK-N-FLDIX
051000        WHEN 1
051100           MOVE "ANC" TO WQR-CHARNM
051200           MOVE WQG-ANC         TO WK-N-EDIT-S1V4
051300           MOVE WK-N-EDIT-S1V4  TO WQR-RESTXT
051400           MOVE WQG-ANC-FLAG    TO WK-C-RAWFLAG
051500           MOVE WQG-ANC-OTHFLAG TO WK-C-OTHFLAG
051600           IF WQG-LAB = "CUE"
051700              MOVE WQG-ANCMETH  TO WQR-ANCMETH
051800           END-IF
051900        WHEN 2
052000           MOVE "TN" TO WQR-CHARNM
052100           MOVE WQG-TN          TO WK-N-EDIT-S1V4
052200           MOVE WK-N-EDIT-S1V4  TO WQR-RESTXT
052300           MOVE WQG-TN-FLAG    TO WK-C-RAWFLAG
052400           MOVE WQG-TN-OTHFLAG TO WK-C-OTHFLAG
052500        WHEN 3
052600           MOVE "TP" TO WQR-CHARNM
052700           MOVE WQG-TP          TO WK-N-EDIT-S1V4
052800           MOVE WK-N-EDIT-S1V4  TO WQR-RESTXT
052900           MOVE WQG-TP-FLAG    TO WK-C-RAWFLAG
053000           MOVE WQG-TP-OTHFLAG TO WK-C-OTHFLAG
053100        WHEN 4
053200           MOVE "TDN" TO WQR-CHARNM
053300           MOVE WQG-TDN         TO WK-N-EDIT-S1V4
053400           MOVE WK-N-EDIT-S1V4  TO WQR-RESTXT
053500           MOVE WQG-TDN-FLAG    TO WK-C-RAWFLAG
053600           MOVE WQG-TDN-OTHFLAG TO WK-C-OTHFLAG
053700        WHEN 5
053800           MOVE "TDP" TO WQR-CHARNM
053900           MOVE WQG-TDP         TO WK-N-EDIT-S1V4
054000           MOVE WK-N-EDIT-S1V4  TO WQR-RESTXT
054100           MOVE WQG-TDP-FLAG    TO WK-C-RAWFLAG
054200           MOVE WQG-TDP-OTHFLAG TO WK-C-OTHFLAG
054300        WHEN 6
054400           MOVE "AMMONIA" TO WQR-CHARNM
054500           MOVE WQG-AMMONIA     TO WK-N-EDIT-S1V4
054600           MOVE WK-N-EDIT-S1V4  TO WQR-RESTXT
054700           MOVE WQG-AMMONIA-FLAG    TO WK-C-RAWFLAG
054800           MOVE WQG-AMMONIA-OTHFLAG TO WK-C-OTHFLAG
054900        WHEN 7
055000           MOVE "ORTHOPHOSPHATE" TO WQR-CHARNM
055100           MOVE WQG-ORTHOPO4    TO WK-N-EDIT-S1V4
055200           MOVE WK-N-EDIT-S1V4  TO WQR-RESTXT
055300           MOVE WQG-ORTHOPO4-FLAG    TO WK-C-RAWFLAG
055400           MOVE WQG-ORTHOPO4-OTHFLAG TO WK-C-OTHFLAG
055500        WHEN 8
055600           MOVE "NITRATE" TO WQR-CHARNM
055700           MOVE WQG-NITRATE     TO WK-N-EDIT-S1V4
055800           MOVE WK-N-EDIT-S1V4  TO WQR-RESTXT
055900           MOVE WQG-NITRATE-FLAG    TO WK-C-RAWFLAG
056000           MOVE WQG-NITRATE-OTHFLAG TO WK-C-OTHFLAG
056100        WHEN 9
056200           MOVE "CHLORINE" TO WQR-CHARNM
056300           MOVE WQG-CHLORINE    TO WK-N-EDIT-S1V4
056400           MOVE WK-N-EDIT-S1V4  TO WQR-RESTXT
056500           MOVE WQG-CHLORINE-FLAG    TO WK-C-RAWFLAG
056600           MOVE WQG-CHLORINE-OTHFLAG TO WK-C-OTHFLAG
056700     END-EVALUATE.
056800     PERFORM Y200-FOLD-FLAG THRU Y299-FOLD-FLAG-EX.
056900     PERFORM E900-WRITE-WORK-RECORD
057000        THRU E999-WRITE-WORK-RECORD-EX.
057100*---------------------------------------------------------------*
057200 D299-BUILD-GRAB-RESULT-EX.
057300*---------------------------------------------------------------*
057400     EXIT.
057500
057600*---------------------------------------------------------------*
057700 E900-WRITE-WORK-RECORD.
057800* B12 NUMERIC-FIRST ORDERING RUNS LATER, IN WQENRICH, ONCE THE
057900* DATA TYPE (AND SO NUM-RESULT) IS ACTUALLY KNOWN - SEE WQB023.
058000* THIS PARAGRAPH JUST WRITES THE FLATTENED ROW.
058100*---------------------------------------------------------------*
058200     WRITE WK-C-RESULT.
058300     ADD 1 TO WK-N-RESULT-CNT.
058400*---------------------------------------------------------------*
058500 E999-WRITE-WORK-RECORD-EX.
058600*---------------------------------------------------------------*
058700     EXIT.
058800
058900*---------------------------------------------------------------*
059000 Y100-CARRY-VISIT-ATTRS.
059100*---------------------------------------------------------------*
059200     MOVE WQV-REVSTAT          TO WQR-REVSTAT.
059300     MOVE WQV-REVWRS           TO WQR-REVWRS.
059400     MOVE WQV-REVDTE           TO WQR-REVDTE.
059500     MOVE WQV-REVTIM           TO WQR-REVTIM.
059600     MOVE WQV-ACTSDTE          TO WQR-ACTSDTE.
059700     MOVE WQV-ACTSTIM          TO WQR-ACTSTIM.
059800     MOVE WQV-LOCID            TO WQR-LOCID.
059900     MOVE WQV-SITENM           TO WQR-SITENM.
060000     MOVE WQV-LAT              TO WQR-LAT.
060100     MOVE WQV-LONG             TO WQR-LONG.
060200     MOVE WQV-FLDCREW          TO WQR-FLDCREW.
060300     MOVE WQV-VISNOTES         TO WQR-VISNOTES.
060400     MOVE WQV-SAMPBLTY         TO WQR-SAMPBLTY.
060500     MOVE WQV-SKPFLOTRK        TO WQR-SKPFLOTRK.
060600     MOVE WQV-ACTGRPID         TO WQR-ACTGRPID.
060700     MOVE WQV-VISTYP           TO WQR-VISTYP.
060800     MOVE WQV-DELETE           TO WQR-DELETE.
060900     MOVE WQV-SVYCOMPL         TO WQR-SVYCOMPL.
061000     MOVE WQV-FRMVER           TO WQR-FRMVER.
061100     MOVE WQV-PROJID           TO WQR-PROJID.
061200*---------------------------------------------------------------*
061300 Y199-CARRY-VISIT-ATTRS-EX.
061400*---------------------------------------------------------------*
061500     EXIT.
061600
061700*---------------------------------------------------------------*
061800 Y200-FOLD-FLAG.
061900*---------------------------------------------------------------*
062000     IF WK-C-RAWFLAG (1:5) = "OTHER" OR
062100        WK-C-RAWFLAG (1:5) = "other"
062200        MOVE WK-C-OTHFLAG TO WQR-DQFLAG
062300     ELSE
062400        MOVE WK-C-RAWFLAG TO WQR-DQFLAG
062500     END-IF.
062600*---------------------------------------------------------------*
062700 Y299-FOLD-FLAG-EX.
062800*---------------------------------------------------------------*
062900     EXIT.
063000
063100*---------------------------------------------------------------*
063200 Z000-END-PROGRAM.
063300*---------------------------------------------------------------*
063400     CLOSE WQ-SITEVS WQ-YSI WQ-GRAB WQ-RESULT.
063500     DISPLAY "WQFLAT - SITE VISITS READ    " WK-N-SITEVS-CNT.
063600     DISPLAY "WQFLAT - YSI ROWS READ        " WK-N-YSI-CNT.
063700     DISPLAY "WQFLAT - GRAB ROWS READ       " WK-N-GRAB-CNT.
063800     DISPLAY "WQFLAT - SOFT DELETES DROPPED " WK-N-DELETE-CNT.
063900     DISPLAY "WQFLAT - RESULT ROWS WRITTEN  " WK-N-RESULT-CNT.
064000*---------------------------------------------------------------*
064100 Z099-END-PROGRAM-EX.
064200*---------------------------------------------------------------*
064300     EXIT.
064400
064500******************************************************************
064600******************* END OF PROGRAM SOURCE - WQFLAT **************
064700******************************************************************
