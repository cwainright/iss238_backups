000100*WQRESULT.cpybk
000200*  WORKING STORAGE FORMAT FOR THE LONG-FORMAT FLAT RESULT
000300*  RECORD.  ONE ROW PER VISIT X CHARACTERISTIC.  BUILT BY
000400*  WQFLAT, WIDENED IN PLACE BY EACH DOWNSTREAM WQ PROGRAM.
000500***********************************************************
000600* MODIFICATION HISTORY                                    *
000700***********************************************************
000800*   DATE     DEV    DESCRIPTION                            *
000900*-- -------- ------ ---------------------------------------- *
001000* 34 11/08/2003 TMPBTS - JOB TKT NCRN-2003-041                *     REV34
001100*                 - WIDEN WK-C-WQRBDY1 TO 1100 AND ADD       *      REV34
001200*                 WQR-VISNOTES SO WQAUDIT'S RULE 13 CAN      *      REV34
001300*                 SCAN THE CARRIED-FORWARD NOTES TEXT - SEE  *      REV34
001400*                 WQB037 IN WQFLAT AND WQAUDIT.              *      REV34
001500*----------------------------------------------------------*      REV34
001600* 28 06/02/99 TMPJXW - RELEVEL TO 05/10/15 SO THE MEMBER    *     REV28
001700*                 CAN BE COPIED UNDER A CALLER-SUPPLIED    *      REV28
001800*                 01 (WAS NESTING A SECOND 01, REJECTED BY *      REV28
001900*                 THE COMPILER) - NO DATA CHANGE.          *      REV28
002000*----------------------------------------------------------*      REV28
002100* 13 01/09/98 TMPDCL - NCRN WQ ETL PHASE 2                  *     REV13
002200*                 - ADD METHOD-SPECIATION-NAME AND         *      REV13   
002300*                   RESULT-SAMPLE-FRACTION (U7).           *      REV13   
002400*----------------------------------------------------------*      REV13   
002500* 06 14/11/95 RDKRAM - NCRN WQ ETL PHASE 1                  *     REV06   
002600*                 - ADD QUANT-LIMIT/QUANT-LIMIT-UNIT (U4). *      REV06   
002700*----------------------------------------------------------*      REV06   
002800* 01 04/09/94 RDKRAM - NCRN WQ ETL PHASE 1                  *     REV01   
002900*                 - INITIAL VERSION                        *      REV01   
003000*----------------------------------------------------------*      REV01   
003100    05 WK-C-WQRBDY1            PIC X(1100).
003200    05 WK-C-WQR-BODY REDEFINES WK-C-WQRBDY1.
003300*                           VISIT AND UNPIVOT IDENTITY
003400       10 WQR-SVISIT-GID           PIC X(36).
003500*                           SITE VISIT GLOBAL ID (PARENT)
003600       10 WQR-ROW-GID              PIC X(36).
003700*                           SOURCE ROW ID
003800       10 WQR-PARENT-GID           PIC X(36).
003900*                           JOIN KEY TO VISIT
004000       10 WQR-CHARNM                PIC X(30).
004100*                           UNPIVOTED CHARACTERISTIC NAME
004200*                           RESULT VALUE AND TYPING
004300       10 WQR-RESTXT                PIC X(60).
004400*                           RAW RESULT VALUE AS TEXT
004500       10 WQR-NUMRES                PIC S9(05)V9(04).
004600*                           NUMERIC RESULT (TYPE FLOAT ONLY)
004700       10 WQR-STRRES                PIC X(60).
004800*                           TEXT RESULT (TYPE BOOL/STRING)
004900       10 WQR-DATATYP               PIC X(06).
005000*                           FLOAT / STRING / BOOL
005100       10 WQR-RESUNIT               PIC X(10).
005200*                           RESULT UNIT PER CHARACTERISTIC
005300       10 WQR-GRPVAR                PIC X(20).
005400*                           MEASUREMENT GROUPING VARIABLE
005500*                           SOURCE-SPECIFIC FLAT ATTRIBUTES
005600       10 WQR-LAB                   PIC X(10).
005700*                           GRAB SAMPLES ONLY
005800       10 WQR-ANCMETH               PIC X(20).
005900*                           GRAB SAMPLES / ANC ONLY
006000       10 WQR-YSIPROBE              PIC X(20).
006100*                           YSI ROWS ONLY
006200       10 WQR-YSIINCR               PIC X(20).
006300*                           YSI ROWS ONLY
006400       10 WQR-DISCHINS              PIC X(20).
006500*                           WATER-QUANTITY CHARS ONLY
006600*                           ATTACHMENT OUTPUTS (U5-U7)
006700       10 WQR-INSTR                 PIC X(25).
006800*                           INSTRUMENT/METHOD ASSIGNED (U5)
006900       10 WQR-DQFLAG                PIC X(40).
007000*                           DATA QUALITY FLAG
007100       10 WQR-RESWARN                PIC X(35).
007200*                           SOFT CONSTRAINT WARNING (U3)
007300       10 WQR-QLIMIT                 PIC S9(04)V9(04).
007400*                           QUANTITATION LIMIT VALUE (U4)
007500       10 WQR-QLIMUNIT                PIC X(06).
007600*                           QUANTITATION LIMIT UNIT (U4)
007700       10 WQR-WKOFYR                  PIC 9(02).
007800*                           ISO WEEK OF YEAR 1-53
007900       10 WQR-ACTVID                  PIC X(80).
008000*                           ACTIVITY ID (U6)
008100       10 WQR-SPECNM                  PIC X(06).
008200*                           METHOD SPECIATION NAME (U7)
008300       10 WQR-SAMPFRAC                PIC X(15).
008400*                           RESULT SAMPLE FRACTION (U7)
008500*                           COPIED VISIT ATTRIBUTES
008600       10 WQR-REVSTAT                 PIC X(12).
008700       10 WQR-REVWRS                  PIC X(60).
008800       10 WQR-REVDTE                  PIC X(10).
008900       10 WQR-REVTIM                  PIC X(08).
009000       10 WQR-ACTSDTE                 PIC X(10).
009100       10 WQR-ACTSTIM                 PIC X(08).
009200       10 WQR-LOCID                   PIC X(15).
009300       10 WQR-SITENM                  PIC X(40).
009400       10 WQR-LAT                     PIC S9(03)V9(06).
009500       10 WQR-LONG                    PIC S9(03)V9(06).
009600       10 WQR-FLDCREW                 PIC X(60).
009700       10 WQR-SAMPBLTY                PIC X(20).
009800       10 WQR-SKPFLOTRK               PIC X(03).
009900       10 WQR-ACTGRPID                PIC X(30).
010000       10 WQR-VISTYP                  PIC X(10).
010100       10 WQR-DELETE                  PIC X(03).
010200       10 WQR-SVYCOMPL                PIC X(03).
010300       10 WQR-FRMVER                  PIC X(10).
010400       10 WQR-PROJID                  PIC X(40).
010500*                           MACHINE/FREE-TEXT VISIT NOTES (U8 R13)
010600       10 WQR-VISNOTES                PIC X(100).
010700       10 FILLER                      PIC X(30).
