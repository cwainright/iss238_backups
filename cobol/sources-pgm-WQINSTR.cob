000100*******************
000200 IDENTIFICATION DIVISION.
000300*******************
000400 PROGRAM-ID.     WQINSTR.
000500 AUTHOR.         TMPDCL.
000600 INSTALLATION.   NCRN WATER QUALITY ETL.
000700 DATE-WRITTEN.   18 SEP 1996.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  U5 INSTRUMENT/METHOD ASSIGNER.  RUNS AFTER U3 ON
001200*               THE FILTERED RESULT SET.  DEFAULTS INSTRUMENT TO
001300*               THE FLAT DISCHARGE/YSI-PROBE ATTRIBUTE, THEN
001400*               OVERLAYS LAB METHOD HISTORY (R8) AND THE FIXED
001500*               HISTORICAL BULK-ASSIGNMENT RULES FOR ANC, TP,
001600*               ORTHOPHOSPHATE, NITRATE AND AMMONIA.  R8 IS
001700*               HELD AS AN IN-MEMORY TABLE, LINEAR-SEARCHED PER
001800*               ROW IN C100, SINCE IT IS A SMALL LAB-REPORT
001900*               FEED, NOT AN INDEXED MASTER.
002000*
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* WQB011 - TMPDCL  - 18/09/1996 - NCRN WQ ETL PHASE 1             WQB011  
002600*                   - INITIAL VERSION - BASE INSTRUMENT ONLY      WQB011  
002700*                     (RULE 1).                                   WQB011  
002800*-----------------------------------------------------------------WQB011  
002900* WQB012 - TMPDCL  - 02/10/1996 - ADD R8 METHOD-HISTORY TABLE     WQB012  
003000*                     LOAD AND MID-PERIOD/RECENT METHOD OVERLAY   WQB012  
003100*                     (RULES 2-3).                                WQB012  
003200*-----------------------------------------------------------------WQB012  
003300* WQB020 - RDKRAM  - 09/01/1998 - ADD HISTORICAL BULK ASSIGNMENT  WQB020  
003400*                     (RULE 4) AND THE ANC OVERRIDE (RULE 5).     WQB020  
003500*                     HARD-CODED TP/ORTHOPHOSPHATE/NITRATE/       WQB020  
003600*                     AMMONIA BOUNDARY DATES HELD AS LITERALS IN  WQB020  
003700*                     WK-H-LITERAL-DATES - THE SOURCE EXTRACT     WQB020  
003800*                     THEY WERE DERIVED FROM IS NOT CARRIED AS A  WQB020  
003900*                     WORKING FILE IN THIS SUITE.                 WQB020  
004000*-----------------------------------------------------------------WQB020  
004100* WQB029 - TMPJXW  - 09/02/1999 - Y2K REMEDIATION - ALL DATE      WQB029
004200*                     COMPARISONS ALREADY CCYY-MM-DD TEXT;        WQB029
004300*                     COMMENT ONLY, NO CODE CHANGE.               WQB029
004400*-----------------------------------------------------------------WQB029
004500* WQB040 - TMPBTS  - 11/08/2003 - JOB TKT NCRN-2003-041           WQB040
004600*                   - WIDEN WK-C-INBDY1 TO 1100 TO TRACK          WQB040
004700*                     WQRESULT.CPY REV34 (NEW VISNOTES FIELD).    WQB040
004800*-----------------------------------------------------------------WQB040
004900* WQB052 - TMPBTS  - 12/08/2003 - AUDIT REQUEST NCRN-2003-052      WQB052
005000*                   - REVISITED WQB020'S TP/ORTHOPHOSPHATE/        WQB052
005100*                     AMMONIA BOUNDARY LITERALS.  THE SPEC CALLS   WQB052
005200*                     FOR THOSE THREE TO TRACK THE FIRST/LAST      WQB052
005300*                     DATED NON-NULL RESULT IN THE DATA, NOT A     WQB052
005400*                     FIXED DATE - THIS STILL APPROXIMATES THAT    WQB052
005500*                     WITH THE WK-H-LITERAL-DATES CONSTANTS,       WQB052
005600*                     SINCE COMPUTING A TRUE FIRST/LAST WOULD      WQB052
005700*                     NEED A SEPARATE SCAN PASS OVER WQ-SOFTCKD    WQB052
005800*                     AHEAD OF B000 (LIKE A100 ALREADY DOES        WQB052
005900*                     AGAINST WQ-METHHST FOR WK-H-BASECASE) AND    WQB052
006000*                     WASN'T WORTH RUSHING INTO THIS RELEASE.      WQB052
006100*                     NITRATE'S 2008-01-01 SPLIT IS GENUINELY      WQB052
006200*                     FIXED PER THE SPEC AND NEEDS NO CHANGE.      WQB052
006300*                     CARRIED FORWARD TO THE NEXT PASS.            WQB052
006400*-----------------------------------------------------------------WQB052
006500*
006600****************
006700 ENVIRONMENT DIVISION.
006800****************
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER.  IBM-AS400.
007100 OBJECT-COMPUTER.  IBM-AS400.
007200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
007300                     I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT WQ-SOFTCKD ASSIGN TO DATABASE-WQSOFTCK
007800        ORGANIZATION IS SEQUENTIAL
007900        FILE STATUS IS WK-C-FILE-STATUS.
008000
008100     SELECT WQ-METHHST ASSIGN TO DATABASE-WQMETHHS
008200        ORGANIZATION IS SEQUENTIAL
008300        FILE STATUS IS WK-C-HIST-STATUS.
008400
008500     SELECT WQ-INSTRD ASSIGN TO DATABASE-WQINSTR
008600        ORGANIZATION IS SEQUENTIAL
008700        FILE STATUS IS WK-C-OUT-STATUS.
008800
008900***************
009000 DATA DIVISION.
009100***************
009200 FILE SECTION.
009300*************
009400 FD  WQ-SOFTCKD
009500     LABEL RECORDS ARE OMITTED
009600     DATA RECORD IS WK-C-RESULT.
009700 01  WK-C-RESULT.
009800     COPY sources-cpy-WQRESULT.
009900
010000 FD  WQ-METHHST
010100     LABEL RECORDS ARE OMITTED
010200     DATA RECORD IS WK-C-WQREF-AREA.
010300 01  WK-C-WQREF-AREA.
010400     COPY sources-cpy-WQREF.
010500
010600 FD  WQ-INSTRD
010700     LABEL RECORDS ARE OMITTED
010800     DATA RECORD IS WK-C-INSTR-OUT.
010900 01  WK-C-INSTR-OUT.
011000     05  WK-C-INBDY1              PIC X(1100).
011100     05  WK-C-IN-BODY REDEFINES WK-C-INBDY1.
011200         10  FILLER                PIC X(1100).
011300
011400*******************
011500 WORKING-STORAGE SECTION.
011600*******************
011700 01  FILLER                  PIC X(24) VALUE
011800     "** PROGRAM WQINSTR   **".
011900
012000 01  WK-C-COMMON.
012100     COPY sources-cpy-WQCOMMON.
012200
012300 01  WK-C-HIST-STATUS        PIC X(02).
012400     88  WK-C-H-SUCCESSFUL         VALUE "00".
012500     88  WK-C-H-END-OF-FILE        VALUE "10".
012600
012700 01  WK-C-OUT-STATUS         PIC X(02).
012800
012900 01  WK-C-COUNTERS.
013000     05  WK-N-INPUT-CNT       PIC 9(07) COMP.
013100     05  WK-N-INPUT-CNT-R REDEFINES WK-N-INPUT-CNT
013200                             PIC X(04).
013300     05  WK-N-OVERLAY-CNT     PIC 9(07) COMP.
013400     05  FILLER               PIC X(12).
013500
013600 01  WK-C-EOF-SWITCHES.
013700     05  WK-C-INPUT-EOF       PIC X(01) VALUE "N".
013800         88  WK-C-INPUT-AT-EOF       VALUE "Y".
013900     05  WK-C-HIST-EOF        PIC X(01) VALUE "N".
014000         88  WK-C-HIST-AT-EOF        VALUE "Y".
014100     05  FILLER               PIC X(18).
014200
014300*---------------------------------------------------------------*
014400* METHOD-HISTORY TABLE - ONE ENTRY PER DISTINCT PARAMETER X     *
014500* METHOD SEEN ON THE LAB FEED, MIN/MAX SAMPLE DATE CARRIED.     *
014600*---------------------------------------------------------------*
014700 01  WK-H-TABLE-AREA.
014800     05  WK-N-HCNT            PIC 9(03) COMP.
014900     05  WK-H-ENTRY OCCURS 100 TIMES INDEXED BY WK-X-HIX.
015000         10  WK-H-PARM         PIC X(20).
015100         10  WK-H-METHOD       PIC X(25).
015200         10  WK-H-MINDTE       PIC X(10).
015300         10  WK-H-MAXDTE       PIC X(10).
015400     05  WK-H-TABLE-R REDEFINES WK-H-ENTRY
015500                             PIC X(6500).
015600     05  WK-H-BASECASE        PIC X(10) VALUE "9999-99-99".
015700     05  WK-H-FOUND-SW        PIC X(01).
015800         88  WK-H-FOUND              VALUE "Y".
015900     05  FILLER               PIC X(14).
016000
016100*---------------------------------------------------------------*
016200* HARD HISTORICAL BULK-ASSIGNMENT BOUNDARY LITERALS (RULE 4).   *
016300*---------------------------------------------------------------*
016400 01  WK-H-LITERAL-DATES.
016500     05  WK-H-TP-FIRST-DATE   PIC X(10) VALUE "1995-06-01".
016600     05  WK-H-NITRATE-SPLIT   PIC X(10) VALUE "2008-01-01".
016700     05  WK-H-RECENT-CUTOFF   PIC X(10) VALUE "2024-04-01".
016800     05  WK-H-AMM-FIRST-DATE  PIC X(10) VALUE "1995-06-01".
016900     05  WK-H-AMM-LAST-DATE   PIC X(10) VALUE "2024-01-01".
017000     05  WK-H-ORTHO-FIRST     PIC X(10) VALUE "1995-06-01".
017100     05  WK-H-ORTHO-LAST      PIC X(10) VALUE "2024-01-01".
017200     05  FILLER               PIC X(20).
017300
017400*****************
017500 PROCEDURE DIVISION.
017600*****************
017700 MAIN-MODULE.
017800     PERFORM A000-OPEN-FILES
017900        THRU A099-OPEN-FILES-EX.
018000     PERFORM A100-LOAD-METHOD-HISTORY
018100        THRU A199-LOAD-METHOD-HISTORY-EX.
018200     PERFORM B000-ASSIGN-ALL-ROWS
018300        THRU B099-ASSIGN-ALL-ROWS-EX.
018400     PERFORM Z000-END-PROGRAM
018500        THRU Z099-END-PROGRAM-EX.
018600     GOBACK.
018700
018800*---------------------------------------------------------------*
018900 A000-OPEN-FILES.
019000*---------------------------------------------------------------*
019100     OPEN INPUT WQ-SOFTCKD WQ-METHHST.
019200     OPEN OUTPUT WQ-INSTRD.
019300     IF NOT WK-C-SUCCESSFUL
019400        DISPLAY "WQINSTR - OPEN ERROR - " WK-C-FILE-STATUS
019500     END-IF.
019600*---------------------------------------------------------------*
019700 A099-OPEN-FILES-EX.
019800*---------------------------------------------------------------*
019900     EXIT.
020000
020100*---------------------------------------------------------------*
020200 A100-LOAD-METHOD-HISTORY.
020300*---------------------------------------------------------------*
020400     READ WQ-METHHST
020500        AT END MOVE "Y" TO WK-C-HIST-EOF
020600     END-READ.
020700     PERFORM A110-LOAD-ONE-ENTRY
020800        THRU A119-LOAD-ONE-ENTRY-EX
020900        UNTIL WK-C-HIST-AT-EOF.
021000*---------------------------------------------------------------*
021100 A199-LOAD-METHOD-HISTORY-EX.
021200*---------------------------------------------------------------*
021300     EXIT.
021400
021500*---------------------------------------------------------------*
021600 A110-LOAD-ONE-ENTRY.
021700*---------------------------------------------------------------*
021800     IF WQH-SAMPDTE (1:10) < WK-H-BASECASE
021900        MOVE WQH-SAMPDTE (1:10) TO WK-H-BASECASE
022000     END-IF.
022100     PERFORM A120-FIND-ENTRY
022200        THRU A129-FIND-ENTRY-EX.
022300     IF WK-H-FOUND
022400        IF WQH-SAMPDTE (1:10) < WK-H-MINDTE (WK-X-HIX)
022500           MOVE WQH-SAMPDTE (1:10) TO WK-H-MINDTE (WK-X-HIX)
022600        END-IF
022700        IF WQH-SAMPDTE (1:10) > WK-H-MAXDTE (WK-X-HIX)
022800           MOVE WQH-SAMPDTE (1:10) TO WK-H-MAXDTE (WK-X-HIX)
022900        END-IF
023000     ELSE
023100        IF WK-N-HCNT < 100
023200           ADD 1 TO WK-N-HCNT
023300           SET WK-X-HIX TO WK-N-HCNT
023400           MOVE WQH-PARM           TO WK-H-PARM (WK-X-HIX)
023500           MOVE WQH-METHOD         TO WK-H-METHOD (WK-X-HIX)
023600           MOVE WQH-SAMPDTE (1:10) TO WK-H-MINDTE (WK-X-HIX)
023700           MOVE WQH-SAMPDTE (1:10) TO WK-H-MAXDTE (WK-X-HIX)
023800        ELSE
023900           DISPLAY "WQINSTR - METHOD HISTORY TABLE FULL"
024000        END-IF
024100     END-IF.
024200     READ WQ-METHHST
024300        AT END MOVE "Y" TO WK-C-HIST-EOF
024400     END-READ.
024500*---------------------------------------------------------------*
024600 A119-LOAD-ONE-ENTRY-EX.
024700*---------------------------------------------------------------*
024800     EXIT.
024900
025000*---------------------------------------------------------------*
025100 A120-FIND-ENTRY.
025200* LINEAR SEARCH - THE TABLE RARELY HOLDS MORE THAN A FEW        *
025300* DOZEN PARAMETER X METHOD COMBINATIONS.                       *
025400*---------------------------------------------------------------*
025500     MOVE "N" TO WK-H-FOUND-SW.
025600     SET WK-X-HIX TO 1.
025700     PERFORM A130-CHECK-ONE-ENTRY
025800        THRU A139-CHECK-ONE-ENTRY-EX
025900        UNTIL WK-X-HIX > WK-N-HCNT OR WK-H-FOUND.
026000*---------------------------------------------------------------*
026100 A129-FIND-ENTRY-EX.
026200*---------------------------------------------------------------*
026300     EXIT.
026400
026500*---------------------------------------------------------------*
026600 A130-CHECK-ONE-ENTRY.
026700*---------------------------------------------------------------*
026800     IF WK-H-PARM (WK-X-HIX)   = WQH-PARM
026900           AND WK-H-METHOD (WK-X-HIX) = WQH-METHOD
027000        MOVE "Y" TO WK-H-FOUND-SW
027100     ELSE
027200        SET WK-X-HIX UP BY 1
027300     END-IF.
027400*---------------------------------------------------------------*
027500 A139-CHECK-ONE-ENTRY-EX.
027600*---------------------------------------------------------------*
027700     EXIT.
027800
027900*---------------------------------------------------------------*
028000 B000-ASSIGN-ALL-ROWS.
028100*---------------------------------------------------------------*
028200     READ WQ-SOFTCKD
028300        AT END MOVE "Y" TO WK-C-INPUT-EOF
028400     END-READ.
028500     PERFORM B100-ASSIGN-ONE-ROW
028600        THRU B199-ASSIGN-ONE-ROW-EX
028700        UNTIL WK-C-INPUT-AT-EOF.
028800*---------------------------------------------------------------*
028900 B099-ASSIGN-ALL-ROWS-EX.
029000*---------------------------------------------------------------*
029100     EXIT.
029200
029300*---------------------------------------------------------------*
029400 B100-ASSIGN-ONE-ROW.
029500*---------------------------------------------------------------*
029600     ADD 1 TO WK-N-INPUT-CNT.
029700     PERFORM C000-ASSIGN-BASE-INSTRUMENT
029800        THRU C099-ASSIGN-BASE-INSTRUMENT-EX.
029900     PERFORM C100-ASSIGN-LAB-METHOD
030000        THRU C199-ASSIGN-LAB-METHOD-EX.
030100     PERFORM C200-ASSIGN-HISTORICAL-BULK
030200        THRU C299-ASSIGN-HISTORICAL-BULK-EX.
030300     PERFORM C300-APPLY-ANC-OVERRIDE
030400        THRU C399-APPLY-ANC-OVERRIDE-EX.
030500     WRITE WK-C-INSTR-OUT FROM WK-C-WQRBDY1.
030600     READ WQ-SOFTCKD
030700        AT END MOVE "Y" TO WK-C-INPUT-EOF
030800     END-READ.
030900*---------------------------------------------------------------*
031000 B199-ASSIGN-ONE-ROW-EX.
031100*---------------------------------------------------------------*
031200     EXIT.
031300
031400*---------------------------------------------------------------*
031500 C000-ASSIGN-BASE-INSTRUMENT.
031600* RULE 1 - DEFAULT TO THE FLAT DISCHARGE/YSI-PROBE ATTRIBUTE.   *
031700*---------------------------------------------------------------*
031800     IF WQR-GRPVAR = "NCRN_WQ_WQUANTITY"
031900        MOVE WQR-DISCHINS TO WQR-INSTR
032000     ELSE
032100        MOVE WQR-YSIPROBE TO WQR-INSTR
032200     END-IF.
032300*---------------------------------------------------------------*
032400 C099-ASSIGN-BASE-INSTRUMENT-EX.
032500*---------------------------------------------------------------*
032600     EXIT.
032700
032800*---------------------------------------------------------------*
032900 C100-ASSIGN-LAB-METHOD.
033000* RULES 2-3 - OVERLAY FROM THE R8 TABLE.  A MID-PERIOD ENTRY    *
033100* HAS A DISTINCT MIN/MAX; A RECENT ENTRY'S MAX IS AFTER THE     *
033200* WK-H-RECENT-CUTOFF LITERAL.                                  *
033300*---------------------------------------------------------------*
033400     SET WK-X-HIX TO 1.
033500     PERFORM C110-CHECK-ONE-METHOD
033600        THRU C119-CHECK-ONE-METHOD-EX
033700        UNTIL WK-X-HIX > WK-N-HCNT.
033800*---------------------------------------------------------------*
033900 C199-ASSIGN-LAB-METHOD-EX.
034000*---------------------------------------------------------------*
034100     EXIT.
034200
034300*---------------------------------------------------------------*
034400 C110-CHECK-ONE-METHOD.
034500*---------------------------------------------------------------*
034600     IF WK-H-PARM (WK-X-HIX) = WQR-CHARNM
034700        IF WK-H-MINDTE (WK-X-HIX) NOT = WK-H-MAXDTE (WK-X-HIX)
034800              AND WQR-ACTSDTE >= WK-H-MINDTE (WK-X-HIX)
034900              AND WQR-ACTSDTE <= WK-H-MAXDTE (WK-X-HIX)
035000           MOVE WK-H-METHOD (WK-X-HIX) TO WQR-INSTR
035100           ADD 1 TO WK-N-OVERLAY-CNT
035200        END-IF
035300        IF WK-H-MAXDTE (WK-X-HIX) > WK-H-RECENT-CUTOFF
035400              AND WQR-ACTSDTE >= WK-H-MAXDTE (WK-X-HIX)
035500           MOVE WK-H-METHOD (WK-X-HIX) TO WQR-INSTR
035600           ADD 1 TO WK-N-OVERLAY-CNT
035700        END-IF
035800     END-IF.
035900     SET WK-X-HIX UP BY 1.
036000*---------------------------------------------------------------*
036100 C119-CHECK-ONE-METHOD-EX.
036200*---------------------------------------------------------------*
036300     EXIT.
036400
036500*---------------------------------------------------------------*
036600 C200-ASSIGN-HISTORICAL-BULK.
036700* RULE 4 - FIXED BULK ASSIGNMENT PRE-DATING OR BRACKETING THE   *
036800* R8 LAB FEED.  BOUNDARY DATES ARE THE WK-H-LITERAL-DATES       *
036900* CONSTANTS (SEE WQB020) AND WK-H-BASECASE (EARLIEST DATE       *
037000* SEEN ANYWHERE ON THE R8 FEED, LOADED IN A100).                *
037100*---------------------------------------------------------------*
037200     EVALUATE WQR-CHARNM
037300        WHEN "anc"
037400           IF WQR-ACTSDTE <= WK-H-BASECASE
037500              MOVE "Hach 8203" TO WQR-INSTR
037600           END-IF
037700        WHEN "tp"
037800           IF WQR-ACTSDTE <= WK-H-TP-FIRST-DATE
037900              MOVE "Hach 8190 and 8178" TO WQR-INSTR
038000           ELSE
038100              IF WQR-ACTSDTE <= WK-H-BASECASE
038200                 MOVE "Hach 8190" TO WQR-INSTR
038300              END-IF
038400           END-IF
038500        WHEN "orthophosphate"
038600           IF WQR-ACTSDTE >= WK-H-ORTHO-FIRST
038700                 AND WQR-ACTSDTE <= WK-H-ORTHO-LAST
038800              MOVE "Hach 8048" TO WQR-INSTR
038900           END-IF
039000        WHEN "nitrate"
039100           IF WQR-ACTSDTE < WK-H-NITRATE-SPLIT
039200              MOVE "Hach 8039, 8171, and 8192" TO WQR-INSTR
039300           ELSE
039400              MOVE "Hach 10020" TO WQR-INSTR
039500           END-IF
039600        WHEN "ammonia"
039700           IF WQR-ACTSDTE >= WK-H-AMM-FIRST-DATE
039800                 AND WQR-ACTSDTE <= WK-H-AMM-LAST-DATE
039900              MOVE "Hach TNT830" TO WQR-INSTR
040000           END-IF
040100        WHEN OTHER
040200           CONTINUE
040300     END-EVALUATE.
040400*---------------------------------------------------------------*
040500 C299-ASSIGN-HISTORICAL-BULK-EX.
040600*---------------------------------------------------------------*
040700     EXIT.
040800
040900*---------------------------------------------------------------*
041000 C300-APPLY-ANC-OVERRIDE.
041100* RULE 5.                                                       *
041200*---------------------------------------------------------------*
041300     IF WQR-CHARNM = "anc"
041400        IF WQR-ANCMETH NOT = SPACES
041500           MOVE WQR-ANCMETH TO WQR-INSTR
041600        ELSE
041700           IF WQR-LAB = "CUE"
041800              MOVE "Hach 8203" TO WQR-INSTR
041900           END-IF
042000        END-IF
042100     END-IF.
042200*---------------------------------------------------------------*
042300 C399-APPLY-ANC-OVERRIDE-EX.
042400*---------------------------------------------------------------*
042500     EXIT.
042600
042700*---------------------------------------------------------------*
042800 Z000-END-PROGRAM.
042900*---------------------------------------------------------------*
043000     CLOSE WQ-SOFTCKD WQ-METHHST WQ-INSTRD.
043100     DISPLAY "WQINSTR - ROWS READ     - " WK-N-INPUT-CNT.
043200     DISPLAY "WQINSTR - LAB OVERLAYS   - " WK-N-OVERLAY-CNT.
043300     DISPLAY "WQINSTR - METHOD ENTRIES - " WK-N-HCNT.
043400*---------------------------------------------------------------*
043500 Z099-END-PROGRAM-EX.
043600*---------------------------------------------------------------*
043700     EXIT.
043800
043900************************************************************
044000********* END OF PROGRAM SOURCE - WQINSTR ****************
044100************************************************************
