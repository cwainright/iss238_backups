000100*******************
000200 IDENTIFICATION DIVISION.
000300*******************
000400 PROGRAM-ID.     WQXCODE.
000500 AUTHOR.         RDKRAM.
000600 INSTALLATION.   NCRN WATER QUALITY ETL.
000700 DATE-WRITTEN.   07 SEP 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS ROUTINE DECODES A SINGLE CODED TOKEN AGAINST
001200*               THE WQCODES REFERENCE LOOKUP (B4) AND, WHEN THE
001300*               CALLER ASKS FOR A LIST DECODE, FOLDS A MULTI-WORD
001400*               UNKNOWN NAME TO FIRST-WORD-PLUS-INITIALS.
001500*
001600*================================================================
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* WQB015 - RDKRAM  - 09/09/1994 - NCRN WQ ETL PHASE 1             WQB015  
002000*                   - INITIAL VERSION - SINGLE TOKEN DECODE ONLY. WQB015  
002100*-----------------------------------------------------------------WQB015  
002200* WQB018 - TMPDCL  - 02/05/1996 - ADD OBFUSCATION FALLBACK FOR    WQB018  
002300*                     UNKNOWN REVIEWER / FIELD CREW NAMES (B4).   WQB018  
002400*-----------------------------------------------------------------WQB018  
002500* WQB021 - TMPJXW  - 19/01/1999 - Y2K READINESS SWEEP - NO DATE   WQB021  
002600*                     FIELDS IN THIS MEMBER, COMMENT ONLY.        WQB021  
002700*-----------------------------------------------------------------WQB021
002800* WQB048 - TMPBTS  - 11/08/2003 - JOB TKT NCRN-2003-041           WQB048
002900*                   - REVIEWED AGAINST THE WQRESULT.CPY WIDENING  WQB048
003000*                     TO 1100 BYTES (NEW VISNOTES FIELD) - THIS   WQB048
003100*                     MEMBER ONLY TRANSLATES CODE VALUES, IT      WQB048
003200*                     CARRIES NO PART OF THE RESULT RECORD.       WQB048
003300*                     NO CODE CHANGE REQUIRED.                    WQB048
003400*-----------------------------------------------------------------WQB048
003500*
003600****************
003700 ENVIRONMENT DIVISION.
003800****************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    CLASS WQ-NUMERIC-CLASS IS "0" THRU "9".
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT WQ-CODES ASSIGN TO DATABASE-WQCODES
004700        ORGANIZATION IS INDEXED
004800        ACCESS MODE IS RANDOM
004900        RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
005000        FILE STATUS IS WK-C-FILE-STATUS.
005100
005200***************
005300 DATA DIVISION.
005400***************
005500 FILE SECTION.
005600*************
005700 FD  WQ-CODES
005800     LABEL RECORDS ARE OMITTED
005900     DATA RECORD IS WK-C-WQREF-AREA.
006000 01  WK-C-WQREF-AREA.
006100     COPY sources-cpy-WQREF.
006200
006300*************************
006400 WORKING-STORAGE SECTION.
006500*************************
006600 01  FILLER              PIC X(24)  VALUE
006700     "** PROGRAM WQXCODE   **".
006800
006900 01  WK-C-FILE-STATUS    PIC X(02).
007000     88  WK-C-SUCCESSFUL       VALUE "00".
007100     88  WK-C-RECORD-NOT-FOUND VALUE "23".
007200
007300 01  WK-C-WORK-AREA.
007400     05  WK-N-WORD-CNT       PIC 9(02) COMP.
007500     05  WK-N-WORD-IX        PIC 9(02) COMP.
007600     05  WK-N-SCAN-PTR       PIC 9(02) COMP.
007700     05  WK-N-OUT-PTR        PIC 9(03) COMP.
007800     05  WK-C-WORD-TABLE.
007900         10  WK-C-WORD-ENTRY OCCURS 8 TIMES
008000             INDEXED BY WK-X-WORDIX     PIC X(20).
008100     05  WK-C-WORD-TABLE-R REDEFINES WK-C-WORD-TABLE
008200                              PIC X(160).
008300     05  WK-C-BUILD-NAME     PIC X(30).
008400     05  WK-C-ONE-CHAR       PIC X(01).
008500     05  WK-C-ONE-CHAR-R REDEFINES WK-C-ONE-CHAR
008600                              PIC 9(01).
008700     05  FILLER              PIC X(09).
008800
008900 LINKAGE SECTION.
009000***********
009100 01  WK-XC-LINK.
009200     05  WK-XC-LIST          PIC X(20).
009300*                              WHICH WQCODER LIST TO SEARCH
009400     05  WK-XC-TOKEN-IN      PIC X(30).
009500*                              RAW CODED TOKEN OR NAME
009600     05  WK-XC-LABEL-OUT     PIC X(40).
009700*                              DECODED/OBFUSCATED RESULT
009800     05  WK-XC-FOUND-SW      PIC X(01).
009900*                              "Y" IF FOUND IN LOOKUP
010000     05  WK-XC-LABEL-OUT-R REDEFINES WK-XC-LABEL-OUT
010100                              PIC X(40).
010200     05  FILLER              PIC X(10).
010300
010400*****************************
010500 PROCEDURE DIVISION USING WK-XC-LINK.
010600*****************************
010700 MAIN-MODULE.
010800     PERFORM A000-OPEN-FILES
010900        THRU A099-OPEN-FILES-EX.
011000     PERFORM B000-LOOKUP-TOKEN
011100        THRU B099-LOOKUP-TOKEN-EX.
011200     PERFORM Z000-END-PROGRAM
011300        THRU Z099-END-PROGRAM-EX.
011400     GOBACK.
011500
011600*---------------------------------------------------------------*
011700 A000-OPEN-FILES.
011800*---------------------------------------------------------------*
011900     OPEN INPUT WQ-CODES.
012000     IF NOT WK-C-SUCCESSFUL
012100        DISPLAY "WQXCODE - OPEN ERROR - WQCODES "
012200                WK-C-FILE-STATUS.
012300*---------------------------------------------------------------*
012400 A099-OPEN-FILES-EX.
012500*---------------------------------------------------------------*
012600     EXIT.
012700
012800*---------------------------------------------------------------*
012900 B000-LOOKUP-TOKEN.
013000* B4 - DECODE A SINGLE CODED TOKEN AGAINST WQCODES.  IF NOT
013100* FOUND AND THE TOKEN LOOKS LIKE A MULTI-WORD NAME, FOLD
013200* WORDS 2..N TO INITIAL+PERIOD AND RETURN THAT INSTEAD.
013300*---------------------------------------------------------------*
013400     MOVE "N" TO WK-XC-FOUND-SW.
013500     MOVE SPACES TO WK-XC-LABEL-OUT.
013600     MOVE WK-XC-LIST TO WQC-LSTNM.
013700     MOVE WK-XC-TOKEN-IN TO WQC-NAME.
013800     READ WQ-CODES KEY IS EXTERNALLY-DESCRIBED-KEY.
013900     IF WK-C-SUCCESSFUL
014000        MOVE "Y" TO WK-XC-FOUND-SW
014100        MOVE WQC-LABEL TO WK-XC-LABEL-OUT
014200     ELSE
014300        PERFORM B100-OBFUSCATE-NAME
014400           THRU B199-OBFUSCATE-NAME-EX
014500     END-IF.
014600*---------------------------------------------------------------*
014700 B099-LOOKUP-TOKEN-EX.
014800*---------------------------------------------------------------*
014900     EXIT.
015000
015100*---------------------------------------------------------------*
015200 B100-OBFUSCATE-NAME.
015300* UNKNOWN TOKEN - SPLIT ON SPACES.  SINGLE WORD PASSES
015400* THROUGH UNCHANGED.  MULTI-WORD KEEPS WORD 1 AND REDUCES
015500* WORDS 2..N TO INITIAL + PERIOD, SPACE SEPARATED.
015600*---------------------------------------------------------------*
015700     MOVE SPACES TO WK-C-WORD-TABLE-R.
015800     MOVE ZERO TO WK-N-WORD-CNT.
015900     PERFORM B110-SPLIT-INTO-WORDS
016000        THRU B119-SPLIT-INTO-WORDS-EX.
016100     IF WK-N-WORD-CNT < 2
016200        MOVE WK-XC-TOKEN-IN TO WK-XC-LABEL-OUT
016300     ELSE
016400        PERFORM B120-BUILD-OBFUSCATED
016500           THRU B129-BUILD-OBFUSCATED-EX
016600     END-IF.
016700*---------------------------------------------------------------*
016800 B199-OBFUSCATE-NAME-EX.
016900*---------------------------------------------------------------*
017000     EXIT.
017100
017200*---------------------------------------------------------------*
017300 B110-SPLIT-INTO-WORDS.
017400*---------------------------------------------------------------*
017500     UNSTRING WK-XC-TOKEN-IN DELIMITED BY ALL SPACES
017600        INTO WK-C-WORD-ENTRY (1) WK-C-WORD-ENTRY (2)
017700             WK-C-WORD-ENTRY (3) WK-C-WORD-ENTRY (4)
017800             WK-C-WORD-ENTRY (5) WK-C-WORD-ENTRY (6)
017900             WK-C-WORD-ENTRY (7) WK-C-WORD-ENTRY (8)
018000        TALLYING IN WK-N-WORD-CNT.
018100*---------------------------------------------------------------*
018200 B119-SPLIT-INTO-WORDS-EX.
018300*---------------------------------------------------------------*
018400     EXIT.
018500
018600*---------------------------------------------------------------*
018700 B120-BUILD-OBFUSCATED.
018800*---------------------------------------------------------------*
018900     MOVE WK-C-WORD-ENTRY (1) TO WK-C-BUILD-NAME.
019000     MOVE 2 TO WK-N-WORD-IX.
019100     PERFORM B125-ADD-ONE-INITIAL
019200        THRU B128-ADD-ONE-INITIAL-EX
019300        UNTIL WK-N-WORD-IX > WK-N-WORD-CNT.
019400     MOVE WK-C-BUILD-NAME TO WK-XC-LABEL-OUT.
019500*---------------------------------------------------------------*
019600 B129-BUILD-OBFUSCATED-EX.
019700*---------------------------------------------------------------*
019800     EXIT.
019900
020000*---------------------------------------------------------------*
020100 B125-ADD-ONE-INITIAL.
020200*---------------------------------------------------------------*
020300     MOVE WK-C-WORD-ENTRY (WK-N-WORD-IX) (1:1)
020400           TO WK-C-ONE-CHAR.
020500     STRING WK-C-BUILD-NAME        DELIMITED BY SPACE
020600            " "                    DELIMITED BY SIZE
020700            WK-C-ONE-CHAR          DELIMITED BY SIZE
020800            "."                    DELIMITED BY SIZE
020900        INTO WK-C-BUILD-NAME.
021000     ADD 1 TO WK-N-WORD-IX.
021100*---------------------------------------------------------------*
021200 B128-ADD-ONE-INITIAL-EX.
021300*---------------------------------------------------------------*
021400     EXIT.
021500
021600*---------------------------------------------------------------*
021700 Z000-END-PROGRAM.
021800*---------------------------------------------------------------*
021900     CLOSE WQ-CODES.
022000*---------------------------------------------------------------*
022100 Z099-END-PROGRAM-EX.
022200*---------------------------------------------------------------*
022300     EXIT.
022400
022500******************************************************************
022600*************** END OF PROGRAM SOURCE - WQXCODE ***************
022700******************************************************************
