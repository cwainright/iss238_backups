000100*******************
000200 IDENTIFICATION DIVISION.
000300*******************
000400 PROGRAM-ID.     WQSPEC.
000500 AUTHOR.         TMPDCL.
000600 INSTALLATION.   NCRN WATER QUALITY ETL.
000700 DATE-WRITTEN.   01 SEP 1998.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  U7 SPECIATION ANNOTATOR.  LEFT-JOINS EACH ROW
001200*               AGAINST A SMALL FIXED TABLE OF NUTRIENT
001300*               CHARACTERISTIC NAMES, ADDING THE METHOD
001400*               SPECIATION NAME AND RESULT SAMPLE FRACTION.  ROW
001500*               COUNT IS UNCHANGED - A MISS SIMPLY LEAVES BOTH
001600*               NEW FIELDS BLANK.  READS WQACTID'S OUTPUT,
001700*               WRITES THE WQSPEC STAGE FILE.  THE MAP TABLE
001800*               IS HELD IN MEMORY, NOT READ FROM A FILE, SINCE
001900*               IT HAS ONLY SEVEN ENTRIES (SAME TECHNIQUE AS
002000*               THE WQQUANTL B6 TABLE).
002100*
002200*
002300*
002400*================================================================
002500* HISTORY OF MODIFICATION:
002600*================================================================
002700* WQB021 - TMPDCL  - 01/09/1998 - NCRN WQ ETL PHASE 2             WQB021  
002800*                   - INITIAL VERSION.                            WQB021  
002900*-----------------------------------------------------------------WQB021  
003000* WQB032 - TMPJXW  - 23/02/1999 - Y2K REMEDIATION - NO DATE       WQB032
003100*                     FIELDS IN THIS MEMBER, COMMENT ONLY.        WQB032
003200*-----------------------------------------------------------------WQB032
003300* WQB041 - TMPBTS  - 11/08/2003 - JOB TKT NCRN-2003-041           WQB041
003400*                   - WIDEN WK-C-SPBDY1 TO 1100 TO TRACK          WQB041
003500*                     WQRESULT.CPY REV34 (NEW VISNOTES FIELD).    WQB041
003600*-----------------------------------------------------------------WQB041
003700*
003800****************
003900 ENVIRONMENT DIVISION.
004000****************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004500                     I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT WQ-ACTIDD ASSIGN TO DATABASE-WQACTID
005000        ORGANIZATION IS SEQUENTIAL
005100        FILE STATUS IS WK-C-FILE-STATUS.
005200
005300     SELECT WQ-SPECD ASSIGN TO DATABASE-WQSPEC
005400        ORGANIZATION IS SEQUENTIAL
005500        FILE STATUS IS WK-C-OUT-STATUS.
005600
005700***************
005800 DATA DIVISION.
005900***************
006000 FILE SECTION.
006100*************
006200 FD  WQ-ACTIDD
006300     LABEL RECORDS ARE OMITTED
006400     DATA RECORD IS WK-C-RESULT.
006500 01  WK-C-RESULT.
006600     COPY sources-cpy-WQRESULT.
006700
006800 FD  WQ-SPECD
006900     LABEL RECORDS ARE OMITTED
007000     DATA RECORD IS WK-C-SPEC-OUT.
007100 01  WK-C-SPEC-OUT.
007200     05  WK-C-SPBDY1               PIC X(1100).
007300     05  WK-C-SP-BODY REDEFINES WK-C-SPBDY1.
007400         10  FILLER                 PIC X(1100).
007500
007600*******************
007700 WORKING-STORAGE SECTION.
007800*******************
007900 01  FILLER                  PIC X(24) VALUE
008000     "** PROGRAM WQSPEC    **".
008100
008200 01  WK-C-COMMON.
008300     COPY sources-cpy-WQCOMMON.
008400
008500 01  WK-C-OUT-STATUS          PIC X(02).
008600
008700 01  WK-C-COUNTERS.
008800     05  WK-N-INPUT-CNT        PIC 9(07) COMP.
008900     05  WK-N-MATCHED-CNT      PIC 9(07) COMP.
009000     05  FILLER                PIC X(12).
009100
009200 01  WK-C-EOF-SWITCHES.
009300     05  WK-C-INPUT-EOF        PIC X(01) VALUE "N".
009400         88  WK-C-INPUT-AT-EOF       VALUE "Y".
009500     05  FILLER                PIC X(19).
009600
009700*---------------------------------------------------------------*
009800* FIXED SPECIATION MAP - SEVEN NUTRIENT CHARACTERISTICS ONLY.   *
009900* ANY OTHER CHARACTERISTIC LEAVES THE TWO NEW COLUMNS BLANK.    *
010000*---------------------------------------------------------------*
010100 01  WK-P-TABLE-AREA.
010200     05  WK-N-PCNT              PIC 9(02) COMP.
010300     05  WK-N-PCNT-R REDEFINES WK-N-PCNT
010400                             PIC X(02).
010500     05  WK-P-ENTRY OCCURS 7 TIMES INDEXED BY WK-X-PIX.
010600         10  WK-P-CHARNM        PIC X(30).
010700         10  WK-P-SPECNM        PIC X(06).
010800         10  WK-P-SAMPFRAC      PIC X(15).
010900     05  WK-P-TABLE-R REDEFINES WK-P-ENTRY
011000                             PIC X(357).
011100     05  WK-X-MATCH-SW         PIC X(01).
011200         88  WK-X-MATCHED             VALUE "Y".
011300     05  FILLER                PIC X(12).
011400
011500*****************
011600 PROCEDURE DIVISION.
011700*****************
011800 MAIN-MODULE.
011900     PERFORM A000-OPEN-FILES
012000        THRU A099-OPEN-FILES-EX.
012100     PERFORM A100-LOAD-SPECIATION-MAP
012200        THRU A199-LOAD-SPECIATION-MAP-EX.
012300     PERFORM B000-PROCESS-ALL-ROWS
012400        THRU B099-PROCESS-ALL-ROWS-EX.
012500     PERFORM Z000-END-PROGRAM
012600        THRU Z099-END-PROGRAM-EX.
012700     GOBACK.
012800
012900*---------------------------------------------------------------*
013000 A000-OPEN-FILES.
013100*---------------------------------------------------------------*
013200     OPEN INPUT WQ-ACTIDD.
013300     OPEN OUTPUT WQ-SPECD.
013400     IF NOT WK-C-SUCCESSFUL
013500        DISPLAY "WQSPEC - OPEN ERROR - " WK-C-FILE-STATUS
013600     END-IF.
013700*---------------------------------------------------------------*
013800 A099-OPEN-FILES-EX.
013900*---------------------------------------------------------------*
014000     EXIT.
014100
014200*---------------------------------------------------------------*
014300 A100-LOAD-SPECIATION-MAP.
014400*---------------------------------------------------------------*
014500     MOVE ZERO TO WK-N-PCNT.
014600     PERFORM A110-ADD-ENTRY THRU A119-ADD-ENTRY-EX.
014700     MOVE "tp"             TO WK-P-CHARNM (WK-X-PIX).
014800     MOVE "as P"           TO WK-P-SPECNM (WK-X-PIX).
014900     MOVE "Unfiltered"     TO WK-P-SAMPFRAC (WK-X-PIX).
015000
015100     PERFORM A110-ADD-ENTRY THRU A119-ADD-ENTRY-EX.
015200     MOVE "tn"             TO WK-P-CHARNM (WK-X-PIX).
015300     MOVE "as N"           TO WK-P-SPECNM (WK-X-PIX).
015400     MOVE "Unfiltered"     TO WK-P-SAMPFRAC (WK-X-PIX).
015500
015600     PERFORM A110-ADD-ENTRY THRU A119-ADD-ENTRY-EX.
015700     MOVE "ammonia"        TO WK-P-CHARNM (WK-X-PIX).
015800     MOVE "as N"           TO WK-P-SPECNM (WK-X-PIX).
015900     MOVE "Filtered, Lab"  TO WK-P-SAMPFRAC (WK-X-PIX).
016000
016100     PERFORM A110-ADD-ENTRY THRU A119-ADD-ENTRY-EX.
016200     MOVE "nitrate"        TO WK-P-CHARNM (WK-X-PIX).
016300     MOVE "as N"           TO WK-P-SPECNM (WK-X-PIX).
016400     MOVE "Filtered, Lab"  TO WK-P-SAMPFRAC (WK-X-PIX).
016500
016600     PERFORM A110-ADD-ENTRY THRU A119-ADD-ENTRY-EX.
016700     MOVE "orthophosphate" TO WK-P-CHARNM (WK-X-PIX).
016800     MOVE "as PO4"         TO WK-P-SPECNM (WK-X-PIX).
016900     MOVE "Filtered, Lab"  TO WK-P-SAMPFRAC (WK-X-PIX).
017000
017100     PERFORM A110-ADD-ENTRY THRU A119-ADD-ENTRY-EX.
017200     MOVE "tdn"            TO WK-P-CHARNM (WK-X-PIX).
017300     MOVE "as N"           TO WK-P-SPECNM (WK-X-PIX).
017400     MOVE "Filtered, Lab"  TO WK-P-SAMPFRAC (WK-X-PIX).
017500
017600     PERFORM A110-ADD-ENTRY THRU A119-ADD-ENTRY-EX.
017700     MOVE "tdp"            TO WK-P-CHARNM (WK-X-PIX).
017800     MOVE "as P"           TO WK-P-SPECNM (WK-X-PIX).
017900     MOVE "Filtered, Lab"  TO WK-P-SAMPFRAC (WK-X-PIX).
018000*---------------------------------------------------------------*
018100 A199-LOAD-SPECIATION-MAP-EX.
018200*---------------------------------------------------------------*
018300     EXIT.
018400
018500*---------------------------------------------------------------*
018600 A110-ADD-ENTRY.
018700*---------------------------------------------------------------*
018800     ADD 1 TO WK-N-PCNT.
018900     SET WK-X-PIX TO WK-N-PCNT.
019000     MOVE SPACES TO WK-P-ENTRY (WK-X-PIX).
019100*---------------------------------------------------------------*
019200 A119-ADD-ENTRY-EX.
019300*---------------------------------------------------------------*
019400     EXIT.
019500
019600*---------------------------------------------------------------*
019700 B000-PROCESS-ALL-ROWS.
019800*---------------------------------------------------------------*
019900     READ WQ-ACTIDD
020000        AT END MOVE "Y" TO WK-C-INPUT-EOF
020100     END-READ.
020200     PERFORM B100-PROCESS-ONE-ROW
020300        THRU B199-PROCESS-ONE-ROW-EX
020400        UNTIL WK-C-INPUT-AT-EOF.
020500*---------------------------------------------------------------*
020600 B099-PROCESS-ALL-ROWS-EX.
020700*---------------------------------------------------------------*
020800     EXIT.
020900
021000*---------------------------------------------------------------*
021100 B100-PROCESS-ONE-ROW.
021200*---------------------------------------------------------------*
021300     ADD 1 TO WK-N-INPUT-CNT.
021400     MOVE SPACES TO WQR-SPECNM WQR-SAMPFRAC.
021500     PERFORM C000-FIND-SPECIATION-ENTRY
021600        THRU C099-FIND-SPECIATION-ENTRY-EX.
021700     IF WK-X-MATCHED
021800        ADD 1 TO WK-N-MATCHED-CNT
021900        MOVE WK-P-SPECNM (WK-X-PIX)   TO WQR-SPECNM
022000        MOVE WK-P-SAMPFRAC (WK-X-PIX) TO WQR-SAMPFRAC
022100     END-IF.
022200     WRITE WK-C-SPEC-OUT FROM WK-C-WQRBDY1.
022300     READ WQ-ACTIDD
022400        AT END MOVE "Y" TO WK-C-INPUT-EOF
022500     END-READ.
022600*---------------------------------------------------------------*
022700 B199-PROCESS-ONE-ROW-EX.
022800*---------------------------------------------------------------*
022900     EXIT.
023000
023100*---------------------------------------------------------------*
023200 C000-FIND-SPECIATION-ENTRY.
023300*---------------------------------------------------------------*
023400     MOVE "N" TO WK-X-MATCH-SW.
023500     SET WK-X-PIX TO 1.
023600     PERFORM C100-CHECK-ONE-ENTRY
023700        THRU C199-CHECK-ONE-ENTRY-EX
023800        UNTIL WK-X-PIX > WK-N-PCNT OR WK-X-MATCHED.
023900*---------------------------------------------------------------*
024000 C099-FIND-SPECIATION-ENTRY-EX.
024100*---------------------------------------------------------------*
024200     EXIT.
024300
024400*---------------------------------------------------------------*
024500 C100-CHECK-ONE-ENTRY.
024600*---------------------------------------------------------------*
024700     IF WK-P-CHARNM (WK-X-PIX) = WQR-CHARNM
024800        MOVE "Y" TO WK-X-MATCH-SW
024900     ELSE
025000        SET WK-X-PIX UP BY 1
025100     END-IF.
025200*---------------------------------------------------------------*
025300 C199-CHECK-ONE-ENTRY-EX.
025400*---------------------------------------------------------------*
025500     EXIT.
025600
025700*---------------------------------------------------------------*
025800 Z000-END-PROGRAM.
025900*---------------------------------------------------------------*
026000     CLOSE WQ-ACTIDD WQ-SPECD.
026100     DISPLAY "WQSPEC - ROWS READ    - " WK-N-INPUT-CNT.
026200     DISPLAY "WQSPEC - ROWS MATCHED - " WK-N-MATCHED-CNT.
026300*---------------------------------------------------------------*
026400 Z099-END-PROGRAM-EX.
026500*---------------------------------------------------------------*
026600     EXIT.
026700
026800************************************************************
026900********* END OF PROGRAM SOURCE - WQSPEC *****************
027000************************************************************
