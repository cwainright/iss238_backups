000100*******************
000200 IDENTIFICATION DIVISION.
000300*******************
000400 PROGRAM-ID.     WQAUDIT.
000500 AUTHOR.         RDKRAM.
000600 INSTALLATION.   NCRN WATER QUALITY ETL.
000700 DATE-WRITTEN.   20 NOV 1995.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  U8 QUALITY-CONTROL AUDITOR.  READS THE FINAL R4
001200*               RESULT SET AND RUNS THE SUITE OF BUSINESS-RULE
001300*               CHECKS AGAINST IT, PRINTING ONE WARNING BLOCK
001400*               PER RULE TO THE SHARED QC REPORT FILE.  THE ONLY
001500*               RESULT MODIFIED IN PLACE IS THE PROJECT-ID
001600*               CONSTANT (RULE 0) - EVERY OTHER RULE IS READ-
001700*               ONLY AND COUNTS OFFENDERS.  READS WQSPEC'S
001800*               OUTPUT, WRITES THE WQAUDIT STAGE FILE.  EACH
001900*               BUSINESS RULE IS ITS OWN NUMBERED RULE-CHECK
002000*               PARAGRAPH, DISPATCHED IN SEQUENCE FROM
002100*               B100-AUDIT-ONE-ROW.
002200*
002300*
002400*================================================================
002500* HISTORY OF MODIFICATION:
002600*================================================================
002700* WQB010 - RDKRAM  - 20/11/1995 - NCRN WQ ETL PHASE 1             WQB010  
002800*                   - INITIAL VERSION - RULES 0,1,3,4 ONLY.       WQB010  
002900*-----------------------------------------------------------------WQB010  
003000* WQB015 - TMPDCL  - 03/10/1996 - NCRN WQ ETL PHASE 2             WQB015  
003100*                   - ADD RULES 2,5,6,7,8,9,10,11,12,14 (B9-B12   WQB015  
003200*                     FOLLOW-ON WORK).  RULE 13 (MACHINE-         WQB015  
003300*                     FORMATTED VISIT NOTES) IS NOT CHECKED - THE WQB015  
003400*                     SOURCE NOTES COLUMN IS NOT CARRIED FORWARD  WQB015  
003500*                     INTO THE R4 LAYOUT BY THIS SUITE, SO THE    WQB015  
003600*                     COUNTER IS FIXED AT ZERO AND THE WARNING    WQB015  
003700*                     BLOCK SAYS SO.  RULE 2'S FIELD LIST IS ALSO WQB015  
003800*                     PARED DOWN TO WHAT R4 CARRIES - THE ENTRY-  WQB015  
003900*                     REVIEW-DATE/TIME COLUMNS AND FOUR OF THE    WQB015  
004000*                     FIVE SKIP_REQ_* COLUMNS ARE NOT PRESENT IN  WQB015  
004100*                     THIS SUITE'S RESULT LAYOUT.                 WQB015  
004200*-----------------------------------------------------------------WQB015  
004300* WQB034 - TMPJXW  - 25/02/1999 - Y2K REMEDIATION                 WQB034  
004400*                   - RULE 14'S CUTOFF DATE COMPARES AS TEXT      WQB034  
004500*                     (YYYY-MM-DD), UNAFFECTED BY THE CENTURY     WQB034  
004600*                     ROLLOVER - NO CODE CHANGE, COMMENT ONLY.    WQB034
004700*-----------------------------------------------------------------WQB034
004800* WQB039 - TMPBTS  - 11/08/2003 - JOB TKT NCRN-2003-041           WQB039
004900*                   - RULE 13 IS NOW REAL.  WQFLAT (WQB037) AND   WQB039
005000*                     WQRESULT.CPY (REV34) WERE CHANGED TO CARRY  WQB039
005100*                     SITE-VISIT-NOTES INTO THE R4 LAYOUT AS      WQB039
005200*                     WQR-VISNOTES, SO THE WQB015 SCOPE NOTE ON   WQB039
005300*                     THIS RULE NO LONGER APPLIES.  CD00-CHECK-   WQB039
005400*                     RULE-13 TALLIES THE LITERAL TOKEN ONCE PER  WQB039
005500*                     VISIT AND D600 PRINTS THE REAL COUNT.       WQB039
005600*                     WK-C-AUBDY1 WIDENED TO 1100 TO MATCH.       WQB039
005700*-----------------------------------------------------------------WQB039
005800*
005900****************
006000 ENVIRONMENT DIVISION.
006100****************
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.  IBM-AS400.
006400 OBJECT-COMPUTER.  IBM-AS400.
006500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006600                     I-O-FEEDBACK IS I-O-FEEDBACK-AREA
006700                     C01 IS TOP-OF-FORM.
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT WQ-SPECD ASSIGN TO DATABASE-WQSPEC
007200        ORGANIZATION IS SEQUENTIAL
007300        FILE STATUS IS WK-C-FILE-STATUS.
007400
007500     SELECT WQ-AUDITD ASSIGN TO DATABASE-WQAUDIT
007600        ORGANIZATION IS SEQUENTIAL
007700        FILE STATUS IS WK-C-OUT-STATUS.
007800
007900     SELECT WQ-QCRPT ASSIGN TO DATABASE-WQQCRPT
008000        ORGANIZATION IS LINE SEQUENTIAL
008100        FILE STATUS IS WK-C-RPT-STATUS.
008200
008300***************
008400 DATA DIVISION.
008500***************
008600 FILE SECTION.
008700*************
008800 FD  WQ-SPECD
008900     LABEL RECORDS ARE OMITTED
009000     DATA RECORD IS WK-C-RESULT.
009100 01  WK-C-RESULT.
009200     COPY sources-cpy-WQRESULT.
009300
009400 FD  WQ-AUDITD
009500     LABEL RECORDS ARE OMITTED
009600     DATA RECORD IS WK-C-AUDIT-OUT.
009700 01  WK-C-AUDIT-OUT.
009800     05  WK-C-AUBDY1              PIC X(1100).
009900     05  WK-C-AU-BODY REDEFINES WK-C-AUBDY1.
010000         10  FILLER                PIC X(1100).
010100
010200 FD  WQ-QCRPT
010300     LABEL RECORDS ARE OMITTED
010400     DATA RECORD IS WK-C-RPT-LINE.
010500 01  WK-C-RPT-LINE                PIC X(132).
010600
010700*******************
010800 WORKING-STORAGE SECTION.
010900*******************
011000 01  FILLER                  PIC X(24) VALUE
011100     "** PROGRAM WQAUDIT   **".
011200
011300 01  WK-C-COMMON.
011400     COPY sources-cpy-WQCOMMON.
011500
011600 01  WK-C-OUT-STATUS          PIC X(02).
011700 01  WK-C-RPT-STATUS          PIC X(02).
011800
011900 01  WK-C-COUNTERS.
012000     05  WK-N-INPUT-CNT         PIC 9(07) COMP.
012100     05  WK-N-R1-MISSING-CNT    PIC 9(03) COMP.
012200     05  WK-N-R2-CNT            PIC 9(07) COMP.
012300     05  WK-N-R2-BASE-CNT       PIC 9(07) COMP.
012400     05  WK-N-R3-CNT            PIC 9(07) COMP.
012500     05  WK-N-R4-DUPGRP-CNT     PIC 9(07) COMP.
012600     05  WK-N-R5-CNT            PIC 9(07) COMP.
012700     05  WK-N-R6-CNT            PIC 9(07) COMP.
012800     05  WK-N-R7-CNT            PIC 9(07) COMP.
012900     05  WK-N-R8-CNT            PIC 9(07) COMP.
013000     05  WK-N-R9-CNT            PIC 9(07) COMP.
013100     05  WK-N-R10-CNT           PIC 9(07) COMP.
013200     05  WK-N-R11-CNT           PIC 9(07) COMP.
013300     05  WK-N-R12-CNT           PIC 9(07) COMP.
013400     05  WK-N-R13-CNT           PIC 9(07) COMP.
013500     05  WK-N-R13-HIT           PIC 9(03) COMP.
013600     05  WK-N-R14-CNT           PIC 9(07) COMP.
013700     05  FILLER                 PIC X(06).
013800 01  WK-C-COUNTERS-R REDEFINES WK-C-COUNTERS
013900                            PIC X(45).
014000
014100 01  WK-C-R13-LASTGID           PIC X(36) VALUE SPACES.
014200
014300 01  WK-C-EOF-SWITCHES.
014400     05  WK-C-INPUT-EOF         PIC X(01) VALUE "N".
014500         88  WK-C-INPUT-AT-EOF        VALUE "Y".
014600     05  WK-B-VERIFIED-SW       PIC X(01).
014700         88  WK-B-VERIFIED             VALUE "Y".
014800     05  WK-B-ACTIVE-SW         PIC X(01).
014900         88  WK-B-ACTIVE               VALUE "Y".
015000     05  FILLER                 PIC X(17).
015100
015200 01  WK-N-PCT-AREA.
015300     05  WK-N-R2-PCT           PIC 9(03)V9(02) COMP-3.
015400
015500*---------------------------------------------------------------*
015600* RULE 1 - WHOLE-COLUMN NULL-CHECK DESCRIPTOR TABLE.  POSITION  *
015700* AND LENGTH ARE OFFSETS INTO THE RAW WK-C-WQRBDY1 IMAGE SO ONE *
015800* PASS CAN SWEEP EVERY CARRIED COLUMN WITHOUT A SEPARATE IF PER *
015900* FIELD NAME.  NONE OF THE FIVE SPEC-EXEMPTED COLUMNS (THE TWO  *
016000* ANALYST-URL FIELDS, ANALYTICAL-METHOD-ID, METHOD-DETECTION-   *
016100* LIMIT, REVIEW-NOTES) ARE CARRIED IN THIS SUITE'S R4 LAYOUT,   *
016200* SO NONE ARE EXCLUDED HERE.                                   *
016300*---------------------------------------------------------------*
016400 01  WK-R1-TABLE-AREA.
016500     05  WK-N-R1CNT             PIC 9(02) COMP.
016600     05  WK-N-R1CNT-R REDEFINES WK-N-R1CNT
016700                            PIC X(02).
016800     05  WK-R1-ENTRY OCCURS 41 TIMES INDEXED BY WK-X-R1IX.
016900         10  WK-R1-LABEL         PIC X(20).
017000         10  WK-R1-START         PIC 9(04) COMP.
017100         10  WK-R1-LEN           PIC 9(04) COMP.
017200         10  WK-R1-SEEN-SW       PIC X(01).
017300             88  WK-R1-SEEN            VALUE "Y".
017400     05  WK-R1-TABLE-R REDEFINES WK-R1-ENTRY
017500                            PIC X(1200).
017600     05  FILLER                 PIC X(10).
017700
017800*---------------------------------------------------------------*
017900* RULE 4 - DUPLICATE-SITE-VISIT TABLE.  ONE ENTRY PER DISTINCT  *
018000* ACTIVITY-GROUP-ID SEEN SO FAR; ONLY THE FIRST SVISIT-GID IS   *
018100* KEPT, SINCE A GROUP ONLY HAS TO BE FLAGGED ONCE A SECOND,     *
018200* DIFFERENT SVISIT-GID TURNS UP FOR IT.  BOUNDED AT 2000        *
018300* DISTINCT ACTIVITY GROUPS PER RUN - ADEQUATE FOR A NIGHTLY     *
018400* FULL-SEASON LOAD (DOCUMENTED ASSUMPTION, SAME SPIRIT AS THE   *
018500* METHOD-HISTORY TABLE BOUND IN WQINSTR).                      *
018600*---------------------------------------------------------------*
018700 01  WK-D4-TABLE-AREA.
018800     05  WK-N-D4CNT             PIC 9(04) COMP.
018900     05  WK-D4-ENTRY OCCURS 2000 TIMES INDEXED BY WK-X-D4IX.
019000         10  WK-D4-ACTGRPID      PIC X(30).
019100         10  WK-D4-FIRST-GID     PIC X(36).
019200         10  WK-D4-DUP-SW        PIC X(01).
019300             88  WK-D4-DUP             VALUE "Y".
019400     05  WK-X-D4-MATCH-SW       PIC X(01).
019500         88  WK-X-D4-MATCHED           VALUE "Y".
019600     05  FILLER                 PIC X(09).
019700
019800*---------------------------------------------------------------*
019900* RULE 7 - ACCEPTED DATA-QUALITY-FLAG VALUES.                   *
020000*---------------------------------------------------------------*
020100 01  WK-F7-TABLE-AREA.
020200     05  WK-F7-ENTRY OCCURS 11 TIMES INDEXED BY WK-X-F7IX
020300                            PIC X(40).
020400     05  WK-X-F7-MATCH-SW       PIC X(01).
020500         88  WK-X-F7-MATCHED           VALUE "Y".
020600     05  FILLER                 PIC X(09).
020700
020800*---------------------------------------------------------------*
020900* RULE 11 - ACCEPTED YSI-PROBE VALUES.                          *
021000*---------------------------------------------------------------*
021100 01  WK-F11-TABLE-AREA.
021200     05  WK-F11-ENTRY OCCURS 8 TIMES INDEXED BY WK-X-F11IX
021300                            PIC X(20).
021400     05  WK-X-F11-MATCH-SW      PIC X(01).
021500         88  WK-X-F11-MATCHED          VALUE "Y".
021600     05  FILLER                 PIC X(10).
021700
021800*---------------------------------------------------------------*
021900* RULE 12 - ACCEPTED DISCHARGE-INSTRUMENT VALUES.               *
022000*---------------------------------------------------------------*
022100 01  WK-F12-TABLE-AREA.
022200     05  WK-F12-ENTRY OCCURS 3 TIMES INDEXED BY WK-X-F12IX
022300                            PIC X(20).
022400     05  WK-X-F12-MATCH-SW      PIC X(01).
022500         88  WK-X-F12-MATCHED          VALUE "Y".
022600     05  FILLER                 PIC X(11).
022700
022800*---------------------------------------------------------------*
022900* EXAMPLE-ROW CAPTURE - ONE SLOT PER EXAMPLE-BEARING RULE, UP   *
023000* TO TWO OFFENDING ROWS KEPT PER RULE FOR THE PRINTED REPORT.   *
023100* SLOTS 1-11 MAP TO RULES 2,3,5,6,7,8,9,10,11,12,14 IN ORDER.   *
023200*---------------------------------------------------------------*
023300 01  WK-EX-AREA.
023400     05  WK-EX-RULE OCCURS 11 TIMES INDEXED BY WK-X-RLIX.
023500         10  WK-EX-CNT           PIC 9(01) COMP.
023600         10  WK-EX-ROW OCCURS 2 TIMES INDEXED BY WK-X-EXIX.
023700             15  WK-EX-ACTGRPID   PIC X(30).
023800             15  WK-EX-REVWRS     PIC X(60).
023900             15  WK-EX-REVSTAT    PIC X(12).
024000             15  WK-EX-REVDTE     PIC X(10).
024100             15  WK-EX-CHARNM     PIC X(30).
024200             15  WK-EX-NUMRES     PIC S9(05)V9(04).
024300             15  WK-EX-DQFLAG     PIC X(40).
024400     05  WK-EX-TABLE-R REDEFINES WK-EX-RULE
024500                            PIC X(4235).
024600     05  WK-N-RULE-NO           PIC 9(02) COMP.
024700     05  FILLER                 PIC X(13).
024800
024900*****************
025000 PROCEDURE DIVISION.
025100*****************
025200 MAIN-MODULE.
025300     PERFORM A000-OPEN-FILES
025400        THRU A099-OPEN-FILES-EX.
025500     PERFORM A100-LOAD-CHECK-TABLES
025600        THRU A199-LOAD-CHECK-TABLES-EX.
025700     PERFORM B000-AUDIT-ALL-ROWS
025800        THRU B099-AUDIT-ALL-ROWS-EX.
025900     PERFORM D000-PRINT-REPORT
026000        THRU D099-PRINT-REPORT-EX.
026100     PERFORM Z000-END-PROGRAM
026200        THRU Z099-END-PROGRAM-EX.
026300     GOBACK.
026400
026500*---------------------------------------------------------------*
026600 A000-OPEN-FILES.
026700*---------------------------------------------------------------*
026800     OPEN INPUT WQ-SPECD.
026900     OPEN OUTPUT WQ-AUDITD.
027000     OPEN EXTEND WQ-QCRPT.
027100     IF NOT WK-C-SUCCESSFUL
027200        DISPLAY "WQAUDIT - OPEN ERROR - " WK-C-FILE-STATUS
027300     END-IF.
027400*---------------------------------------------------------------*
027500 A099-OPEN-FILES-EX.
027600*---------------------------------------------------------------*
027700     EXIT.
027800
027900*---------------------------------------------------------------*
028000 A100-LOAD-CHECK-TABLES.
028100*---------------------------------------------------------------*
028200     PERFORM A110-LOAD-RULE-01-TABLE
028300        THRU A119-LOAD-RULE-01-TABLE-EX.
028400     PERFORM A120-LOAD-RULE-07-TABLE
028500        THRU A129-LOAD-RULE-07-TABLE-EX.
028600     PERFORM A130-LOAD-RULE-11-TABLE
028700        THRU A139-LOAD-RULE-11-TABLE-EX.
028800     PERFORM A140-LOAD-RULE-12-TABLE
028900        THRU A149-LOAD-RULE-12-TABLE-EX.
029000     MOVE ZERO TO WK-N-D4CNT.
029100     SET WK-X-RLIX TO 1.
029200     PERFORM A150-CLEAR-ONE-EX-SLOT
029300        THRU A159-CLEAR-ONE-EX-SLOT-EX
029400        UNTIL WK-X-RLIX > 11.
029500*---------------------------------------------------------------*
029600 A199-LOAD-CHECK-TABLES-EX.
029700*---------------------------------------------------------------*
029800     EXIT.
029900
030000*---------------------------------------------------------------*
030100 A110-LOAD-RULE-01-TABLE.
030200* START/LEN MATCH WK-C-WQRBDY1'S LAYOUT IN sources-cpy-        *
030300* WQRESULT - KEEP THE TWO IN STEP IF THAT COPYBOOK CHANGES.    *
030400*---------------------------------------------------------------*
030500     MOVE ZERO TO WK-N-R1CNT.
030600     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
030700     MOVE "CHARACTERISTIC-NAME" TO WK-R1-LABEL (WK-X-R1IX).
030800     MOVE 109 TO WK-R1-START (WK-X-R1IX).
030900     MOVE 30  TO WK-R1-LEN   (WK-X-R1IX).
031000     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
031100     MOVE "RESULT-TEXT"          TO WK-R1-LABEL (WK-X-R1IX).
031200     MOVE 139 TO WK-R1-START (WK-X-R1IX).
031300     MOVE 60  TO WK-R1-LEN   (WK-X-R1IX).
031400     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
031500     MOVE "NUM-RESULT"           TO WK-R1-LABEL (WK-X-R1IX).
031600     MOVE 199 TO WK-R1-START (WK-X-R1IX).
031700     MOVE 9   TO WK-R1-LEN   (WK-X-R1IX).
031800     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
031900     MOVE "STR-RESULT"           TO WK-R1-LABEL (WK-X-R1IX).
032000     MOVE 208 TO WK-R1-START (WK-X-R1IX).
032100     MOVE 60  TO WK-R1-LEN   (WK-X-R1IX).
032200     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
032300     MOVE "DATA-TYPE"            TO WK-R1-LABEL (WK-X-R1IX).
032400     MOVE 268 TO WK-R1-START (WK-X-R1IX).
032500     MOVE 6   TO WK-R1-LEN   (WK-X-R1IX).
032600     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
032700     MOVE "RESULT-UNIT"          TO WK-R1-LABEL (WK-X-R1IX).
032800     MOVE 274 TO WK-R1-START (WK-X-R1IX).
032900     MOVE 10  TO WK-R1-LEN   (WK-X-R1IX).
033000     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
033100     MOVE "GROUPING-VAR"         TO WK-R1-LABEL (WK-X-R1IX).
033200     MOVE 284 TO WK-R1-START (WK-X-R1IX).
033300     MOVE 20  TO WK-R1-LEN   (WK-X-R1IX).
033400     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
033500     MOVE "LAB"                  TO WK-R1-LABEL (WK-X-R1IX).
033600     MOVE 304 TO WK-R1-START (WK-X-R1IX).
033700     MOVE 10  TO WK-R1-LEN   (WK-X-R1IX).
033800     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
033900     MOVE "ANC-METHOD"           TO WK-R1-LABEL (WK-X-R1IX).
034000     MOVE 314 TO WK-R1-START (WK-X-R1IX).
034100     MOVE 20  TO WK-R1-LEN   (WK-X-R1IX).
034200     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
034300     MOVE "YSI-PROBE"            TO WK-R1-LABEL (WK-X-R1IX).
034400     MOVE 334 TO WK-R1-START (WK-X-R1IX).
034500     MOVE 20  TO WK-R1-LEN   (WK-X-R1IX).
034600     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
034700     MOVE "YSI-INCREMENT"        TO WK-R1-LABEL (WK-X-R1IX).
034800     MOVE 354 TO WK-R1-START (WK-X-R1IX).
034900     MOVE 20  TO WK-R1-LEN   (WK-X-R1IX).
035000     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
035100     MOVE "DISCHARGE-INSTRUMENT" TO WK-R1-LABEL (WK-X-R1IX).
035200     MOVE 374 TO WK-R1-START (WK-X-R1IX).
035300     MOVE 20  TO WK-R1-LEN   (WK-X-R1IX).
035400     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
035500     MOVE "INSTRUMENT"           TO WK-R1-LABEL (WK-X-R1IX).
035600     MOVE 394 TO WK-R1-START (WK-X-R1IX).
035700     MOVE 25  TO WK-R1-LEN   (WK-X-R1IX).
035800     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
035900     MOVE "DATA-QUALITY-FLAG"    TO WK-R1-LABEL (WK-X-R1IX).
036000     MOVE 419 TO WK-R1-START (WK-X-R1IX).
036100     MOVE 40  TO WK-R1-LEN   (WK-X-R1IX).
036200     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
036300     MOVE "RESULT-WARNING"       TO WK-R1-LABEL (WK-X-R1IX).
036400     MOVE 459 TO WK-R1-START (WK-X-R1IX).
036500     MOVE 35  TO WK-R1-LEN   (WK-X-R1IX).
036600     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
036700     MOVE "QUANT-LIMIT"          TO WK-R1-LABEL (WK-X-R1IX).
036800     MOVE 494 TO WK-R1-START (WK-X-R1IX).
036900     MOVE 8   TO WK-R1-LEN   (WK-X-R1IX).
037000     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
037100     MOVE "QUANT-LIMIT-UNIT"     TO WK-R1-LABEL (WK-X-R1IX).
037200     MOVE 502 TO WK-R1-START (WK-X-R1IX).
037300     MOVE 6   TO WK-R1-LEN   (WK-X-R1IX).
037400     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
037500     MOVE "WEEK-OF-YEAR"         TO WK-R1-LABEL (WK-X-R1IX).
037600     MOVE 508 TO WK-R1-START (WK-X-R1IX).
037700     MOVE 2   TO WK-R1-LEN   (WK-X-R1IX).
037800     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
037900     MOVE "ACTIVITY-ID"          TO WK-R1-LABEL (WK-X-R1IX).
038000     MOVE 510 TO WK-R1-START (WK-X-R1IX).
038100     MOVE 80  TO WK-R1-LEN   (WK-X-R1IX).
038200     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
038300     MOVE "SPECIATION-NAME"      TO WK-R1-LABEL (WK-X-R1IX).
038400     MOVE 590 TO WK-R1-START (WK-X-R1IX).
038500     MOVE 6   TO WK-R1-LEN   (WK-X-R1IX).
038600     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
038700     MOVE "SAMPLE-FRACTION"      TO WK-R1-LABEL (WK-X-R1IX).
038800     MOVE 596 TO WK-R1-START (WK-X-R1IX).
038900     MOVE 15  TO WK-R1-LEN   (WK-X-R1IX).
039000     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
039100     MOVE "REVIEW-STATUS"        TO WK-R1-LABEL (WK-X-R1IX).
039200     MOVE 611 TO WK-R1-START (WK-X-R1IX).
039300     MOVE 12  TO WK-R1-LEN   (WK-X-R1IX).
039400     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
039500     MOVE "RECORD-REVIEWERS"     TO WK-R1-LABEL (WK-X-R1IX).
039600     MOVE 623 TO WK-R1-START (WK-X-R1IX).
039700     MOVE 60  TO WK-R1-LEN   (WK-X-R1IX).
039800     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
039900     MOVE "REVIEW-DATE"          TO WK-R1-LABEL (WK-X-R1IX).
040000     MOVE 683 TO WK-R1-START (WK-X-R1IX).
040100     MOVE 10  TO WK-R1-LEN   (WK-X-R1IX).
040200     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
040300     MOVE "REVIEW-TIME"          TO WK-R1-LABEL (WK-X-R1IX).
040400     MOVE 693 TO WK-R1-START (WK-X-R1IX).
040500     MOVE 8   TO WK-R1-LEN   (WK-X-R1IX).
040600     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
040700     MOVE "ACTIVITY-START-DATE"  TO WK-R1-LABEL (WK-X-R1IX).
040800     MOVE 701 TO WK-R1-START (WK-X-R1IX).
040900     MOVE 10  TO WK-R1-LEN   (WK-X-R1IX).
041000     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
041100     MOVE "ACTIVITY-START-TIME"  TO WK-R1-LABEL (WK-X-R1IX).
041200     MOVE 711 TO WK-R1-START (WK-X-R1IX).
041300     MOVE 8   TO WK-R1-LEN   (WK-X-R1IX).
041400     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
041500     MOVE "LOCATION-ID"          TO WK-R1-LABEL (WK-X-R1IX).
041600     MOVE 719 TO WK-R1-START (WK-X-R1IX).
041700     MOVE 15  TO WK-R1-LEN   (WK-X-R1IX).
041800     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
041900     MOVE "SITE-NAME"            TO WK-R1-LABEL (WK-X-R1IX).
042000     MOVE 734 TO WK-R1-START (WK-X-R1IX).
042100     MOVE 40  TO WK-R1-LEN   (WK-X-R1IX).
042200     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
042300     MOVE "LATITUDE"             TO WK-R1-LABEL (WK-X-R1IX).
042400     MOVE 774 TO WK-R1-START (WK-X-R1IX).
042500     MOVE 9   TO WK-R1-LEN   (WK-X-R1IX).
042600     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
042700     MOVE "LONGITUDE"            TO WK-R1-LABEL (WK-X-R1IX).
042800     MOVE 783 TO WK-R1-START (WK-X-R1IX).
042900     MOVE 9   TO WK-R1-LEN   (WK-X-R1IX).
043000     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
043100     MOVE "FIELD-CREW"           TO WK-R1-LABEL (WK-X-R1IX).
043200     MOVE 792 TO WK-R1-START (WK-X-R1IX).
043300     MOVE 60  TO WK-R1-LEN   (WK-X-R1IX).
043400     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
043500     MOVE "SAMPLEABILITY"        TO WK-R1-LABEL (WK-X-R1IX).
043600     MOVE 852 TO WK-R1-START (WK-X-R1IX).
043700     MOVE 20  TO WK-R1-LEN   (WK-X-R1IX).
043800     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
043900     MOVE "SKIP-REQ-FLOWTRACKER" TO WK-R1-LABEL (WK-X-R1IX).
044000     MOVE 872 TO WK-R1-START (WK-X-R1IX).
044100     MOVE 3   TO WK-R1-LEN   (WK-X-R1IX).
044200     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
044300     MOVE "ACTIVITY-GROUP-ID"    TO WK-R1-LABEL (WK-X-R1IX).
044400     MOVE 875 TO WK-R1-START (WK-X-R1IX).
044500     MOVE 30  TO WK-R1-LEN   (WK-X-R1IX).
044600     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
044700     MOVE "VISIT-TYPE"           TO WK-R1-LABEL (WK-X-R1IX).
044800     MOVE 905 TO WK-R1-START (WK-X-R1IX).
044900     MOVE 10  TO WK-R1-LEN   (WK-X-R1IX).
045000     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
045100     MOVE "DELETE-RECORD"        TO WK-R1-LABEL (WK-X-R1IX).
045200     MOVE 915 TO WK-R1-START (WK-X-R1IX).
045300     MOVE 3   TO WK-R1-LEN   (WK-X-R1IX).
045400     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
045500     MOVE "SURVEY-COMPLETE"      TO WK-R1-LABEL (WK-X-R1IX).
045600     MOVE 918 TO WK-R1-START (WK-X-R1IX).
045700     MOVE 3   TO WK-R1-LEN   (WK-X-R1IX).
045800     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
045900     MOVE "FORM-VERSION"         TO WK-R1-LABEL (WK-X-R1IX).
046000     MOVE 921 TO WK-R1-START (WK-X-R1IX).
046100     MOVE 10  TO WK-R1-LEN   (WK-X-R1IX).
046200     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
046300     MOVE "PROJECT-ID"           TO WK-R1-LABEL (WK-X-R1IX).
046400     MOVE 931 TO WK-R1-START (WK-X-R1IX).
046500     MOVE 40  TO WK-R1-LEN   (WK-X-R1IX).
046600     PERFORM A111-ADD-R1 THRU A112-ADD-R1-EX.
046700     MOVE "SITE-VISIT-NOTES"     TO WK-R1-LABEL (WK-X-R1IX).
046800     MOVE 971 TO WK-R1-START (WK-X-R1IX).
046900     MOVE 100 TO WK-R1-LEN   (WK-X-R1IX).
047000*---------------------------------------------------------------*
047100 A119-LOAD-RULE-01-TABLE-EX.
047200*---------------------------------------------------------------*
047300     EXIT.
047400
047500*---------------------------------------------------------------*
047600 A111-ADD-R1.
047700*---------------------------------------------------------------*
047800     ADD 1 TO WK-N-R1CNT.
047900     SET WK-X-R1IX TO WK-N-R1CNT.
048000     MOVE SPACES TO WK-R1-ENTRY (WK-X-R1IX).
048100*---------------------------------------------------------------*
048200 A112-ADD-R1-EX.
048300*---------------------------------------------------------------*
048400     EXIT.
048500
048600*---------------------------------------------------------------*
048700 A120-LOAD-RULE-07-TABLE.
048800*---------------------------------------------------------------*
048900     MOVE "permanently_missing"                TO WK-F7-ENTRY (1).
049000     MOVE "not_on_datasheet"                    TO WK-F7-ENTRY (2)
049100     MOVE "present_not_on_datasheet"            TO WK-F7-ENTRY (3)
049200     MOVE "present_less_than_ql"                TO WK-F7-ENTRY (4)
049300     MOVE "present_greater_than_ql"             TO WK-F7-ENTRY (5)
049400     MOVE "nondetect"                           TO WK-F7-ENTRY (6)
049500     MOVE "value_below_mdl_actual_reported"      TO WK-F7-ENTRY (7
049600     MOVE "value_below_mdl_method_limit_reported" TO WK-F7-ENTRY (
049700     MOVE "value_below_rl_actual_reported"       TO WK-F7-ENTRY (9
049800     MOVE "equipment_malfunction"                TO WK-F7-ENTRY (1
049900     MOVE "QA; repeated sample at same location"  TO WK-F7-ENTRY (
050000*---------------------------------------------------------------*
050100 A129-LOAD-RULE-07-TABLE-EX.
050200*---------------------------------------------------------------*
050300     EXIT.
050400
050500*---------------------------------------------------------------*
050600 A130-LOAD-RULE-11-TABLE.
050700*---------------------------------------------------------------*
050800     MOVE "ysi_85"             TO WK-F11-ENTRY (1).
050900     MOVE "ysi_63"             TO WK-F11-ENTRY (2).
051000     MOVE "ysi_100"            TO WK-F11-ENTRY (3).
051100     MOVE "ysi_63_or_85"       TO WK-F11-ENTRY (4).
051200     MOVE "ysi_pro_plus"       TO WK-F11-ENTRY (5).
051300     MOVE "ysi_pro_dss"        TO WK-F11-ENTRY (6).
051400     MOVE "calculated_result"  TO WK-F11-ENTRY (7).
051500     MOVE "Accumet"            TO WK-F11-ENTRY (8).
051600*---------------------------------------------------------------*
051700 A139-LOAD-RULE-11-TABLE-EX.
051800*---------------------------------------------------------------*
051900     EXIT.
052000
052100*---------------------------------------------------------------*
052200 A140-LOAD-RULE-12-TABLE.
052300*---------------------------------------------------------------*
052400     MOVE "flowtracker_2"         TO WK-F12-ENTRY (1).
052500     MOVE "flowtracker"           TO WK-F12-ENTRY (2).
052600     MOVE "marsh_mcbirney_2000"   TO WK-F12-ENTRY (3).
052700*---------------------------------------------------------------*
052800 A149-LOAD-RULE-12-TABLE-EX.
052900*---------------------------------------------------------------*
053000     EXIT.
053100
053200*---------------------------------------------------------------*
053300 A150-CLEAR-ONE-EX-SLOT.
053400*---------------------------------------------------------------*
053500     MOVE ZERO TO WK-EX-CNT (WK-X-RLIX).
053600     SET WK-X-RLIX UP BY 1.
053700*---------------------------------------------------------------*
053800 A159-CLEAR-ONE-EX-SLOT-EX.
053900*---------------------------------------------------------------*
054000     EXIT.
054100
054200*---------------------------------------------------------------*
054300 B000-AUDIT-ALL-ROWS.
054400*---------------------------------------------------------------*
054500     READ WQ-SPECD
054600        AT END MOVE "Y" TO WK-C-INPUT-EOF
054700     END-READ.
054800     PERFORM B100-AUDIT-ONE-ROW
054900        THRU B199-AUDIT-ONE-ROW-EX
055000        UNTIL WK-C-INPUT-AT-EOF.
055100*---------------------------------------------------------------*
055200 B099-AUDIT-ALL-ROWS-EX.
055300*---------------------------------------------------------------*
055400     EXIT.
055500
055600*---------------------------------------------------------------*
055700 B100-AUDIT-ONE-ROW.
055800*---------------------------------------------------------------*
055900     ADD 1 TO WK-N-INPUT-CNT.
056000     MOVE "N" TO WK-B-VERIFIED-SW WK-B-ACTIVE-SW.
056100     IF WQR-REVSTAT = "verified"
056200        MOVE "Y" TO WK-B-VERIFIED-SW
056300     END-IF.
056400     IF WQR-DELETE NOT = "YES" AND WQR-DELETE NOT = "Yes"
056500           AND WQR-DELETE NOT = "yes"
056600        MOVE "Y" TO WK-B-ACTIVE-SW
056700     END-IF.
056800
056900     PERFORM C000-APPLY-RULE-00
057000        THRU C099-APPLY-RULE-00-EX.
057100     PERFORM C100-TRACK-RULE-01
057200        THRU C199-TRACK-RULE-01-EX.
057300     PERFORM C400-TRACK-RULE-04
057400        THRU C499-TRACK-RULE-04-EX.
057500
057600     IF WK-B-VERIFIED AND WK-B-ACTIVE
057700        PERFORM C200-CHECK-RULE-02
057800           THRU C299-CHECK-RULE-02-EX
057900     END-IF.
058000     IF WQR-DATATYP = "FLOAT "
058100        PERFORM C300-CHECK-RULE-03
058200           THRU C399-CHECK-RULE-03-EX
058300     END-IF.
058400     IF WK-B-VERIFIED
058500        PERFORM C500-CHECK-RULE-05
058600           THRU C599-CHECK-RULE-05-EX
058700        PERFORM C600-CHECK-RULE-06
058800           THRU C699-CHECK-RULE-06-EX
058900        PERFORM C700-CHECK-RULE-07
059000           THRU C799-CHECK-RULE-07-EX
059100        PERFORM C800-CHECK-RULE-08
059200           THRU C899-CHECK-RULE-08-EX
059300        PERFORM C900-CHECK-RULE-09
059400           THRU C999-CHECK-RULE-09-EX
059500        PERFORM CA00-CHECK-RULE-10
059600           THRU CA99-CHECK-RULE-10-EX
059700        PERFORM CB00-CHECK-RULE-11
059800           THRU CB99-CHECK-RULE-11-EX
059900        PERFORM CC00-CHECK-RULE-12
060000           THRU CC99-CHECK-RULE-12-EX
060100        PERFORM CD00-CHECK-RULE-13
060200           THRU CD99-CHECK-RULE-13-EX
060300        PERFORM CE00-CHECK-RULE-14
060400           THRU CE99-CHECK-RULE-14-EX
060500     END-IF.
060600
060700     WRITE WK-C-AUDIT-OUT FROM WK-C-WQRBDY1.
060800     READ WQ-SPECD
060900        AT END MOVE "Y" TO WK-C-INPUT-EOF
061000     END-READ.
061100*---------------------------------------------------------------*
061200 B199-AUDIT-ONE-ROW-EX.
061300*---------------------------------------------------------------*
061400     EXIT.
061500
061600*---------------------------------------------------------------*
061700 C000-APPLY-RULE-00.
061800* WQB010 - PROJECT-ID IS ALWAYS THE ONE CONSTANT.               *
061900*---------------------------------------------------------------*
062000     MOVE "Perennial stream water monitoring" TO WQR-PROJID.
062100*---------------------------------------------------------------*
062200 C099-APPLY-RULE-00-EX.
062300*---------------------------------------------------------------*
062400     EXIT.
062500
062600*---------------------------------------------------------------*
062700 C100-TRACK-RULE-01.
062800*---------------------------------------------------------------*
062900     SET WK-X-R1IX TO 1.
063000     PERFORM C110-TRACK-ONE-COLUMN
063100        THRU C119-TRACK-ONE-COLUMN-EX
063200        UNTIL WK-X-R1IX > WK-N-R1CNT.
063300*---------------------------------------------------------------*
063400 C199-TRACK-RULE-01-EX.
063500*---------------------------------------------------------------*
063600     EXIT.
063700
063800*---------------------------------------------------------------*
063900 C110-TRACK-ONE-COLUMN.
064000*---------------------------------------------------------------*
064100     IF WK-C-WQRBDY1 (WK-R1-START (WK-X-R1IX) :
064200                      WK-R1-LEN (WK-X-R1IX)) NOT = SPACES
064300        MOVE "Y" TO WK-R1-SEEN-SW (WK-X-R1IX)
064400     END-IF.
064500     SET WK-X-R1IX UP BY 1.
064600*---------------------------------------------------------------*
064700 C119-TRACK-ONE-COLUMN-EX.
064800*---------------------------------------------------------------*
064900     EXIT.
065000
065100*---------------------------------------------------------------*
065200 C200-CHECK-RULE-02.
065300* VERIFIED, ACTIVE ROWS - THE FIELDS BELOW ARE WHAT THIS        *
065400* SUITE'S R4 LAYOUT CARRIES OF THE SPEC'S RULE-2 LIST (SEE      *
065500* WQB015 CHANGE-LOG ENTRY FOR THE OMITTED COLUMNS).             *
065600*---------------------------------------------------------------*
065700     ADD 1 TO WK-N-R2-BASE-CNT.
065800     IF WQR-REVWRS = SPACES OR WQR-REVDTE = SPACES
065900           OR WQR-REVTIM = SPACES OR WQR-FLDCREW = SPACES
066000           OR WQR-SAMPBLTY = SPACES OR WQR-DELETE = SPACES
066100           OR WQR-SVYCOMPL = SPACES OR WQR-FRMVER = SPACES
066200           OR WQR-PROJID = SPACES OR WQR-SKPFLOTRK = SPACES
066300        ADD 1 TO WK-N-R2-CNT
066400        SET WK-X-RLIX TO 1
066500        PERFORM D900-CAPTURE-EXAMPLE
066600           THRU D999-CAPTURE-EXAMPLE-EX
066700     END-IF.
066800*---------------------------------------------------------------*
066900 C299-CHECK-RULE-02-EX.
067000*---------------------------------------------------------------*
067100     EXIT.
067200
067300*---------------------------------------------------------------*
067400 C300-CHECK-RULE-03.
067500*---------------------------------------------------------------*
067600     IF WQR-RESUNIT = SPACES
067700        ADD 1 TO WK-N-R3-CNT
067800        SET WK-X-RLIX TO 2
067900        PERFORM D900-CAPTURE-EXAMPLE
068000           THRU D999-CAPTURE-EXAMPLE-EX
068100     END-IF.
068200*---------------------------------------------------------------*
068300 C399-CHECK-RULE-03-EX.
068400*---------------------------------------------------------------*
068500     EXIT.
068600
068700*---------------------------------------------------------------*
068800 C400-TRACK-RULE-04.
068900*---------------------------------------------------------------*
069000     MOVE "N" TO WK-X-D4-MATCH-SW.
069100     SET WK-X-D4IX TO 1.
069200     PERFORM C410-CHECK-ONE-GROUP
069300        THRU C419-CHECK-ONE-GROUP-EX
069400        UNTIL WK-X-D4IX > WK-N-D4CNT OR WK-X-D4-MATCHED.
069500     IF NOT WK-X-D4-MATCHED AND WK-N-D4CNT < 2000
069600        ADD 1 TO WK-N-D4CNT
069700        SET WK-X-D4IX TO WK-N-D4CNT
069800        MOVE WQR-ACTGRPID TO WK-D4-ACTGRPID (WK-X-D4IX)
069900        MOVE WQR-SVISIT-GID TO WK-D4-FIRST-GID (WK-X-D4IX)
070000        MOVE "N" TO WK-D4-DUP-SW (WK-X-D4IX)
070100     END-IF.
070200*---------------------------------------------------------------*
070300 C499-TRACK-RULE-04-EX.
070400*---------------------------------------------------------------*
070500     EXIT.
070600
070700*---------------------------------------------------------------*
070800 C410-CHECK-ONE-GROUP.
070900*---------------------------------------------------------------*
071000     IF WK-D4-ACTGRPID (WK-X-D4IX) = WQR-ACTGRPID
071100        MOVE "Y" TO WK-X-D4-MATCH-SW
071200        IF WK-D4-FIRST-GID (WK-X-D4IX) NOT = WQR-SVISIT-GID
071300              AND NOT WK-D4-DUP (WK-X-D4IX)
071400           MOVE "Y" TO WK-D4-DUP-SW (WK-X-D4IX)
071500           ADD 1 TO WK-N-R4-DUPGRP-CNT
071600        END-IF
071700     ELSE
071800        SET WK-X-D4IX UP BY 1
071900     END-IF.
072000*---------------------------------------------------------------*
072100 C419-CHECK-ONE-GROUP-EX.
072200*---------------------------------------------------------------*
072300     EXIT.
072400
072500*---------------------------------------------------------------*
072600 C500-CHECK-RULE-05.
072700* CHEM RESULTS AT OR BELOW ZERO MUST CARRY ONE OF THE FOUR      *
072800* BELOW-DETECTION FLAGS.                                       *
072900*---------------------------------------------------------------*
073000     IF WQR-GRPVAR = "NCRN_WQ_WCHEM" AND WQR-DATATYP = "FLOAT "
073100           AND WQR-NUMRES <= 0
073200           AND WQR-DQFLAG NOT = "present_less_than_ql"
073300           AND WQR-DQFLAG NOT = "nondetect"
073400           AND WQR-DQFLAG NOT = "equipment_malfunction"
073500           AND WQR-DQFLAG NOT = "value_below_mdl_actual_reported"
073600        ADD 1 TO WK-N-R5-CNT
073700        SET WK-X-RLIX TO 3
073800        PERFORM D900-CAPTURE-EXAMPLE
073900           THRU D999-CAPTURE-EXAMPLE-EX
074000     END-IF.
074100*---------------------------------------------------------------*
074200 C599-CHECK-RULE-05-EX.
074300*---------------------------------------------------------------*
074400     EXIT.
074500
074600*---------------------------------------------------------------*
074700 C600-CHECK-RULE-06.
074800*---------------------------------------------------------------*
074900     IF WQR-GRPVAR = "NCRN_WQ_WQUALITY"
075000           AND WQR-CHARNM NOT = "water_temperature"
075100           AND WQR-DATATYP = "FLOAT "
075200           AND WQR-NUMRES < 0
075300           AND WQR-DQFLAG NOT = "present_less_than_ql"
075400           AND WQR-DQFLAG NOT = "nondetect"
075500           AND WQR-DQFLAG NOT = "equipment_malfunction"
075600        ADD 1 TO WK-N-R6-CNT
075700        SET WK-X-RLIX TO 4
075800        PERFORM D900-CAPTURE-EXAMPLE
075900           THRU D999-CAPTURE-EXAMPLE-EX
076000     END-IF.
076100*---------------------------------------------------------------*
076200 C699-CHECK-RULE-06-EX.
076300*---------------------------------------------------------------*
076400     EXIT.
076500
076600*---------------------------------------------------------------*
076700 C700-CHECK-RULE-07.
076800*---------------------------------------------------------------*
076900     IF WQR-DQFLAG NOT = SPACES
077000        MOVE "N" TO WK-X-F7-MATCH-SW
077100        SET WK-X-F7IX TO 1
077200        PERFORM C710-CHECK-ONE-FLAG
077300           THRU C719-CHECK-ONE-FLAG-EX
077400           UNTIL WK-X-F7IX > 11 OR WK-X-F7-MATCHED
077500        IF NOT WK-X-F7-MATCHED
077600           ADD 1 TO WK-N-R7-CNT
077700           SET WK-X-RLIX TO 5
077800           PERFORM D900-CAPTURE-EXAMPLE
077900              THRU D999-CAPTURE-EXAMPLE-EX
078000        END-IF
078100     END-IF.
078200*---------------------------------------------------------------*
078300 C799-CHECK-RULE-07-EX.
078400*---------------------------------------------------------------*
078500     EXIT.
078600
078700*---------------------------------------------------------------*
078800 C710-CHECK-ONE-FLAG.
078900*---------------------------------------------------------------*
079000     IF WK-F7-ENTRY (WK-X-F7IX) = WQR-DQFLAG
079100        MOVE "Y" TO WK-X-F7-MATCH-SW
079200     ELSE
079300        SET WK-X-F7IX UP BY 1
079400     END-IF.
079500*---------------------------------------------------------------*
079600 C719-CHECK-ONE-FLAG-EX.
079700*---------------------------------------------------------------*
079800     EXIT.
079900
080000*---------------------------------------------------------------*
080100 C800-CHECK-RULE-08.
080200* THE ysi_100 SONDE CANNOT MEASURE THESE THREE CHARACTER-       *
080300* ISTICS - A NON-NULL RESULT AGAINST IT IS A PROBE MIX-UP.      *
080400*---------------------------------------------------------------*
080500     IF (WQR-CHARNM = "conductivity" OR WQR-CHARNM = "tds"
080600           OR WQR-CHARNM = "salinity")
080700           AND WQR-YSIPROBE = "ysi_100"
080800           AND WQR-NUMRES NOT = ZERO
080900        ADD 1 TO WK-N-R8-CNT
081000        SET WK-X-RLIX TO 6
081100        PERFORM D900-CAPTURE-EXAMPLE
081200           THRU D999-CAPTURE-EXAMPLE-EX
081300     END-IF.
081400*---------------------------------------------------------------*
081500 C899-CHECK-RULE-08-EX.
081600*---------------------------------------------------------------*
081700     EXIT.
081800
081900*---------------------------------------------------------------*
082000 C900-CHECK-RULE-09.
082100*---------------------------------------------------------------*
082200     IF (WQR-DQFLAG = "not_on_datasheet"
082300           OR WQR-DQFLAG = "permanently_missing")
082400           AND WQR-DATATYP = "FLOAT "
082500           AND WQR-NUMRES NOT = ZERO
082600        ADD 1 TO WK-N-R9-CNT
082700        SET WK-X-RLIX TO 7
082800        PERFORM D900-CAPTURE-EXAMPLE
082900           THRU D999-CAPTURE-EXAMPLE-EX
083000     END-IF.
083100*---------------------------------------------------------------*
083200 C999-CHECK-RULE-09-EX.
083300*---------------------------------------------------------------*
083400     EXIT.
083500
083600*---------------------------------------------------------------*
083700 CA00-CHECK-RULE-10.
083800*---------------------------------------------------------------*
083900     IF (WQR-GRPVAR = "NCRN_WQ_WQUANTITY"
084000           OR WQR-GRPVAR = "NCRN_WQ_WQUALITY"
084100           OR WQR-GRPVAR = "NCRN_WQ_WCHEM")
084200           AND WQR-DATATYP = "FLOAT "
084300           AND WQR-NUMRES = ZERO
084400           AND WQR-RESTXT = SPACES
084500           AND WQR-DQFLAG NOT = "not_on_datasheet"
084600           AND WQR-DQFLAG NOT = "permanently_missing"
084700        ADD 1 TO WK-N-R10-CNT
084800        SET WK-X-RLIX TO 8
084900        PERFORM D900-CAPTURE-EXAMPLE
085000           THRU D999-CAPTURE-EXAMPLE-EX
085100     END-IF.
085200*---------------------------------------------------------------*
085300 CA99-CHECK-RULE-10-EX.
085400*---------------------------------------------------------------*
085500     EXIT.
085600
085700*---------------------------------------------------------------*
085800 CB00-CHECK-RULE-11.
085900*---------------------------------------------------------------*
086000     IF WQR-GRPVAR = "NCRN_WQ_WQUALITY" AND
086100           WQR-YSIPROBE NOT = SPACES
086200        MOVE "N" TO WK-X-F11-MATCH-SW
086300        SET WK-X-F11IX TO 1
086400        PERFORM CB10-CHECK-ONE-PROBE
086500           THRU CB19-CHECK-ONE-PROBE-EX
086600           UNTIL WK-X-F11IX > 8 OR WK-X-F11-MATCHED
086700        IF NOT WK-X-F11-MATCHED
086800           ADD 1 TO WK-N-R11-CNT
086900           SET WK-X-RLIX TO 9
087000           PERFORM D900-CAPTURE-EXAMPLE
087100              THRU D999-CAPTURE-EXAMPLE-EX
087200        END-IF
087300     END-IF.
087400*---------------------------------------------------------------*
087500 CB99-CHECK-RULE-11-EX.
087600*---------------------------------------------------------------*
087700     EXIT.
087800
087900*---------------------------------------------------------------*
088000 CB10-CHECK-ONE-PROBE.
088100*---------------------------------------------------------------*
088200     IF WK-F11-ENTRY (WK-X-F11IX) = WQR-YSIPROBE
088300        MOVE "Y" TO WK-X-F11-MATCH-SW
088400     ELSE
088500        SET WK-X-F11IX UP BY 1
088600     END-IF.
088700*---------------------------------------------------------------*
088800 CB19-CHECK-ONE-PROBE-EX.
088900*---------------------------------------------------------------*
089000     EXIT.
089100
089200*---------------------------------------------------------------*
089300 CC00-CHECK-RULE-12.
089400*---------------------------------------------------------------*
089500     IF WQR-SAMPBLTY = "Actively Sampled" AND
089600           WQR-VISTYP = "Discrete" AND
089700           WQR-SKPFLOTRK = "no" AND WQR-DISCHINS NOT = SPACES
089800        MOVE "N" TO WK-X-F12-MATCH-SW
089900        SET WK-X-F12IX TO 1
090000        PERFORM CC10-CHECK-ONE-INSTR
090100           THRU CC19-CHECK-ONE-INSTR-EX
090200           UNTIL WK-X-F12IX > 3 OR WK-X-F12-MATCHED
090300        IF NOT WK-X-F12-MATCHED
090400           ADD 1 TO WK-N-R12-CNT
090500           SET WK-X-RLIX TO 10
090600           PERFORM D900-CAPTURE-EXAMPLE
090700              THRU D999-CAPTURE-EXAMPLE-EX
090800        END-IF
090900     END-IF.
091000*---------------------------------------------------------------*
091100 CC99-CHECK-RULE-12-EX.
091200*---------------------------------------------------------------*
091300     EXIT.
091400
091500*---------------------------------------------------------------*
091600 CC10-CHECK-ONE-INSTR.
091700*---------------------------------------------------------------*
091800     IF WK-F12-ENTRY (WK-X-F12IX) = WQR-DISCHINS
091900        MOVE "Y" TO WK-X-F12-MATCH-SW
092000     ELSE
092100        SET WK-X-F12IX UP BY 1
092200     END-IF.
092300*---------------------------------------------------------------*
092400 CC19-CHECK-ONE-INSTR-EX.
092500*---------------------------------------------------------------*
092600     EXIT.
092700
092800*---------------------------------------------------------------*
092900* RULE 13 - SCAN SITE-VISIT-NOTES FOR THE MACHINE-FORMATTED     *
093000* COMMENT TOKEN.  NOTES ARE CARRIED ONCE PER VISIT BUT THIS     *
093100* SUITE SEES ONE ROW PER UNPIVOTED CHARACTERISTIC, SO THE HIT   *
093200* IS ONLY COUNTED THE FIRST TIME A GIVEN SVISIT-GID IS SEEN -   *
093300* WQFLAT ALWAYS WRITES A VISIT'S ROWS TOGETHER SO THIS SIMPLE   *
093400* BREAK ON CHANGE-OF-KEY IS SUFFICIENT (WQB037).                *
093500*---------------------------------------------------------------*
093600 CD00-CHECK-RULE-13.
093700*---------------------------------------------------------------*
093800     IF WQR-SVISIT-GID NOT = WK-C-R13-LASTGID
093900        MOVE ZERO TO WK-N-R13-HIT
094000        INSPECT WQR-VISNOTES TALLYING WK-N-R13-HIT
094100           FOR ALL "{""Station_Visit_Comment"""
094200        IF WK-N-R13-HIT > ZERO
094300           ADD 1 TO WK-N-R13-CNT
094400        END-IF
094500        MOVE WQR-SVISIT-GID TO WK-C-R13-LASTGID
094600     END-IF.
094700*---------------------------------------------------------------*
094800 CD99-CHECK-RULE-13-EX.
094900*---------------------------------------------------------------*
095000     EXIT.
095100
095200*---------------------------------------------------------------*
095300 CE00-CHECK-RULE-14.
095400*---------------------------------------------------------------*
095500     IF WQR-ACTSDTE >= "2007-12-18"
095600           AND WQR-DQFLAG = "present_not_on_datasheet"
095700           AND WQR-INSTR = "calculated_result"
095800        ADD 1 TO WK-N-R14-CNT
095900        SET WK-X-RLIX TO 11
096000        PERFORM D900-CAPTURE-EXAMPLE
096100           THRU D999-CAPTURE-EXAMPLE-EX
096200     END-IF.
096300*---------------------------------------------------------------*
096400 CE99-CHECK-RULE-14-EX.
096500*---------------------------------------------------------------*
096600     EXIT.
096700
096800*---------------------------------------------------------------*
096900 D900-CAPTURE-EXAMPLE.
097000* SHARED BY EVERY EXAMPLE-BEARING RULE - WK-X-RLIX IS SET BY    *
097100* THE CALLER TO THE RULE'S SLOT NUMBER BEFORE THE PERFORM.      *
097200*---------------------------------------------------------------*
097300     IF WK-EX-CNT (WK-X-RLIX) < 2
097400        ADD 1 TO WK-EX-CNT (WK-X-RLIX)
097500        SET WK-X-EXIX TO WK-EX-CNT (WK-X-RLIX)
097600        MOVE WQR-ACTGRPID TO WK-EX-ACTGRPID (WK-X-RLIX, WK-X-EXIX)
097700        MOVE WQR-REVWRS   TO WK-EX-REVWRS   (WK-X-RLIX, WK-X-EXIX)
097800        MOVE WQR-REVSTAT  TO WK-EX-REVSTAT  (WK-X-RLIX, WK-X-EXIX)
097900        MOVE WQR-REVDTE   TO WK-EX-REVDTE   (WK-X-RLIX, WK-X-EXIX)
098000        MOVE WQR-CHARNM   TO WK-EX-CHARNM   (WK-X-RLIX, WK-X-EXIX)
098100        MOVE WQR-NUMRES   TO WK-EX-NUMRES   (WK-X-RLIX, WK-X-EXIX)
098200        MOVE WQR-DQFLAG   TO WK-EX-DQFLAG   (WK-X-RLIX, WK-X-EXIX)
098300     END-IF.
098400*---------------------------------------------------------------*
098500 D999-CAPTURE-EXAMPLE-EX.
098600*---------------------------------------------------------------*
098700     EXIT.
098800
098900*---------------------------------------------------------------*
099000 D000-PRINT-REPORT.
099100*---------------------------------------------------------------*
099200     PERFORM D100-PRINT-RULE-01
099300        THRU D199-PRINT-RULE-01-EX.
099400     PERFORM D200-PRINT-RULE-02
099500        THRU D299-PRINT-RULE-02-EX.
099600     PERFORM D300-PRINT-RULE-03
099700        THRU D399-PRINT-RULE-03-EX.
099800     PERFORM D400-PRINT-RULE-04
099900        THRU D499-PRINT-RULE-04-EX.
100000     MOVE 5  TO WK-N-RULE-NO.
100100     PERFORM D500-PRINT-ONE-BLOCK THRU D599-PRINT-ONE-BLOCK-EX.
100200     MOVE 6  TO WK-N-RULE-NO.
100300     PERFORM D500-PRINT-ONE-BLOCK THRU D599-PRINT-ONE-BLOCK-EX.
100400     MOVE 7  TO WK-N-RULE-NO.
100500     PERFORM D500-PRINT-ONE-BLOCK THRU D599-PRINT-ONE-BLOCK-EX.
100600     MOVE 8  TO WK-N-RULE-NO.
100700     PERFORM D500-PRINT-ONE-BLOCK THRU D599-PRINT-ONE-BLOCK-EX.
100800     MOVE 9  TO WK-N-RULE-NO.
100900     PERFORM D500-PRINT-ONE-BLOCK THRU D599-PRINT-ONE-BLOCK-EX.
101000     MOVE 10 TO WK-N-RULE-NO.
101100     PERFORM D500-PRINT-ONE-BLOCK THRU D599-PRINT-ONE-BLOCK-EX.
101200     MOVE 11 TO WK-N-RULE-NO.
101300     PERFORM D500-PRINT-ONE-BLOCK THRU D599-PRINT-ONE-BLOCK-EX.
101400     MOVE 12 TO WK-N-RULE-NO.
101500     PERFORM D500-PRINT-ONE-BLOCK THRU D599-PRINT-ONE-BLOCK-EX.
101600     PERFORM D600-PRINT-RULE-13
101700        THRU D699-PRINT-RULE-13-EX.
101800     MOVE 14 TO WK-N-RULE-NO.
101900     PERFORM D500-PRINT-ONE-BLOCK THRU D599-PRINT-ONE-BLOCK-EX.
102000*---------------------------------------------------------------*
102100 D099-PRINT-REPORT-EX.
102200*---------------------------------------------------------------*
102300     EXIT.
102400
102500*---------------------------------------------------------------*
102600 D100-PRINT-RULE-01.
102700*---------------------------------------------------------------*
102800     MOVE ALL "-" TO WK-C-RPT-LINE.
102900     WRITE WK-C-RPT-LINE.
103000     MOVE SPACES TO WK-C-RPT-LINE.
103100     SET WK-X-R1IX TO 1.
103200     PERFORM D110-COUNT-ONE-MISSING
103300        THRU D119-COUNT-ONE-MISSING-EX
103400        UNTIL WK-X-R1IX > WK-N-R1CNT.
103500     STRING "WARNING (a) - RULE 1 - " WK-N-R1-MISSING-CNT
103600         " COLUMN(S) NEVER POPULATED IN ANY ROW - CHECK "
103700         "UPSTREAM FEED MAPPING" DELIMITED BY SIZE
103800       INTO WK-C-RPT-LINE.
103900     WRITE WK-C-RPT-LINE.
104000*---------------------------------------------------------------*
104100 D199-PRINT-RULE-01-EX.
104200*---------------------------------------------------------------*
104300     EXIT.
104400
104500*---------------------------------------------------------------*
104600 D110-COUNT-ONE-MISSING.
104700*---------------------------------------------------------------*
104800     IF NOT WK-R1-SEEN (WK-X-R1IX)
104900        ADD 1 TO WK-N-R1-MISSING-CNT
105000        MOVE SPACES TO WK-C-RPT-LINE
105100        STRING "  MISSING COLUMN - " WK-R1-LABEL (WK-X-R1IX)
105200           DELIMITED BY SIZE INTO WK-C-RPT-LINE
105300        WRITE WK-C-RPT-LINE
105400     END-IF.
105500     SET WK-X-R1IX UP BY 1.
105600*---------------------------------------------------------------*
105700 D119-COUNT-ONE-MISSING-EX.
105800*---------------------------------------------------------------*
105900     EXIT.
106000
106100*---------------------------------------------------------------*
106200 D200-PRINT-RULE-02.
106300*---------------------------------------------------------------*
106400     MOVE ALL "-" TO WK-C-RPT-LINE.
106500     WRITE WK-C-RPT-LINE.
106600     IF WK-N-R2-BASE-CNT > ZERO
106700        COMPUTE WK-N-R2-PCT ROUNDED =
106800           (WK-N-R2-CNT * 100) / WK-N-R2-BASE-CNT
106900     ELSE
107000        MOVE ZERO TO WK-N-R2-PCT
107100     END-IF.
107200     MOVE SPACES TO WK-C-RPT-LINE.
107300     STRING "WARNING (b) - RULE 2 - " WK-N-R2-CNT
107400         " VERIFIED/ACTIVE ROW(S) MISSING A REQUIRED "
107500         "REVIEW FIELD (" WK-N-R2-PCT
107600         "% OF ROWS CHECKED) - HAVE THE REVIEWER "
107700         "COMPLETE THE FORM" DELIMITED BY SIZE
107800       INTO WK-C-RPT-LINE.
107900     WRITE WK-C-RPT-LINE.
108000     SET WK-X-RLIX TO 1.
108100     PERFORM D900-PRINT-EXAMPLES
108200        THRU D999-PRINT-EXAMPLES-EX.
108300*---------------------------------------------------------------*
108400 D299-PRINT-RULE-02-EX.
108500*---------------------------------------------------------------*
108600     EXIT.
108700
108800*---------------------------------------------------------------*
108900 D300-PRINT-RULE-03.
109000*---------------------------------------------------------------*
109100     MOVE ALL "-" TO WK-C-RPT-LINE.
109200     WRITE WK-C-RPT-LINE.
109300     MOVE SPACES TO WK-C-RPT-LINE.
109400     STRING "WARNING (c) - RULE 3 - " WK-N-R3-CNT
109500         " FLOAT ROW(S) WITH NO RESULT-UNIT - CHECK THE "
109600         "B5 TYPE/UNIT CROSSWALK" DELIMITED BY SIZE
109700       INTO WK-C-RPT-LINE.
109800     WRITE WK-C-RPT-LINE.
109900     SET WK-X-RLIX TO 2.
110000     PERFORM D900-PRINT-EXAMPLES
110100        THRU D999-PRINT-EXAMPLES-EX.
110200*---------------------------------------------------------------*
110300 D399-PRINT-RULE-03-EX.
110400*---------------------------------------------------------------*
110500     EXIT.
110600
110700*---------------------------------------------------------------*
110800 D400-PRINT-RULE-04.
110900*---------------------------------------------------------------*
111000     MOVE ALL "-" TO WK-C-RPT-LINE.
111100     WRITE WK-C-RPT-LINE.
111200     MOVE SPACES TO WK-C-RPT-LINE.
111300     IF WK-N-R4-DUPGRP-CNT = ZERO
111400        STRING "There are no duplicated site visits!"
111500           DELIMITED BY SIZE INTO WK-C-RPT-LINE
111600     ELSE
111700        STRING "WARNING - RULE 4 - " WK-N-R4-DUPGRP-CNT
111800               " ACTIVITY-GROUP-ID(S) SPAN MORE THAN ONE "
111900               "SITE VISIT - CHECK THE VISIT JOIN"
112000           DELIMITED BY SIZE INTO WK-C-RPT-LINE
112100     END-IF.
112200     WRITE WK-C-RPT-LINE.
112300*---------------------------------------------------------------*
112400 D499-PRINT-RULE-04-EX.
112500*---------------------------------------------------------------*
112600     EXIT.
112700
112800*---------------------------------------------------------------*
112900 D500-PRINT-ONE-BLOCK.
113000* SHARED PRINT SHAPE FOR EVERY RULE THAT IS A SIMPLE OFFEND-    *
113100* ING-ROW COUNT PLUS UP TO TWO EXAMPLE ROWS (RULES 5-12, 14).   *
113200*---------------------------------------------------------------*
113300     MOVE ALL "-" TO WK-C-RPT-LINE.
113400     WRITE WK-C-RPT-LINE.
113500     MOVE SPACES TO WK-C-RPT-LINE.
113600     EVALUATE WK-N-RULE-NO
113700        WHEN 5  STRING "WARNING - RULE 5 - " WK-N-R5-CNT
113800                " VERIFIED WCHEM RESULT(S) AT/BELOW ZERO "
113900                "WITHOUT A BELOW-DETECTION FLAG"
114000                DELIMITED BY SIZE INTO WK-C-RPT-LINE
114100                SET WK-X-RLIX TO 3
114200        WHEN 6  STRING "WARNING - RULE 6 - " WK-N-R6-CNT
114300                " VERIFIED WQUALITY RESULT(S) BELOW ZERO "
114400                "WITHOUT A BELOW-DETECTION FLAG"
114500                DELIMITED BY SIZE INTO WK-C-RPT-LINE
114600                SET WK-X-RLIX TO 4
114700        WHEN 7  STRING "WARNING - RULE 7 - " WK-N-R7-CNT
114800                " VERIFIED ROW(S) CARRY AN UNRECOGNIZED "
114900                "DATA-QUALITY-FLAG - ADD IT TO THE ACCEPTED "
115000                "LIST OR FIX THE ENTRY"
115100                DELIMITED BY SIZE INTO WK-C-RPT-LINE
115200                SET WK-X-RLIX TO 5
115300        WHEN 8  STRING "WARNING - RULE 8 - " WK-N-R8-CNT
115400                " VERIFIED CONDUCTIVITY/TDS/SALINITY "
115500                "RESULT(S) RECORDED AGAINST PROBE ysi_100"
115600                DELIMITED BY SIZE INTO WK-C-RPT-LINE
115700                SET WK-X-RLIX TO 6
115800        WHEN 9  STRING "WARNING - RULE 9 - " WK-N-R9-CNT
115900                " VERIFIED ROW(S) FLAGGED NOT-ON-DATASHEET "
116000                "OR PERMANENTLY-MISSING STILL CARRY A RESULT"
116100                DELIMITED BY SIZE INTO WK-C-RPT-LINE
116200                SET WK-X-RLIX TO 7
116300        WHEN 10 STRING "WARNING - RULE 10 - " WK-N-R10-CNT
116400                " VERIFIED FLOAT ROW(S) WITH NO RESULT AND "
116500                "NO EXPLAINING FLAG"
116600                DELIMITED BY SIZE INTO WK-C-RPT-LINE
116700                SET WK-X-RLIX TO 8
116800        WHEN 11 STRING "WARNING - RULE 11 - " WK-N-R11-CNT
116900                " VERIFIED WQUALITY ROW(S) CARRY AN "
117000                "UNRECOGNIZED YSI-PROBE"
117100                DELIMITED BY SIZE INTO WK-C-RPT-LINE
117200                SET WK-X-RLIX TO 9
117300        WHEN 12 STRING "WARNING - RULE 12 - " WK-N-R12-CNT
117400                " VERIFIED DISCRETE ACTIVE-SAMPLE ROW(S) "
117500                "CARRY AN UNRECOGNIZED DISCHARGE-INSTRUMENT"
117600                DELIMITED BY SIZE INTO WK-C-RPT-LINE
117700                SET WK-X-RLIX TO 10
117800        WHEN 14 STRING "WARNING - RULE 14 - " WK-N-R14-CNT
117900                " ROW(S) DATED ON/AFTER 2007-12-18 FLAGGED "
118000                "present_not_on_datasheet WITH A "
118100                "calculated_result INSTRUMENT"
118200                DELIMITED BY SIZE INTO WK-C-RPT-LINE
118300                SET WK-X-RLIX TO 11
118400     END-EVALUATE.
118500     WRITE WK-C-RPT-LINE.
118600     PERFORM D900-PRINT-EXAMPLES
118700        THRU D999-PRINT-EXAMPLES-EX.
118800*---------------------------------------------------------------*
118900 D599-PRINT-ONE-BLOCK-EX.
119000*---------------------------------------------------------------*
119100     EXIT.
119200
119300*---------------------------------------------------------------*
119400 D600-PRINT-RULE-13.
119500*---------------------------------------------------------------*
119600     MOVE ALL "-" TO WK-C-RPT-LINE.
119700     WRITE WK-C-RPT-LINE.
119800     MOVE SPACES TO WK-C-RPT-LINE.
119900     STRING "WARNING - RULE 13 - " WK-N-R13-CNT
120000           " VERIFIED VISIT(S) CARRY A MACHINE-FORMATTED "
120100           "Station_Visit_Comment TOKEN IN SITE-VISIT-NOTES"
120200       DELIMITED BY SIZE INTO WK-C-RPT-LINE.
120300     WRITE WK-C-RPT-LINE.
120400*---------------------------------------------------------------*
120500 D699-PRINT-RULE-13-EX.
120600*---------------------------------------------------------------*
120700     EXIT.
120800
120900*---------------------------------------------------------------*
121000 D900-PRINT-EXAMPLES.
121100* WK-X-RLIX IS SET BY THE CALLER TO THE RULE'S EXAMPLE SLOT.    *
121200*---------------------------------------------------------------*
121300     SET WK-X-EXIX TO 1.
121400     PERFORM D910-PRINT-ONE-EXAMPLE
121500        THRU D919-PRINT-ONE-EXAMPLE-EX
121600        UNTIL WK-X-EXIX > WK-EX-CNT (WK-X-RLIX).
121700*---------------------------------------------------------------*
121800 D999-PRINT-EXAMPLES-EX.
121900*---------------------------------------------------------------*
122000     EXIT.
122100
122200*---------------------------------------------------------------*
122300 D910-PRINT-ONE-EXAMPLE.
122400*---------------------------------------------------------------*
122500     MOVE SPACES TO WK-C-RPT-LINE.
122600     STRING "  EXAMPLE - " WK-EX-ACTGRPID (WK-X-RLIX, WK-X-EXIX)
122700           " " WK-EX-REVWRS  (WK-X-RLIX, WK-X-EXIX)
122800           " " WK-EX-REVSTAT (WK-X-RLIX, WK-X-EXIX)
122900           " " WK-EX-REVDTE  (WK-X-RLIX, WK-X-EXIX)
123000           " " WK-EX-CHARNM  (WK-X-RLIX, WK-X-EXIX)
123100           " " WK-EX-NUMRES  (WK-X-RLIX, WK-X-EXIX)
123200           " " WK-EX-DQFLAG  (WK-X-RLIX, WK-X-EXIX)
123300       DELIMITED BY SIZE INTO WK-C-RPT-LINE.
123400     WRITE WK-C-RPT-LINE.
123500     SET WK-X-EXIX UP BY 1.
123600*---------------------------------------------------------------*
123700 D919-PRINT-ONE-EXAMPLE-EX.
123800*---------------------------------------------------------------*
123900     EXIT.
124000
124100*---------------------------------------------------------------*
124200 Z000-END-PROGRAM.
124300*---------------------------------------------------------------*
124400     CLOSE WQ-SPECD WQ-AUDITD WQ-QCRPT.
124500     DISPLAY "WQAUDIT - ROWS AUDITED - " WK-N-INPUT-CNT.
124600     DISPLAY "WQAUDIT - RULE 1 MISSING COLUMNS - "
124700             WK-N-R1-MISSING-CNT.
124800     DISPLAY "WQAUDIT - RULE 4 DUPLICATE GROUPS  - "
124900             WK-N-R4-DUPGRP-CNT.
125000*---------------------------------------------------------------*
125100 Z099-END-PROGRAM-EX.
125200*---------------------------------------------------------------*
125300     EXIT.
125400
125500************************************************************
125600********* END OF PROGRAM SOURCE - WQAUDIT ****************
125700************************************************************
