000100*******************
000200 IDENTIFICATION DIVISION.
000300*******************
000400 PROGRAM-ID.     WQSOFTCK.
000500 AUTHOR.         RDKRAM.
000600 INSTALLATION.   NCRN WATER QUALITY ETL.
000700 DATE-WRITTEN.   12 SEP 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  U3 SOFT-CONSTRAINT CHECKER.  JOINS EACH NUMERIC
001200*               UNVERIFIED RESULT ROW TO THE SITE/MONTH/YEAR/
001300*               CHARACTERISTIC LOW-HIGH RANGE TABLE (R5) AND
001400*               SETS A WARNING MESSAGE WHEN THE RESULT FALLS
001500*               OUTSIDE THE SOFT RANGE.  READS WQENRICH'S
001600*               OUTPUT AND WRITES THE WQSOFTCK STAGE FILE
001700*               PICKED UP BY WQINSTR.
001800*
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* WQB009 - RDKRAM  - 12/09/1994 - NCRN WQ ETL PHASE 1             WQB009  
002400*                   - INITIAL VERSION.                            WQB009  
002500*-----------------------------------------------------------------WQB009  
002600* WQB020 - TMPDCL  - 15/04/1996 - NCRN WQ ETL PHASE 2             WQB020  
002700*                   - DERIVE THE YEAR/MONTH KEY FROM              WQB020  
002800*                     ACTIVITY-START-DATE INSTEAD OF A FEED       WQB020  
002900*                     FIELD THAT GOT DROPPED UPSTREAM.            WQB020  
003000*-----------------------------------------------------------------WQB020  
003100* WQB027 - TMPJXW  - 01/03/1999 - Y2K REMEDIATION                 WQB027  
003200*                   - CONFIRMED WQS-YEAR IS ALREADY CCYY.         WQB027  
003300*                     COMMENT ONLY, NO CODE CHANGE.               WQB027  
003400*-----------------------------------------------------------------WQB027  
003500* WQB033 - TMPDCL  - 19/07/1999 - AUDIT REQUEST 99-114            WQB033  
003600*                   - RANGE CHECK BOUNDARY FIX - A RESULT EXACTLY WQB033  
003700*                     ON THE LOW OR HIGH VALUE NOW ALSO WARNS,    WQB033  
003800*                     CHANGED "<"/">" TO "<="/">=".               WQB033  
003900*-----------------------------------------------------------------WQB033
004000* WQB047 - TMPBTS  - 11/08/2003 - JOB TKT NCRN-2003-041           WQB047
004100*                   - REVIEWED AGAINST THE WQRESULT.CPY WIDENING  WQB047
004200*                     TO 1100 BYTES (NEW VISNOTES FIELD) - THIS   WQB047
004300*                     PROGRAM COPIES WQRESULT STRAIGHT INTO ITS   WQB047
004400*                     FD RECORD, SO THE WIDER LAYOUT CAME IN      WQB047
004500*                     AUTOMATICALLY.  NO CODE CHANGE REQUIRED.    WQB047
004600*-----------------------------------------------------------------WQB047
004700* WQB051 - TMPBTS  - 12/08/2003 - AUDIT REQUEST NCRN-2003-051      WQB051
004800*                   - B100-CHECK-ONE-ROW WAS CHECKING EVERY       WQB051
004900*                     FLOAT ROW REGARDLESS OF REVIEW STATUS,      WQB051
005000*                     WARNING "verified" RESULTS THAT HAD         WQB051
005100*                     ALREADY BEEN SIGNED OFF - ADDED THE         WQB051
005200*                     REVIEW-STATUS NOT = "verified" GUARD.       WQB051
005300*                     ALSO SPLIT C100-APPLY-SOFT-RANGE'S SINGLE   WQB051
005400*                     "SOFT RANGE EXCEEDED" MESSAGE INTO ITS TWO  WQB051
005500*                     DISTINCT BELOW/ABOVE LEGS.                  WQB051
005600*-----------------------------------------------------------------WQB051
005700*
005800****************
005900 ENVIRONMENT DIVISION.
006000****************
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.  IBM-AS400.
006300 OBJECT-COMPUTER.  IBM-AS400.
006400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006500                     UPSI-0 IS UPSI-SWITCH-0
006600                       ON  STATUS IS U0-ON
006700                       OFF STATUS IS U0-OFF.
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT WQ-ENRICHD ASSIGN TO DATABASE-WQENRICH
007200        ORGANIZATION IS SEQUENTIAL
007300        FILE STATUS IS WK-C-FILE-STATUS.
007400
007500     SELECT WQ-SOFTCON ASSIGN TO DATABASE-WQSOFTCN
007600        ORGANIZATION IS INDEXED
007700        ACCESS MODE IS DYNAMIC
007800        RECORD KEY IS WQS-LOCID-KEY
007900        FILE STATUS IS WK-C-LKP-STATUS.
008000
008100     SELECT WQ-SOFTCKD ASSIGN TO DATABASE-WQSOFTCK
008200        ORGANIZATION IS SEQUENTIAL
008300        FILE STATUS IS WK-C-OUT-STATUS.
008400
008500***************
008600 DATA DIVISION.
008700***************
008800 FILE SECTION.
008900*************
009000 FD  WQ-ENRICHD
009100     LABEL RECORDS ARE OMITTED
009200     DATA RECORD IS WK-WQRESULT-IN.
009300 01  WK-WQRESULT-IN.
009400     COPY sources-cpy-WQRESULT.
009500
009600 FD  WQ-SOFTCON
009700     LABEL RECORDS ARE OMITTED
009800     DATA RECORD IS WK-WQREF-AREA.
009900 01  WK-WQREF-AREA.
010000     COPY sources-cpy-WQREF.
010100 01  WQS-LOCID-KEY REDEFINES WK-WQREF-AREA PIC X(51).
010200
010300 FD  WQ-SOFTCKD
010400     LABEL RECORDS ARE OMITTED
010500     DATA RECORD IS WK-WQRESULT-OUT.
010600 01  WK-WQRESULT-OUT.
010700     COPY sources-cpy-WQRESULT.
010800
010900*************************
011000 WORKING-STORAGE SECTION.
011100*************************
011200 01  FILLER                 PIC X(24)  VALUE
011300     "** PROGRAM WQSOFTCK  **".
011400
011500 01  WK-C-COMMON.
011600     COPY sources-cpy-WQCOMMON.
011700
011800 01  WK-C-LKP-STATUS         PIC X(02).
011900 01  WK-C-OUT-STATUS         PIC X(02).
012000
012100 01  WK-C-COUNTERS.
012200     05  WK-N-INPUT-CNT         PIC 9(07) COMP.
012300     05  WK-N-CHECKED-CNT       PIC 9(07) COMP.
012400     05  WK-N-WARNED-CNT        PIC 9(07) COMP.
012500     05  FILLER                 PIC X(05).
012600
012700 01  WK-C-EOF-SWITCHES.
012800     05  WK-C-INPUT-EOF         PIC X(01) VALUE "N".
012900     88  WK-C-INPUT-AT-EOF        VALUE "Y".
013000     05  WK-C-LKP-FOUND-SW      PIC X(01).
013100     88  WK-C-LKP-FOUND           VALUE "Y".
013200     05  FILLER                 PIC X(08).
013300
013400*---------------------------------------------------------------*
013500* DERIVED YEAR/MONTH KEY AREA - WQB020.                         *
013600*---------------------------------------------------------------*
013700 01  WK-S-KEY-AREA.
013800     05  WK-S-KEY-YEAR          PIC X(04).
013900     05  WK-S-KEY-YEAR-N REDEFINES WK-S-KEY-YEAR
014000                               PIC 9(04).
014100     05  WK-S-KEY-MONTH         PIC X(02).
014200     05  WK-S-KEY-MONTH-N REDEFINES WK-S-KEY-MONTH
014300                               PIC 9(02).
014400     05  WK-S-RANGE-WIDTH       PIC S9(05)V9(04) COMP-3.
014500     05  FILLER                 PIC X(10).
014600
014700*****************
014800 PROCEDURE DIVISION.
014900*****************
015000 MAIN-MODULE.
015100     PERFORM A000-OPEN-FILES THRU A099-OPEN-FILES-EX.
015200     PERFORM B000-CHECK-ALL-ROWS
015300        THRU B099-CHECK-ALL-ROWS-EX.
015400     PERFORM Z000-END-PROGRAM THRU Z099-END-PROGRAM-EX.
015500     GOBACK.
015600
015700*---------------------------------------------------------------*
015800 A000-OPEN-FILES.
015900*---------------------------------------------------------------*
016000     SET UPSI-SWITCH-0 TO OFF.
016100     OPEN INPUT WQ-ENRICHD.
016200     OPEN INPUT WQ-SOFTCON.
016300     OPEN OUTPUT WQ-SOFTCKD.
016400*---------------------------------------------------------------*
016500 A099-OPEN-FILES-EX.
016600*---------------------------------------------------------------*
016700     EXIT.
016800
016900*---------------------------------------------------------------*
017000 B000-CHECK-ALL-ROWS.
017100*---------------------------------------------------------------*
017200     READ WQ-ENRICHD INTO WK-WQRESULT-OUT
017300        AT END MOVE "Y" TO WK-C-INPUT-EOF.
017400     PERFORM B100-CHECK-ONE-ROW
017500        THRU B199-CHECK-ONE-ROW-EX
017600        UNTIL WK-C-INPUT-AT-EOF.
017700     CLOSE WQ-ENRICHD WQ-SOFTCON WQ-SOFTCKD.
017800*---------------------------------------------------------------*
017900 B099-CHECK-ALL-ROWS-EX.
018000*---------------------------------------------------------------*
018100     EXIT.
018200
018300*---------------------------------------------------------------*
018400 B100-CHECK-ONE-ROW.
018500* U3 ONLY CHECKS FLOAT ROWS THE REVIEWER HASN'T SIGNED OFF ON
018600* YET - A "verified" ROW IS PAST THIS GATE (WQB051).
018700*---------------------------------------------------------------*
018800     ADD 1 TO WK-N-INPUT-CNT.
018900     IF WQR-DATATYP OF WK-WQRESULT-OUT = "FLOAT " AND
019000        WQR-REVSTAT OF WK-WQRESULT-OUT NOT = "verified"
019100        PERFORM C000-LOOKUP-SOFT-RANGE
019200           THRU C099-LOOKUP-SOFT-RANGE-EX
019300        IF WK-C-LKP-FOUND
019400           PERFORM C100-APPLY-SOFT-RANGE
019500              THRU C199-APPLY-SOFT-RANGE-EX
019600        END-IF
019700     END-IF.
019800     WRITE WK-WQRESULT-OUT.
019900     READ WQ-ENRICHD INTO WK-WQRESULT-OUT
020000        AT END MOVE "Y" TO WK-C-INPUT-EOF.
020100*---------------------------------------------------------------*
020200 B199-CHECK-ONE-ROW-EX.
020300*---------------------------------------------------------------*
020400     EXIT.
020500
020600*---------------------------------------------------------------*
020700 C000-LOOKUP-SOFT-RANGE.
020800* YEAR/MONTH NO LONGER ARRIVE AS SEPARATE FEED FIELDS - DERIVE
020900* THEM FROM THE ISO ACTIVITY-START-DATE SUBSTRING (WQB020).
021000*---------------------------------------------------------------*
021100     MOVE WQR-ACTSDTE (1:4) OF WK-WQRESULT-OUT TO WK-S-KEY-YEAR.
021200     MOVE WQR-ACTSDTE (6:2) OF WK-WQRESULT-OUT TO WK-S-KEY-MONTH.
021300     MOVE WK-S-KEY-YEAR  TO WQS-YEAR.
021400     MOVE WK-S-KEY-MONTH TO WQS-MONTH.
021500     MOVE WQR-LOCID  OF WK-WQRESULT-OUT TO WQS-LOCID.
021600     MOVE WQR-CHARNM OF WK-WQRESULT-OUT TO WQS-CHARNM.
021700     ADD 1 TO WK-N-CHECKED-CNT.
021800     READ WQ-SOFTCON
021900        INVALID KEY MOVE "N" TO WK-C-LKP-FOUND-SW
022000        NOT INVALID KEY MOVE "Y" TO WK-C-LKP-FOUND-SW
022100     END-READ.
022200*---------------------------------------------------------------*
022300 C099-LOOKUP-SOFT-RANGE-EX.
022400*---------------------------------------------------------------*
022500     EXIT.
022600
022700*---------------------------------------------------------------*
022800 C100-APPLY-SOFT-RANGE.
022900* WQB033 - BOUNDARY-INCLUSIVE COMPARE - A RESULT SITTING
023000* EXACTLY ON THE LOW OR HIGH BOUND ALSO WARNS.
023100* WQB051 - THE LOW AND HIGH LEGS EACH CARRY THEIR OWN MESSAGE -
023200* A RESULT CAN'T BE BOTH "BELOW" AND "ABOVE" AT ONCE.
023300*---------------------------------------------------------------*
023400     COMPUTE WK-S-RANGE-WIDTH = WQS-HIVAL - WQS-LOVAL.
023500     IF WQR-NUMRES OF WK-WQRESULT-OUT <= WQS-LOVAL
023600        MOVE "result is below soft constraint" TO
023700            WQR-RESWARN OF WK-WQRESULT-OUT
023800        ADD 1 TO WK-N-WARNED-CNT
023900     ELSE
024000        IF WQR-NUMRES OF WK-WQRESULT-OUT >= WQS-HIVAL
024100           MOVE "result is above soft constraint" TO
024200               WQR-RESWARN OF WK-WQRESULT-OUT
024300           ADD 1 TO WK-N-WARNED-CNT
024400        END-IF
024500     END-IF.
024600*---------------------------------------------------------------*
024700 C199-APPLY-SOFT-RANGE-EX.
024800*---------------------------------------------------------------*
024900     EXIT.
025000
025100*---------------------------------------------------------------*
025200 Z000-END-PROGRAM.
025300*---------------------------------------------------------------*
025400     DISPLAY "WQSOFTCK - ROWS READ    - " WK-N-INPUT-CNT.
025500     DISPLAY "WQSOFTCK - ROWS CHECKED  - " WK-N-CHECKED-CNT.
025600     DISPLAY "WQSOFTCK - ROWS WARNED   - " WK-N-WARNED-CNT.
025700*---------------------------------------------------------------*
025800 Z099-END-PROGRAM-EX.
025900*---------------------------------------------------------------*
026000     EXIT.
026100
026200******************************************************************
026300*************** END OF PROGRAM SOURCE - WQSOFTCK ****************
026400******************************************************************
