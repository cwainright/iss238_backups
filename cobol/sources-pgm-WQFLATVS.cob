000100*******************
000200 IDENTIFICATION DIVISION.
000300*******************
000400 PROGRAM-ID.     WQFLATVS.
000500 AUTHOR.         RICHARD KRAMER.
000600 INSTALLATION.   NCRN DATA MANAGEMENT UNIT.
000700 DATE-WRITTEN.   04 SEP 1994.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL NCRN USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO UNPIVOT ONE MEASURED
001200*               FIELD OF THE SITE-VISIT PARENT RECORD INTO A
001300*               SINGLE LONG-FORMAT RESULT ATTRIBUTE SET, AND TO
001400*               FOLD ITS "OTHER" FLAG COMPANION PER THE FLAG
001500*               CROSSWALK.  CALLED ONCE PER MEASURED FIELD BY
001600*               WQFLAT'S B150-UNPIVOT-ONE-FIELD PARAGRAPH.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* WQB001 - RDKRAM  - 04/09/1994 - NCRN WQ ETL PHASE 1             WQB001  
002200*                   - INITIAL VERSION - CARVED OUT OF WQFLAT SO   WQB001  
002300*                     THE THIRTEEN-FIELD UNPIVOT COULD BE         WQB001  
002400*                     TABLE-DRIVEN.                               WQB001  
002500*-----------------------------------------------------------------WQB001  
002600* WQB009 - TMPDCL  - 11/06/1997 - ADD RIPARIAN WIDTH AND          WQB009  
002700*                     DISCHARGE MEASURED FIELDS (FLOWTRACKER      WQB009  
002800*                     ROLLOUT).                                   WQB009  
002900*-----------------------------------------------------------------WQB009  
003000* WQB014 - TMPJLH  - 19/02/1999 - Y2K REMEDIATION                 WQB014  
003100*                   - NO DATE LOGIC IN THIS ROUTINE - REVIEWED,   WQB014  
003200*                     NO CHANGE REQUIRED, TAGGED FOR THE AUDIT    WQB014  
003300*                     TRAIL ONLY.                                 WQB014  
003400*-----------------------------------------------------------------WQB014
003500* WQB046 - TMPBTS  - 11/08/2003 - JOB TKT NCRN-2003-041           WQB046
003600*                   - REVIEWED AGAINST THE WQRESULT.CPY WIDENING  WQB046
003700*                     TO 1100 BYTES (NEW VISNOTES FIELD) - THIS   WQB046
003800*                     ROUTINE VALIDATES WQVISIT FIELDS BEFORE     WQB046
003900*                     WQFLAT RUNS AND DOES NOT TOUCH THE OUTPUT   WQB046
004000*                     BODY LENGTH.  NO CODE CHANGE REQUIRED.      WQB046
004100*-----------------------------------------------------------------WQB046
004200*
004300****************
004400 ENVIRONMENT DIVISION.
004500****************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-AS400.
004800 OBJECT-COMPUTER.  IBM-AS400.
004900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005000                     UPSI-0 IS UPSI-SWITCH-0.
005100
005200***************
005300 DATA DIVISION.
005400***************
005500 WORKING-STORAGE SECTION.
005600*******************
005700 01  FILLER                          PIC X(24)        VALUE
005800     "** PROGRAM WQFLATVS **".
005900
006000 01  WK-C-COMMON.
006100     COPY sources-cpy-WQCOMMON.
006200
006300 01  WK-C-FIELD-TABLE.
006400     05  WK-C-FIELD-ENTRY OCCURS 13 TIMES
006500                          INDEXED BY WK-X-FLDIX.
006600         10  WK-C-FLD-NAME         PIC X(30).
006700         10  WK-C-FLD-GRPVAR       PIC X(20).
006800         10  WK-C-FLD-DISCFLG      PIC X(01).
006900
007000 01  WK-C-WORK-AREA.
007100     05  WK-N-SUBSCRIPT            PIC 9(02) COMP.
007200     05  WK-C-RAWFLAG              PIC X(30).
007300     05  WK-C-OTHFLAG              PIC X(30).
007400     05  FILLER                    PIC X(09).
007500
007600 01  WK-C-EDIT-AREA.
007700     05  WK-N-EDIT-S1V2            PIC S9(03)V9(02).
007800     05  WK-N-EDIT-S1V2-X REDEFINES WK-N-EDIT-S1V2
007900                                  PIC X(05).
008000     05  WK-N-EDIT-S1V4            PIC S9(04)V9(04).
008100     05  WK-N-EDIT-S1V4-X REDEFINES WK-N-EDIT-S1V4
008200                                  PIC X(08).
008300     05  WK-C-EDIT-TEXT            PIC X(60).
008400     05  WK-C-EDIT-TEXT-R REDEFINES WK-C-EDIT-TEXT.
008500         10  WK-C-EDIT-TEXT-1      PIC X(30).
008600         10  WK-C-EDIT-TEXT-2      PIC X(30).
008700     05  FILLER                    PIC X(10).
008800
008900 LINKAGE SECTION.
009000***********
009100 01  WK-VS-RECORD.
009200     COPY sources-cpy-WQVISIT.
009300
009400 01  WK-VS-LINK.
009500     05  WK-VS-INDEX               PIC 9(02) COMP.
009600     05  WK-VS-CHARNM              PIC X(30).
009700     05  WK-VS-RESTXT              PIC X(60).
009800     05  WK-VS-DQFLAG              PIC X(40).
009900     05  WK-VS-DISCINS             PIC X(20).
010000     05  WK-VS-GRPVAR              PIC X(20).
010100     05  WK-VS-ERROR-CD            PIC X(02).
010200     05  FILLER                    PIC X(08).
010300
010400*****************
010500 PROCEDURE DIVISION USING WQVISIT-RECORD
010600                          WK-VS-LINK.
010700*****************
010800 MAIN-MODULE.
010900     PERFORM A000-LOAD-FIELD-TABLE
011000        THRU A099-LOAD-FIELD-TABLE-EX.
011100     PERFORM B000-UNPIVOT-ONE-FIELD
011200        THRU B099-UNPIVOT-ONE-FIELD-EX.
011300     PERFORM C000-FOLD-FLAG
011400        THRU C099-FOLD-FLAG-EX.
011500     EXIT PROGRAM.
011600
011700*---------------------------------------------------------------*
011800 A000-LOAD-FIELD-TABLE.
011900* THE THIRTEEN MEASURED FIELDS, IN THE ORDER THEY SIT IN THE
012000* SITE-VISIT COPYBOOK, WITH THEIR GROUPING VARIABLE AND A
012100* SWITCH SAYING WHETHER DISCHARGE-INSTRUMENT PASSES THROUGH.
012200*---------------------------------------------------------------*
012300     MOVE "AIR_TEMPERATURE"          TO WK-C-FLD-NAME(1).
012400     MOVE "NCRN_WQ_HABINV"            TO WK-C-FLD-GRPVAR(1).
012500     MOVE "N"                         TO WK-C-FLD-DISCFLG(1).
012600     MOVE "WEATHER_CONDITION"         TO WK-C-FLD-NAME(2).
012700     MOVE "NCRN_WQ_HABINV"            TO WK-C-FLD-GRPVAR(2).
012800     MOVE "N"                         TO WK-C-FLD-DISCFLG(2).
012900     MOVE "RAIN_LAST_24"              TO WK-C-FLD-NAME(3).
013000     MOVE "NCRN_WQ_HABINV"            TO WK-C-FLD-GRPVAR(3).
013100     MOVE "N"                         TO WK-C-FLD-DISCFLG(3).
013200     MOVE "ALGAE_COVER_PERCENT"       TO WK-C-FLD-NAME(4).
013300     MOVE "NCRN_WQ_HABINV"            TO WK-C-FLD-GRPVAR(4).
013400     MOVE "N"                         TO WK-C-FLD-DISCFLG(4).
013500     MOVE "FLOW_STATUS"               TO WK-C-FLD-NAME(5).
013600     MOVE "NCRN_WQ_HABINV"            TO WK-C-FLD-GRPVAR(5).
013700     MOVE "N"                         TO WK-C-FLD-DISCFLG(5).
013800     MOVE "LEFT_BANK_RIPARIAN_WIDTH"  TO WK-C-FLD-NAME(6).
013900     MOVE "NCRN_WQ_HABINV"            TO WK-C-FLD-GRPVAR(6).
014000     MOVE "N"                         TO WK-C-FLD-DISCFLG(6).
014100     MOVE "RIGHT_BANK_RIPARIAN_WIDTH" TO WK-C-FLD-NAME(7).
014200     MOVE "NCRN_WQ_HABINV"            TO WK-C-FLD-GRPVAR(7).
014300     MOVE "N"                         TO WK-C-FLD-DISCFLG(7).
014400     MOVE "DISCHARGE"                 TO WK-C-FLD-NAME(8).
014500     MOVE "NCRN_WQ_WQUANTITY"         TO WK-C-FLD-GRPVAR(8).
014600     MOVE "Y"                         TO WK-C-FLD-DISCFLG(8).
014700     MOVE "MEAN_VELOCITY"             TO WK-C-FLD-NAME(9).
014800     MOVE "NCRN_WQ_WQUANTITY"         TO WK-C-FLD-GRPVAR(9).
014900     MOVE "Y"                         TO WK-C-FLD-DISCFLG(9).
015000     MOVE "MEAN_CROSSECTION_DEPTH"    TO WK-C-FLD-NAME(10).
015100     MOVE "NCRN_WQ_WQUANTITY"         TO WK-C-FLD-GRPVAR(10).
015200     MOVE "Y"                         TO WK-C-FLD-DISCFLG(10).
015300     MOVE "WETTED_WIDTH"              TO WK-C-FLD-NAME(11).
015400     MOVE "NCRN_WQ_WQUANTITY"         TO WK-C-FLD-GRPVAR(11).
015500     MOVE "Y"                         TO WK-C-FLD-DISCFLG(11).
015600     MOVE "TAPE_OFFSET"               TO WK-C-FLD-NAME(12).
015700     MOVE SPACES                      TO WK-C-FLD-GRPVAR(12).
015800     MOVE "N"                         TO WK-C-FLD-DISCFLG(12).
015900     MOVE "DISCHARGE_INSTRUMENT"      TO WK-C-FLD-NAME(13).
016000     MOVE SPACES                      TO WK-C-FLD-GRPVAR(13).
016100     MOVE "N"                         TO WK-C-FLD-DISCFLG(13).
016200*---------------------------------------------------------------*
016300 A099-LOAD-FIELD-TABLE-EX.
016400*---------------------------------------------------------------*
016500     EXIT.
016600
016700*---------------------------------------------------------------*
016800 B000-UNPIVOT-ONE-FIELD.
016900*---------------------------------------------------------------*
017000     MOVE WK-VS-INDEX  TO WK-N-SUBSCRIPT.
017100     IF WK-N-SUBSCRIPT < 1 OR WK-N-SUBSCRIPT > 13
017200        MOVE "90"       TO WK-VS-ERROR-CD
017300        GO TO B099-UNPIVOT-ONE-FIELD-EX
017400     END-IF.
017500     MOVE "00"                         TO WK-VS-ERROR-CD.
017600     MOVE WK-C-FLD-NAME(WK-N-SUBSCRIPT)  TO WK-VS-CHARNM.
017700     MOVE WK-C-FLD-GRPVAR(WK-N-SUBSCRIPT) TO WK-VS-GRPVAR.
017800     MOVE SPACES                       TO WK-VS-DISCINS.
017900     IF WK-C-FLD-DISCFLG(WK-N-SUBSCRIPT) = "Y"
018000        MOVE WQV-DISCHINS              TO WK-VS-DISCINS
018100     END-IF.
018200     EVALUATE WK-N-SUBSCRIPT
018300        WHEN 1
018400           MOVE WQV-AIRTMP     TO WK-N-EDIT-S1V2
018500           MOVE WK-N-EDIT-S1V2 TO WK-VS-RESTXT
018600           MOVE WQV-AIRTMP-FLAG    TO WK-C-RAWFLAG
018700           MOVE WQV-AIRTMP-OTHFLAG TO WK-C-OTHFLAG
018800        WHEN 2
018900           MOVE WQV-WXCOND     TO WK-VS-RESTXT
019000           MOVE WQV-WXCOND-FLAG    TO WK-C-RAWFLAG
019100           MOVE WQV-WXCOND-OTHFLAG TO WK-C-OTHFLAG
019200        WHEN 3
019300           MOVE WQV-RAIN24     TO WK-VS-RESTXT
019400           MOVE WQV-RAIN24-FLAG    TO WK-C-RAWFLAG
019500           MOVE WQV-RAIN24-OTHFLAG TO WK-C-OTHFLAG
019600        WHEN 4
019700           MOVE WQV-ALGCVPCT   TO WK-VS-RESTXT
019800           MOVE WQV-ALGCVPCT-FLAG    TO WK-C-RAWFLAG
019900           MOVE WQV-ALGCVPCT-OTHFLAG TO WK-C-OTHFLAG
020000        WHEN 5
020100           MOVE WQV-FLOSTAT    TO WK-VS-RESTXT
020200           MOVE WQV-FLOSTAT-FLAG    TO WK-C-RAWFLAG
020300           MOVE WQV-FLOSTAT-OTHFLAG TO WK-C-OTHFLAG
020400        WHEN 6
020500           MOVE WQV-LBKRIPW    TO WK-N-EDIT-S1V2
020600           MOVE WK-N-EDIT-S1V2 TO WK-VS-RESTXT
020700           MOVE WQV-LBKRIPW-FLAG    TO WK-C-RAWFLAG
020800           MOVE WQV-LBKRIPW-OTHFLAG TO WK-C-OTHFLAG
020900        WHEN 7
021000           MOVE WQV-RBKRIPW    TO WK-N-EDIT-S1V2
021100           MOVE WK-N-EDIT-S1V2 TO WK-VS-RESTXT
021200           MOVE WQV-RBKRIPW-FLAG    TO WK-C-RAWFLAG
021300           MOVE WQV-RBKRIPW-OTHFLAG TO WK-C-OTHFLAG
021400        WHEN 8
021500           MOVE WQV-DISCHG     TO WK-N-EDIT-S1V4
021600           MOVE WK-N-EDIT-S1V4 TO WK-VS-RESTXT
021700           MOVE WQV-DISCHG-FLAG    TO WK-C-RAWFLAG
021800           MOVE WQV-DISCHG-OTHFLAG TO WK-C-OTHFLAG
021900        WHEN 9
022000           MOVE WQV-MNVEL      TO WK-N-EDIT-S1V4
022100           MOVE WK-N-EDIT-S1V4 TO WK-VS-RESTXT
022200           MOVE WQV-MNVEL-FLAG    TO WK-C-RAWFLAG
022300           MOVE WQV-MNVEL-OTHFLAG TO WK-C-OTHFLAG
022400        WHEN 10
022500           MOVE WQV-MNXSECD    TO WK-N-EDIT-S1V2
022600           MOVE WK-N-EDIT-S1V2 TO WK-VS-RESTXT
022700           MOVE WQV-MNXSECD-FLAG    TO WK-C-RAWFLAG
022800*                           ABBREVIATION EXCEPTION - FLAG
022900*                           COMPANION IS OTHER-MEAN-CROSSECTION
023000*                           -DEP-FLAG, NOT OTHFLAG
023100           MOVE WQV-MNXSECD-OTHFLAG TO WK-C-OTHFLAG
023200        WHEN 11
023300           MOVE WQV-WETWIDTH   TO WK-N-EDIT-S1V2
023400           MOVE WK-N-EDIT-S1V2 TO WK-VS-RESTXT
023500           MOVE WQV-WETWIDTH-FLAG    TO WK-C-RAWFLAG
023600           MOVE WQV-WETWIDTH-OTHFLAG TO WK-C-OTHFLAG
023700        WHEN 12
023800           MOVE WQV-TAPEOFS    TO WK-N-EDIT-S1V2
023900           MOVE WK-N-EDIT-S1V2 TO WK-VS-RESTXT
024000           MOVE WQV-TAPEOFS-FLAG    TO WK-C-RAWFLAG
024100           MOVE WQV-TAPEOFS-OTHFLAG TO WK-C-OTHFLAG
024200        WHEN 13
024300           MOVE WQV-DISCHINS   TO WK-VS-RESTXT
024400           MOVE SPACES         TO WK-C-RAWFLAG
024500           MOVE SPACES         TO WK-C-OTHFLAG
024600     END-EVALUATE.
024700*---------------------------------------------------------------*
024800 B099-UNPIVOT-ONE-FIELD-EX.
024900*---------------------------------------------------------------*
025000     EXIT.
025100
025200*---------------------------------------------------------------*
025300 C000-FOLD-FLAG.
025400* A FLAG CONTAINING THE WORD "OTHER" IS REPLACED BY ITS
025500* "OTHER" FREE-TEXT COMPANION.
025600*---------------------------------------------------------------*
025700     MOVE SPACES TO WK-VS-DQFLAG.
025800     IF WK-C-RAWFLAG (1:5) = "OTHER" OR
025900        WK-C-RAWFLAG (1:5) = "other"
026000        MOVE WK-C-OTHFLAG TO WK-VS-DQFLAG
026100     ELSE
026200        MOVE WK-C-RAWFLAG TO WK-VS-DQFLAG
026300     END-IF.
026400*---------------------------------------------------------------*
026500 C099-FOLD-FLAG-EX.
026600*---------------------------------------------------------------*
026700     EXIT.
026800
026900******************************************************************
027000****************** END OF PROGRAM SOURCE - WQFLATVS *************
027100******************************************************************
