000100*WQBKLOG.cpybk
000200***********************************************************
000300*  INPUT/OUTPUT LAYOUT FOR WQBACKUP'S PER-FILE LOG LINE.    *
000400***********************************************************
000500* HISTORY OF MODIFICATION:
000600*------------------------------------------------------------
000700* 04 RDKRAM  02/12/1994 - NCRN WQ ETL PHASE 1                     REV04   
000800*            - INITIAL VERSION, ONE LINE PER FILE COPIED          REV04   
000900*------------------------------------------------------------     REV04   
001000* 12 TMPDCL  14/07/1998 - WIDEN WK-BKLOG-SRCFIL/DESTPTH TO 120    REV12
001100*            BYTES, FIELD OFFICE PATH NAMES WERE TRUNCATING       REV12
001200*------------------------------------------------------------     REV12
001300* 13 TMPBTS   11/08/2003 - JOB TKT NCRN-2003-041 - REVIEWED       REV13
001400*            AGAINST THE WQRESULT.CPY WIDENING TO 1100 BYTES,     REV13
001500*            THIS LOG LINE IS UNRELATED TO THE RESULT RECORD.     REV13
001600*            NO CHANGE REQUIRED.                                  REV13
001700*------------------------------------------------------------     REV13
00180005  WK-BKLOG-INPUT.
001900    10 WK-BKLOG-USERID    PIC X(20).
002000*                           OPERATOR USER NAME
002100    10 WK-BKLOG-LOGTS     PIC X(26).
002200*                           RUN TIMESTAMP - ALSO TARGET DIR NAME
002300    10 WK-BKLOG-SRCFIL    PIC X(120).
002400*                           FILE COPIED - BLANK IF NONE FOUND
002500    10 WK-BKLOG-DESTPTH   PIC X(120).
002600*                           DESTINATION PATH
00270005  WK-BKLOG-OUTPUT.
002800    10 WK-BKLOG-RESULT    PIC X(08).
002900*                           SUCCESS / FAIL / NO_FILES
003000    10 WK-BKLOG-FPATH     PIC X(120).
003100*                           PATH OF THE LOG FILE ITSELF
003200    10 FILLER             PIC X(06).
