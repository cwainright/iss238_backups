000100*******************
000200 IDENTIFICATION DIVISION.
000300*******************
000400 PROGRAM-ID.     WQBACKUP IS INITIAL.
000500 AUTHOR.         RDKRAM.
000600 INSTALLATION.   NCRN WATER QUALITY ETL.
000700 DATE-WRITTEN.   05 DEC 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  U9 BACKUP-WITH-LOG BATCH JOB.  RUNS SEPARATELY
001200*               FROM THE U1-U8 PIPELINE, ON ITS OWN SCHEDULE.
001300*               COPIES EVERY SOURCE-DIRECTORY FILE WHOSE NAME
001400*               ENDS IN ONE OF THE ACCEPTED EXTENSIONS INTO A
001500*               NEW TIMESTAMPED TARGET SUBDIRECTORY AND APPENDS
001600*               ONE R9 LOG RECORD PER FILE (OR ONE no_files
001700*               RECORD WHEN NOTHING MATCHED) TO THE CUMULATIVE
001800*               BACKUP LOG.
001900*           :  THE DIRECTORY LISTING ITSELF IS NOT WALKED BY
002000*               THIS PROGRAM - COBOL HAS NO DIRECTORY-SCAN
002100*               VERB.  THE OPERATIONS PEOPLE RUN A WRKF
002200*               OUTFILE(*) STEP AHEAD OF THIS JOB THAT DROPS
002300*               THE SOURCE-DIRECTORY FILE NAMES INTO
002400*               DATABASE-WQFILELST, ONE NAME PER RECORD, AHEAD
002500*               OF THIS JOB'S STEP.  MKDIR AND CPY ARE ISSUED
002600*               VIA QCMDEXC.
002700*
002800*
002900*
003000*================================================================
003100* HISTORY OF MODIFICATION:
003200*================================================================
003300* WQB005 - RDKRAM  - 05/12/1994 - NCRN WQ ETL PHASE 1             WQB005  
003400*                   - INITIAL VERSION.                            WQB005  
003500*-----------------------------------------------------------------WQB005  
003600* WQB016 - TMPDCL  - 11/08/1996 - NCRN WQ ETL PHASE 2             WQB016  
003700*                   - ACCEPTED-EXTENSION LIST FIXED AT FIVE       WQB016  
003800*                     ENTRIES (.csv/.xlsx/.shp/.dbf/.prj) - THE   WQB016  
003900*                     VEGETATION-BACKUP FEED NEVER ASKED FOR      WQB016  
004000*                     ANYTHING ELSE IN TWO SEASONS OF RUNS.       WQB016  
004100*-----------------------------------------------------------------WQB016  
004200* WQB035 - TMPJXW  - 26/02/1999 - Y2K REMEDIATION                 WQB035  
004300*                   - WS-DATE-CEN WAS A HARD "19" - CHANGED TO    WQB035  
004400*                     DERIVE FROM ACCEPT ... FROM DATE YYYYMMDD   WQB035  
004500*                     SO THE LOG TIMESTAMP DOES NOT ROLL BACK TO  WQB035  
004600*                     1900 IN THE YEAR 2000.                      WQB035  
004700*-----------------------------------------------------------------WQB035
004800* WQB045 - TMPBTS  - 11/08/2003 - JOB TKT NCRN-2003-041           WQB045
004900*                   - REVIEWED AGAINST THE WQRESULT.CPY WIDENING  WQB045
005000*                     TO 1100 BYTES (NEW VISNOTES FIELD) - THIS   WQB045
005100*                     PROGRAM BACKS UP THE FLAT FILE BYTE FOR     WQB045
005200*                     BYTE AND CARRIES NO LENGTH OF ITS OWN.      WQB045
005300*                     NO CODE CHANGE REQUIRED.                   WQB045
005400*-----------------------------------------------------------------WQB045
005500*
005600****************
005700 ENVIRONMENT DIVISION.
005800****************
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.  IBM-AS400.
006100 OBJECT-COMPUTER.  IBM-AS400.
006200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006300                     UPSI-0 IS UPSI-SWITCH-0
006400                       ON  STATUS IS U0-ON
006500                       OFF STATUS IS U0-OFF
006600                     UPSI-1 IS UPSI-SWITCH-1
006700                       ON  STATUS IS U1-ON
006800                       OFF STATUS IS U1-OFF.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT WQ-FILELST ASSIGN TO DATABASE-WQFILELST
007300        ORGANIZATION IS SEQUENTIAL
007400        FILE STATUS IS WK-C-FILE-STATUS.
007500
007600     SELECT WQ-BKLOGD ASSIGN TO DATABASE-WQBKLOG
007700        ORGANIZATION IS SEQUENTIAL
007800        FILE STATUS IS WK-C-LOG-STATUS.
007900
008000***************
008100 DATA DIVISION.
008200***************
008300 FILE SECTION.
008400*************
008500 FD  WQ-FILELST
008600     LABEL RECORDS ARE OMITTED
008700     DATA RECORD IS WK-C-FILE-ENTRY.
008800 01  WK-C-FILE-ENTRY.
008900     05  WK-C-FNAME              PIC X(120).
009000     05  FILLER                  PIC X(10).
009100
009200 FD  WQ-BKLOGD
009300     LABEL RECORDS ARE OMITTED
009400     DATA RECORD IS WK-WQBKLOG.
009500 01  WK-WQBKLOG.
009600     COPY sources-cpy-WQBKLOG.
009700
009800*************************
009900 WORKING-STORAGE SECTION.
010000*************************
010100 01  FILLER                 PIC X(24)  VALUE
010200     "** PROGRAM WQBACKUP  **".
010300
010400 01  WK-C-COMMON.
010500     COPY sources-cpy-WQCOMMON.
010600
010700 01  WK-C-LOG-STATUS         PIC X(02).
010800
010900 01  WK-C-COUNTERS.
011000     05  WK-N-SCANNED-CNT      PIC 9(07) COMP.
011100     05  WK-N-COPIED-CNT       PIC 9(07) COMP.
011200     05  WK-N-FAILED-CNT       PIC 9(07) COMP.
011300     05  FILLER                PIC X(07).
011400
011500 01  WK-C-EOF-SWITCHES.
011600     05  WK-C-INPUT-EOF         PIC X(01) VALUE "N".
011700     88  WK-C-INPUT-AT-EOF        VALUE "Y".
011800     05  WK-DEL-EXIST-SW        PIC X(01) VALUE "N".
011900     88  WS-DEL-YES                VALUE "Y".
012000     05  WK-C-MATCH-SW          PIC X(01).
012100     88  WK-C-MATCHED              VALUE "Y".
012200     05  FILLER                 PIC X(17).
012300
012400 01  WS-DATE-AREA.
012500     05  WS-DATE-YMD             PIC 9(08) COMP.
012600     05  WS-DATE-YMD-R REDEFINES WS-DATE-YMD
012700                               PIC X(08).
012800     05  WS-TIME-HMS             PIC 9(06) COMP.
012900     05  WS-TIME-HMS-R REDEFINES WS-TIME-HMS
013000                               PIC X(06).
013100     05  FILLER                  PIC X(09).
013200
013300 01  WK-C-RUN-AREA.
013400     05  WK-C-SRCDIR             PIC X(80) VALUE
013500         "/ncrn/wq_etl/backup_veg/source".
013600     05  WK-C-DESTROOT           PIC X(80) VALUE
013700         "/ncrn/wq_etl/backup_veg/target".
013800     05  WK-C-TARGETDIR          PIC X(106).
013900     05  WK-C-LOGPATH            PIC X(106) VALUE
014000         "/ncrn/wq_etl/backup_veg/target/BACKUP.LOG".
014100     05  FILLER                  PIC X(14).
014200
014300*---------------------------------------------------------------*
014400* ACCEPTED-EXTENSION TABLE - WQB016.                            *
014500*---------------------------------------------------------------*
014600 01  WK-E-TABLE-AREA.
014700     05  WK-N-ECNT              PIC 9(02) COMP.
014800     05  WK-N-ECNT-R REDEFINES WK-N-ECNT
014900                              PIC X(02).
015000     05  WK-E-ENTRY OCCURS 5 TIMES INDEXED BY WK-X-EIX.
015100         10  WK-E-EXT            PIC X(06).
015200         10  WK-E-LEN            PIC 9(02) COMP.
015300     05  WK-E-TABLE-R REDEFINES WK-E-ENTRY
015400                              PIC X(40).
015500     05  WK-N-NAMELEN           PIC 9(03) COMP.
015600     05  WK-N-TAILSTART         PIC 9(03) COMP.
015700     05  FILLER                 PIC X(08).
015800
015900 01  WK-COMMAND-AREA.
016000     05  WK-COMMAND              PIC X(200).
016100     05  WK-P-COMMAND-LEN        PIC 9(10)V9(5) COMP.
016200     05  WK-C-CMD-RESULT-SW      PIC X(01).
016300     88  WK-C-CMD-FAILED           VALUE "N".
016400     88  WK-C-CMD-OK               VALUE "Y".
016500     05  FILLER                  PIC X(09).
016600
016700*****************
016800 PROCEDURE DIVISION.
016900*****************
017000 MAIN-MODULE.
017100     PERFORM A001-START-PROGRAM-ROUTINE
017200        THRU A999-START-PROGRAM-ROUTINE-EX.
017300     GOBACK.
017400
017500*---------------------------------------------------------------*
017600 A001-START-PROGRAM-ROUTINE.
017700*---------------------------------------------------------------*
017800     SET UPSI-SWITCH-1 TO OFF.
017900     PERFORM A100-LOAD-EXTENSION-TABLE
018000        THRU A199-LOAD-EXTENSION-TABLE-EX.
018100     PERFORM A200-VALIDATE-PARMS
018200        THRU A299-VALIDATE-PARMS-EX.
018300     IF U1-ON
018400        GO TO Y900-ABNORMAL-TERMINATION
018500     END-IF.
018600     PERFORM A300-MAKE-TARGET-DIR
018700        THRU A399-MAKE-TARGET-DIR-EX.
018800     OPEN INPUT WQ-FILELST.
018900     OPEN EXTEND WQ-BKLOGD.
019000     PERFORM B000-BACKUP-ALL-FILES
019100        THRU B099-BACKUP-ALL-FILES-EX.
019200     IF WK-N-COPIED-CNT = ZERO
019300        PERFORM C900-LOG-NO-FILES
019400           THRU C999-LOG-NO-FILES-EX
019500     END-IF.
019600     CLOSE WQ-FILELST WQ-BKLOGD.
019700     DISPLAY "WQBACKUP - FILES SCANNED - " WK-N-SCANNED-CNT.
019800     DISPLAY "WQBACKUP - FILES COPIED  - " WK-N-COPIED-CNT.
019900     DISPLAY "WQBACKUP - FILES FAILED  - " WK-N-FAILED-CNT.
020000*---------------------------------------------------------------*
020100 A999-START-PROGRAM-ROUTINE-EX.
020200*---------------------------------------------------------------*
020300     EXIT.
020400
020500*---------------------------------------------------------------*
020600 A100-LOAD-EXTENSION-TABLE.
020700*---------------------------------------------------------------*
020800     MOVE ZERO TO WK-N-ECNT.
020900     PERFORM A110-ADD-EXTENSION THRU A119-ADD-EXTENSION-EX.
021000     MOVE ".csv"  TO WK-E-EXT (WK-X-EIX). MOVE 4 TO WK-E-LEN (WK-X
021100     PERFORM A110-ADD-EXTENSION THRU A119-ADD-EXTENSION-EX.
021200     MOVE ".xlsx" TO WK-E-EXT (WK-X-EIX). MOVE 5 TO WK-E-LEN (WK-X
021300     PERFORM A110-ADD-EXTENSION THRU A119-ADD-EXTENSION-EX.
021400     MOVE ".shp"  TO WK-E-EXT (WK-X-EIX). MOVE 4 TO WK-E-LEN (WK-X
021500     PERFORM A110-ADD-EXTENSION THRU A119-ADD-EXTENSION-EX.
021600     MOVE ".dbf"  TO WK-E-EXT (WK-X-EIX). MOVE 4 TO WK-E-LEN (WK-X
021700     PERFORM A110-ADD-EXTENSION THRU A119-ADD-EXTENSION-EX.
021800     MOVE ".prj"  TO WK-E-EXT (WK-X-EIX). MOVE 4 TO WK-E-LEN (WK-X
021900*---------------------------------------------------------------*
022000 A199-LOAD-EXTENSION-TABLE-EX.
022100*---------------------------------------------------------------*
022200     EXIT.
022300
022400*---------------------------------------------------------------*
022500 A110-ADD-EXTENSION.
022600*---------------------------------------------------------------*
022700     ADD 1 TO WK-N-ECNT.
022800     SET WK-X-EIX TO WK-N-ECNT.
022900     MOVE SPACES TO WK-E-ENTRY (WK-X-EIX).
023000*---------------------------------------------------------------*
023100 A119-ADD-EXTENSION-EX.
023200*---------------------------------------------------------------*
023300     EXIT.
023400
023500*---------------------------------------------------------------*
023600 A200-VALIDATE-PARMS.
023700* SOURCE DIR, DESTINATION ROOT AND THE EXTENSION LIST ARE ALL
023800* FIXED WORKING-STORAGE VALUES FOR THIS SUITE, SO ONLY THE
023900* EXTENSION COUNT NEEDS A RUNTIME CHECK.
024000*---------------------------------------------------------------*
024100     IF WK-C-SRCDIR = SPACES OR WK-C-DESTROOT = SPACES
024200          OR WK-N-ECNT = ZERO
024300        SET UPSI-SWITCH-1 TO ON
024400        DISPLAY "WQBACKUP - ABORT - SOURCE/DEST/EXTENSION "
024500                "LIST NOT CONFIGURED"
024600     END-IF.
024700*---------------------------------------------------------------*
024800 A299-VALIDATE-PARMS-EX.
024900*---------------------------------------------------------------*
025000     EXIT.
025100
025200*---------------------------------------------------------------*
025300 A300-MAKE-TARGET-DIR.
025400* TARGET SUBDIRECTORY NAME IS THE RUN TIMESTAMP - ACCEPT
025500* FROM DATE/TIME GIVES YYYYMMDD/HHMMSS DIRECTLY, SO NO
025600* CENTURY-WINDOW ARITHMETIC IS NEEDED (WQB035).
025700*---------------------------------------------------------------*
025800     ACCEPT WS-DATE-YMD FROM DATE YYYYMMDD.
025900     ACCEPT WS-TIME-HMS FROM TIME.
026000     STRING WK-C-DESTROOT DELIMITED BY SPACE
026100            "/" DELIMITED BY SIZE
026200            WS-DATE-YMD-R DELIMITED BY SIZE
026300            WS-TIME-HMS-R DELIMITED BY SIZE
026400        INTO WK-C-TARGETDIR.
026500     MOVE SPACES TO WK-COMMAND.
026600     STRING "MKDIR DIR('" WK-C-TARGETDIR "')"
026700        DELIMITED BY SIZE INTO WK-COMMAND.
026800     MOVE 200 TO WK-P-COMMAND-LEN.
026900     CALL "QCMDEXC" USING WK-COMMAND WK-P-COMMAND-LEN.
027000*---------------------------------------------------------------*
027100 A399-MAKE-TARGET-DIR-EX.
027200*---------------------------------------------------------------*
027300     EXIT.
027400
027500*---------------------------------------------------------------*
027600 B000-BACKUP-ALL-FILES.
027700*---------------------------------------------------------------*
027800     READ WQ-FILELST
027900        AT END MOVE "Y" TO WK-C-INPUT-EOF.
028000     PERFORM B100-BACKUP-ONE-FILE
028100        THRU B199-BACKUP-ONE-FILE-EX
028200        UNTIL WK-C-INPUT-AT-EOF.
028300*---------------------------------------------------------------*
028400 B099-BACKUP-ALL-FILES-EX.
028500*---------------------------------------------------------------*
028600     EXIT.
028700
028800*---------------------------------------------------------------*
028900 B100-BACKUP-ONE-FILE.
029000*---------------------------------------------------------------*
029100     ADD 1 TO WK-N-SCANNED-CNT.
029200     MOVE "N" TO WK-C-MATCH-SW.
029300     PERFORM B105-FIND-NAME-LENGTH
029400        THRU B109-FIND-NAME-LENGTH-EX.
029500     SET WK-X-EIX TO 1.
029600     PERFORM B110-CHECK-ONE-EXTENSION
029700        THRU B119-CHECK-ONE-EXTENSION-EX
029800        UNTIL WK-X-EIX > WK-N-ECNT OR WK-C-MATCHED.
029900     IF WK-C-MATCHED
030000        PERFORM C000-COPY-ONE-FILE
030100           THRU C099-COPY-ONE-FILE-EX
030200     END-IF.
030300     READ WQ-FILELST
030400        AT END MOVE "Y" TO WK-C-INPUT-EOF.
030500*---------------------------------------------------------------*
030600 B199-BACKUP-ONE-FILE-EX.
030700*---------------------------------------------------------------*
030800     EXIT.
030900
031000*---------------------------------------------------------------*
031100 B105-FIND-NAME-LENGTH.
031200* WK-C-FNAME IS LEFT-JUSTIFIED, PADDED WITH TRAILING SPACES -
031300* WALK BACK FROM THE END UNTIL THE FIRST NON-SPACE BYTE TO
031400* FIND WHERE THE ACTUAL NAME (AND ITS EXTENSION) ENDS.
031500*---------------------------------------------------------------*
031600     MOVE 120 TO WK-N-NAMELEN.
031700     PERFORM B106-BACK-UP-ONE-BYTE
031800        THRU B107-BACK-UP-ONE-BYTE-EX
031900        UNTIL WK-N-NAMELEN = ZERO
032000           OR WK-C-FNAME (WK-N-NAMELEN:1) NOT = SPACE.
032100*---------------------------------------------------------------*
032200 B109-FIND-NAME-LENGTH-EX.
032300*---------------------------------------------------------------*
032400     EXIT.
032500
032600*---------------------------------------------------------------*
032700 B106-BACK-UP-ONE-BYTE.
032800*---------------------------------------------------------------*
032900     SUBTRACT 1 FROM WK-N-NAMELEN.
033000*---------------------------------------------------------------*
033100 B107-BACK-UP-ONE-BYTE-EX.
033200*---------------------------------------------------------------*
033300     EXIT.
033400
033500*---------------------------------------------------------------*
033600 B110-CHECK-ONE-EXTENSION.
033700* TAIL-START IS THE NAME-LENGTH LESS THE EXTENSION'S OWN
033800* LENGTH, SO THE COMPARE LANDS ON THE REAL EXTENSION NO
033900* MATTER HOW LONG THE FILE NAME ITSELF IS.
034000*---------------------------------------------------------------*
034100     IF WK-N-NAMELEN > WK-E-LEN (WK-X-EIX)
034200        COMPUTE WK-N-TAILSTART =
034300           WK-N-NAMELEN - WK-E-LEN (WK-X-EIX) + 1
034400        IF WK-C-FNAME (WK-N-TAILSTART:WK-E-LEN (WK-X-EIX)) =
034500              WK-E-EXT (WK-X-EIX) (1:WK-E-LEN (WK-X-EIX))
034600           MOVE "Y" TO WK-C-MATCH-SW
034700        ELSE
034800           SET WK-X-EIX UP BY 1
034900        END-IF
035000     ELSE
035100        SET WK-X-EIX UP BY 1
035200     END-IF.
035300*---------------------------------------------------------------*
035400 B119-CHECK-ONE-EXTENSION-EX.
035500*---------------------------------------------------------------*
035600     EXIT.
035700
035800*---------------------------------------------------------------*
035900 C000-COPY-ONE-FILE.
036000*---------------------------------------------------------------*
036100     MOVE WK-C-FNAME      TO WK-BKLOG-SRCFIL.
036200     MOVE WK-C-TARGETDIR  TO WK-BKLOG-DESTPTH.
036300     MOVE SPACES TO WK-COMMAND.
036400     STRING "CPY OBJ('" WK-C-FNAME "') TOOBJ('"
036500            WK-C-TARGETDIR "')" DELIMITED BY SIZE
036600        INTO WK-COMMAND.
036700     MOVE 200 TO WK-P-COMMAND-LEN.
036800     CALL "QCMDEXC" USING WK-COMMAND WK-P-COMMAND-LEN.
036900     IF RETURN-CODE = ZERO
037000        MOVE "Y" TO WK-C-CMD-RESULT-SW
037100     ELSE
037200        MOVE "N" TO WK-C-CMD-RESULT-SW
037300     END-IF.
037400     IF WK-C-CMD-OK
037500        MOVE "success" TO WK-BKLOG-RESULT
037600        ADD 1 TO WK-N-COPIED-CNT
037700     ELSE
037800        MOVE "fail"    TO WK-BKLOG-RESULT
037900        ADD 1 TO WK-N-FAILED-CNT
038000     END-IF.
038100     PERFORM C100-WRITE-LOG-RECORD
038200        THRU C199-WRITE-LOG-RECORD-EX.
038300*---------------------------------------------------------------*
038400 C099-COPY-ONE-FILE-EX.
038500*---------------------------------------------------------------*
038600     EXIT.
038700
038800*---------------------------------------------------------------*
038900 C100-WRITE-LOG-RECORD.
039000*---------------------------------------------------------------*
039100     MOVE "NCRNWQETL"     TO WK-BKLOG-USERID.
039200     STRING WS-DATE-YMD-R DELIMITED BY SIZE
039300            WS-TIME-HMS-R DELIMITED BY SIZE
039400        INTO WK-BKLOG-LOGTS.
039500     MOVE WK-C-LOGPATH    TO WK-BKLOG-FPATH.
039600     WRITE WK-WQBKLOG.
039700*---------------------------------------------------------------*
039800 C199-WRITE-LOG-RECORD-EX.
039900*---------------------------------------------------------------*
040000     EXIT.
040100
040200*---------------------------------------------------------------*
040300 C900-LOG-NO-FILES.
040400*---------------------------------------------------------------*
040500     MOVE "NCRNWQETL"     TO WK-BKLOG-USERID.
040600     STRING WS-DATE-YMD-R DELIMITED BY SIZE
040700            WS-TIME-HMS-R DELIMITED BY SIZE
040800        INTO WK-BKLOG-LOGTS.
040900     MOVE SPACES          TO WK-BKLOG-SRCFIL.
041000     MOVE WK-C-TARGETDIR  TO WK-BKLOG-DESTPTH.
041100     MOVE "no_files"      TO WK-BKLOG-RESULT.
041200     MOVE WK-C-LOGPATH    TO WK-BKLOG-FPATH.
041300     WRITE WK-WQBKLOG.
041400*---------------------------------------------------------------*
041500 C999-LOG-NO-FILES-EX.
041600*---------------------------------------------------------------*
041700     EXIT.
041800
041900*---------------------------------------------------------------*
042000 Y900-ABNORMAL-TERMINATION.
042100*---------------------------------------------------------------*
042200     DISPLAY "WQBACKUP - RUN ABORTED - SEE A200-VALIDATE-PARMS".
042300     GOBACK.
042400
042500******************************************************************
042600*************** END OF PROGRAM SOURCE - WQBACKUP ***************
042700******************************************************************
