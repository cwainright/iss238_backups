000100*******************
000200 IDENTIFICATION DIVISION.
000300*******************
000400 PROGRAM-ID.     WQXSITE.
000500 AUTHOR.         RDKRAM.
000600 INSTALLATION.   NCRN WATER QUALITY ETL.
000700 DATE-WRITTEN.   08 SEP 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS ROUTINE OVERWRITES THE SITE NAME AND
001200*               LAT/LONG CARRIED ON A RESULT ROW WITH THE
001300*               AUTHORITATIVE VALUES FROM THE WQSITES MASTER,
001400*               KEYED ON LOCATION-ID (R7).
001500*           :  COPY FROM WQXCODE PROGRAM.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* WQB016 - RDKRAM  - 10/09/1994 - NCRN WQ ETL PHASE 1             WQB016  
002100*                   - INITIAL VERSION.                            WQB016  
002200*-----------------------------------------------------------------WQB016  
002300* WQB022 - TMPJXW  - 26/01/1999 - Y2K READINESS SWEEP - NO DATE   WQB022  
002400*                     FIELDS IN THIS MEMBER, COMMENT ONLY.        WQB022  
002500*-----------------------------------------------------------------WQB022
002600* WQB049 - TMPBTS  - 11/08/2003 - JOB TKT NCRN-2003-041           WQB049
002700*                   - REVIEWED AGAINST THE WQRESULT.CPY WIDENING  WQB049
002800*                     TO 1100 BYTES (NEW VISNOTES FIELD) - THIS   WQB049
002900*                     MEMBER ONLY TRANSLATES SITE VALUES, IT      WQB049
003000*                     CARRIES NO PART OF THE RESULT RECORD.       WQB049
003100*                     NO CODE CHANGE REQUIRED.                    WQB049
003200*-----------------------------------------------------------------WQB049
003300*
003400****************
003500 ENVIRONMENT DIVISION.
003600****************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-AS400.
003900 OBJECT-COMPUTER.  IBM-AS400.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT WQ-SITES ASSIGN TO DATABASE-WQSITES
004400        ORGANIZATION IS INDEXED
004500        ACCESS MODE IS RANDOM
004600        RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
004700        FILE STATUS IS WK-C-FILE-STATUS.
004800
004900***************
005000 DATA DIVISION.
005100***************
005200 FILE SECTION.
005300*************
005400 FD  WQ-SITES
005500     LABEL RECORDS ARE OMITTED
005600     DATA RECORD IS WK-C-WQREF-AREA.
005700 01  WK-C-WQREF-AREA.
005800     COPY sources-cpy-WQREF.
005900
006000*******************
006100 WORKING-STORAGE SECTION.
006200*******************
006300 01  FILLER              PIC X(24)  VALUE
006400     "** PROGRAM WQXSITE   **".
006500
006600 01  WK-C-FILE-STATUS    PIC X(02).
006700     88  WK-C-SUCCESSFUL        VALUE "00".
006800     88  WK-C-RECORD-NOT-FOUND  VALUE "23".
006900
007000 01  WK-C-WORK-AREA.
007100     05  WK-N-ATTEMPTS       PIC 9(02) COMP.
007200     05  WK-N-ATTEMPTS-R REDEFINES WK-N-ATTEMPTS
007300                             PIC X(02).
007400     05  FILLER              PIC X(18).
007500
007600 LINKAGE SECTION.
007700***********
007800 01  WK-XS-LINK.
007900     05  WK-XS-LOCID         PIC X(15).
008000*                              MONITORED SITE/LOCATION CODE
008100     05  WK-XS-SITENM        PIC X(40).
008200*                              OVERWRITTEN WITH MASTER NAME
008300     05  WK-XS-LAT           PIC S9(03)V9(06).
008400     05  WK-XS-LAT-R REDEFINES WK-XS-LAT
008500                             PIC X(09).
008600*                              OVERWRITTEN WITH MASTER LAT
008700     05  WK-XS-LONG          PIC S9(03)V9(06).
008800     05  WK-XS-LONG-R REDEFINES WK-XS-LONG
008900                             PIC X(09).
009000*                              OVERWRITTEN WITH MASTER LONG
009100     05  WK-XS-FOUND-SW      PIC X(01).
009200     05  FILLER              PIC X(10).
009300
009400*****************************
009500 PROCEDURE DIVISION USING WK-XS-LINK.
009600*****************************
009700 MAIN-MODULE.
009800     PERFORM A000-OPEN-FILES
009900        THRU A099-OPEN-FILES-EX.
010000     PERFORM B000-LOOKUP-SITE
010100        THRU B099-LOOKUP-SITE-EX.
010200     PERFORM Z000-END-PROGRAM
010300        THRU Z099-END-PROGRAM-EX.
010400     GOBACK.
010500
010600*---------------------------------------------------------------*
010700 A000-OPEN-FILES.
010800*---------------------------------------------------------------*
010900     OPEN INPUT WQ-SITES.
011000     IF NOT WK-C-SUCCESSFUL
011100        DISPLAY "WQXSITE - OPEN ERROR - WQSITES "
011200                WK-C-FILE-STATUS
011300     END-IF.
011400*---------------------------------------------------------------*
011500 A099-OPEN-FILES-EX.
011600*---------------------------------------------------------------*
011700     EXIT.
011800
011900*---------------------------------------------------------------*
012000 B000-LOOKUP-SITE.
012100* WQB016 - OVERWRITE NCRN-SITE-NAME, NCRN-LATITUDE, NCRN-
012200* LONGITUDE FROM THE AUTHORITATIVE SITE MASTER.  LEAVE THE
012300* INCOMING VALUES ALONE WHEN THE LOCATION-ID IS NOT ON FILE.
012400*---------------------------------------------------------------*
012500     MOVE "N" TO WK-XS-FOUND-SW.
012600     MOVE WK-XS-LOCID TO WQT-LOCID.
012700     READ WQ-SITES KEY IS EXTERNALLY-DESCRIBED-KEY.
012800     IF WK-C-SUCCESSFUL
012900        MOVE "Y"        TO WK-XS-FOUND-SW
013000        MOVE WQT-SITENM TO WK-XS-SITENM
013100        MOVE WQT-LAT    TO WK-XS-LAT
013200        MOVE WQT-LONG   TO WK-XS-LONG
013300     END-IF.
013400*---------------------------------------------------------------*
013500 B099-LOOKUP-SITE-EX.
013600*---------------------------------------------------------------*
013700     EXIT.
013800
013900*---------------------------------------------------------------*
014000 Z000-END-PROGRAM.
014100*---------------------------------------------------------------*
014200     CLOSE WQ-SITES.
014300*---------------------------------------------------------------*
014400 Z099-END-PROGRAM-EX.
014500*---------------------------------------------------------------*
014600     EXIT.
014700
014800******************************************************************
014900********* END OF PROGRAM SOURCE - WQXSITE ***********************
015000******************************************************************
