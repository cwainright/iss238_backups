000100*******************
000200 IDENTIFICATION DIVISION.
000300*******************
000400 PROGRAM-ID.     WQENRICH.
000500 AUTHOR.         RICHARD KRAMER.
000600 INSTALLATION.   NCRN DATA MANAGEMENT UNIT.
000700 DATE-WRITTEN.   SEP 1994.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL NCRN USE ONLY.
001000*
001100*DESCRIPTION :  U2 ENRICHER.  ASSIGNS DATA TYPE AND UNIT PER
001200*               CHARACTERISTIC, SPLITS THE RAW RESULT TEXT INTO
001300*               NUMERIC OR STRING FORM, DECODES CODED REVIEWER/
001400*               CREW NAMES AND WEATHER/PROBE VALUES, OVERWRITES
001500*               SITE NAME AND LAT/LONG FROM THE AUTHORITATIVE
001600*               SITE MASTER, AND COMPUTES ISO WEEK OF YEAR.
001700*               FINISHES THE B12 NUMERIC-FIRST ORDERING THAT
001800*               WQFLAT COULD NOT DO, SINCE DATA TYPE IS NOT
001900*               KNOWN UNTIL THIS PROGRAM CLASSIFIES IT.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* WQB017 - RDKRAM  - 12/09/1994 - NCRN WQ ETL PHASE 1             WQB017  
002500*                   - INITIAL VERSION - DATA TYPE/UNIT AND        WQB017  
002600*                     NUMERIC/STRING SPLIT ONLY.                  WQB017  
002700*-----------------------------------------------------------------WQB017  
002800* WQB019 - RDKRAM  - 30/11/1994 - ADD REVIEWER/FIELD CREW NAME-   WQB019  
002900*                     LIST DECODE AND WEATHER/PROBE CODE DECODE   WQB019  
003000*                     (CALLS WQXCODE).                            WQB019  
003100*-----------------------------------------------------------------WQB019  
003200* WQB024 - TMPDCL  - 14/08/1997 - ADD SITE MASTER OVERWRITE       WQB024  
003300*                     (CALLS WQXSITE) AND ISO WEEK-OF-YEAR        WQB024  
003400*                     COMPUTATION.                                WQB024  
003500*-----------------------------------------------------------------WQB024  
003600* WQB025 - TMPJLH  - 19/02/1999 - Y2K REMEDIATION                 WQB025  
003700*                   - WEEK-OF-YEAR ARITHMETIC NOW WORKS OFF THE   WQB025  
003800*                     FULL CCYY YEAR THROUGHOUT, NO MORE TWO-     WQB025  
003900*                     DIGIT YEAR SHORTCUTS.                       WQB025  
004000*-----------------------------------------------------------------WQB025  
004100* WQB026 - TMPBTS  - 22/03/2003 - JOB TKT NCRN-2003-019           WQB026
004200*                   - MOVE THE B12 NUMERIC-FIRST SPLIT HERE FROM  WQB026
004300*                     WQFLAT - SEE WQB023 OVER THERE.  WORK FILE  WQB026
004400*                     DATABASE-WQENRICHWK ADDED.                  WQB026
004500*-----------------------------------------------------------------WQB026
004600* WQB042 - TMPBTS  - 11/08/2003 - JOB TKT NCRN-2003-041           WQB042
004700*                   - WIDEN WK-C-ENRBDY1/WQS-RESULT-BODY TO 1100  WQB042
004800*                     TO TRACK WQRESULT.CPY REV34 (NEW VISNOTES   WQB042
004900*                     FIELD).                                    WQB042
005000*-----------------------------------------------------------------WQB042
005100*
005200****************
005300 ENVIRONMENT DIVISION.
005400****************
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-AS400.
005700 OBJECT-COMPUTER.  IBM-AS400.
005800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005900                     I-O-FEEDBACK IS I-O-FEEDBACK-AREA
006000                     UPSI-0 IS UPSI-SWITCH-0
006100                     CLASS WQ-NUMERIC-CLASS IS "0" THRU "9".
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT WQ-RESULT ASSIGN TO DATABASE-WQRESULT
006600        ORGANIZATION IS SEQUENTIAL
006700        FILE STATUS IS WK-C-FILE-STATUS.
006800
006900     SELECT WQ-WORKFIL ASSIGN TO DATABASE-WQENRICHWK
007000        ORGANIZATION IS SEQUENTIAL
007100        FILE STATUS IS WK-C-FILE-STATUS.
007200
007300     SELECT WQ-ENRICHD ASSIGN TO DATABASE-WQENRICH
007400        ORGANIZATION IS SEQUENTIAL
007500        FILE STATUS IS WK-C-FILE-STATUS.
007600
007700***************
007800 DATA DIVISION.
007900***************
008000 FILE SECTION.
008100*************
008200 FD  WQ-RESULT
008300     LABEL RECORDS ARE OMITTED
008400     DATA RECORD IS WK-C-RESULT.
008500 01  WK-C-RESULT.
008600     COPY sources-cpy-WQRESULT.
008700
008800 FD  WQ-WORKFIL
008900     LABEL RECORDS ARE OMITTED
009000     DATA RECORD IS WQ-WORK-REC.
009100 01  WQ-WORK-REC.
009200     05  WQS-NUMFLAG               PIC X(01).
009300         88  WQS-HAS-NUMBER                  VALUE "1".
009400         88  WQS-NO-NUMBER                   VALUE "2".
009500     05  WQS-RESULT-BODY           PIC X(1100).
009600     05  FILLER                    PIC X(01).
009700
009800 FD  WQ-ENRICHD
009900     LABEL RECORDS ARE OMITTED
010000     DATA RECORD IS WK-C-ENRICHD.
010100 01  WK-C-ENRICHD.
010200     05  WK-C-ENRBDY1              PIC X(1100).
010300     05  WK-C-ENR-BODY REDEFINES WK-C-ENRBDY1.
010400         10  FILLER                PIC X(1100).
010500
010600*************************
010700 WORKING-STORAGE SECTION.
010800*************************
010900 01  FILLER                        PIC X(24)  VALUE
011000     "** PROGRAM WQENRICH  **".
011100
011200 01  WK-C-COMMON.
011300     COPY sources-cpy-WQCOMMON.
011400
011500 01  WK-C-COUNTERS.
011600     05  WK-N-INPUT-CNT            PIC 9(07) COMP.
011700     05  WK-N-OUTPUT-CNT           PIC 9(07) COMP.
011800     05  WK-N-UNKNOWN-CNT          PIC 9(07) COMP.
011900     05  FILLER                    PIC X(08).
012000
012100 01  WK-C-EOF-SWITCHES.
012200     05  WK-C-INPUT-EOF            PIC X(01) VALUE "N".
012300         88  WK-C-INPUT-AT-EOF                VALUE "Y".
012400     05  WK-C-WORKFIL-EOF          PIC X(01) VALUE "N".
012500         88  WK-C-WORKFIL-AT-EOF              VALUE "Y".
012600     05  WK-C-PASS-WANTED          PIC X(01) VALUE SPACE.
012700     05  FILLER                    PIC X(09).
012800
012900*---------------------------------------------------------------*
013000* NAME-LIST DECODE WORK AREA (B4) - SHARED BY THE REVIEWER      *
013100* AND FIELD CREW DECODE PARAGRAPHS.                             *
013200*---------------------------------------------------------------*
013300 01  WK-E-WORK-AREA.
013400     05  WK-E-LIST-NAME            PIC X(20).
013500     05  WK-E-RAW-LIST             PIC X(60).
013600     05  WK-E-OUT-LIST             PIC X(60).
013700     05  WK-E-TOK-CNT              PIC 9(02) COMP.
013800     05  WK-E-TOK-IX               PIC 9(02) COMP.
013900     05  WK-E-TOK-TABLE.
014000         10  WK-E-TOK-ENTRY OCCURS 10 TIMES
014100             INDEXED BY WK-X-TOKIX  PIC X(30).
014200     05  WK-E-TOK-TABLE-R REDEFINES WK-E-TOK-TABLE
014300                                    PIC X(300).
014400     05  WK-E-UPPER-TOK            PIC X(30).
014500     05  WK-E-FIRST-OUT-SW         PIC X(01).
014600     05  FILLER                    PIC X(09).
014700
014800*---------------------------------------------------------------*
014900* DATE AND ISO WEEK-OF-YEAR WORK AREA (B8)                      *
015000*---------------------------------------------------------------*
015100 01  WK-F-WEEK-AREA.
015200     05  WK-N-CY-YEAR              PIC 9(04) COMP.
015300     05  WK-N-CY-MONTH             PIC 9(02) COMP.
015400     05  WK-N-CY-DAY               PIC 9(02) COMP.
015500     05  WK-N-CY-DATE-R REDEFINES WK-N-CY-YEAR
015600                                   PIC X(04).
015700     05  WK-N-DOY                  PIC 9(03) COMP.
015800     05  WK-N-LEAP-SW              PIC X(01).
015900     05  WK-N-Z-MONTH              PIC 9(02) COMP.
016000     05  WK-N-Z-YEAR               PIC 9(04) COMP.
016100     05  WK-N-Z-CENTURY            PIC 9(02) COMP.
016200     05  WK-N-Z-YY                 PIC 9(02) COMP.
016300     05  WK-N-Z-H                  PIC S9(03) COMP.
016400     05  WK-N-ISO-WEEKDAY          PIC 9(01) COMP.
016500     05  WK-N-WEEKNO               PIC S9(03) COMP.
016600     05  WK-N-MOD4                 PIC 9(02) COMP.
016700     05  WK-N-MOD100               PIC 9(02) COMP.
016800     05  WK-N-MOD400               PIC 9(03) COMP.
016900     05  WK-N-Z-TOTAL              PIC S9(05) COMP.
017000     05  FILLER                    PIC X(06).
017100
017200 LINKAGE SECTION.
017300***********
017400 01  WK-XC-LINK.
017500     05  WK-XC-LIST                PIC X(20).
017600     05  WK-XC-TOKEN-IN            PIC X(30).
017700     05  WK-XC-LABEL-OUT           PIC X(40).
017800     05  WK-XC-FOUND-SW            PIC X(01).
017900     05  FILLER                    PIC X(10).
018000
018100 01  WK-XS-LINK.
018200     05  WK-XS-LOCID               PIC X(15).
018300     05  WK-XS-SITENM              PIC X(40).
018400     05  WK-XS-LAT                 PIC S9(03)V9(06).
018500     05  WK-XS-LONG                PIC S9(03)V9(06).
018600     05  WK-XS-FOUND-SW            PIC X(01).
018700     05  FILLER                    PIC X(10).
018800
018900*****************
019000 PROCEDURE DIVISION.
019100*****************
019200 MAIN-MODULE.
019300     PERFORM A000-OPEN-FILES THRU A099-OPEN-FILES-EX.
019400     PERFORM B000-ENRICH-ALL-ROWS THRU B099-ENRICH-ALL-ROWS-EX.
019500     PERFORM E000-SPLIT-AND-WRITE THRU E099-SPLIT-AND-WRITE-EX.
019600     PERFORM Z000-END-PROGRAM THRU Z099-END-PROGRAM-EX.
019700     GOBACK.
019800
019900*---------------------------------------------------------------*
020000 A000-OPEN-FILES.
020100*---------------------------------------------------------------*
020200     OPEN INPUT WQ-RESULT.
020300     OPEN OUTPUT WQ-WORKFIL.
020400     IF NOT WK-C-SUCCESSFUL
020500        DISPLAY "WQENRICH - OPEN FILE ERROR"
020600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020700        MOVE "Y" TO WK-C-ABORT-SW
020800     END-IF.
020900*---------------------------------------------------------------*
021000 A099-OPEN-FILES-EX.
021100*---------------------------------------------------------------*
021200     EXIT.
021300
021400*---------------------------------------------------------------*
021500 B000-ENRICH-ALL-ROWS.
021600*---------------------------------------------------------------*
021700     IF WK-C-ABORT-RUN
021800        GO TO B099-ENRICH-ALL-ROWS-EX
021900     END-IF.
022000     READ WQ-RESULT
022100        AT END MOVE "Y" TO WK-C-INPUT-EOF
022200     END-READ.
022300     PERFORM B100-ENRICH-ONE-ROW THRU B199-ENRICH-ONE-ROW-EX
022400        UNTIL WK-C-INPUT-AT-EOF.
022500*---------------------------------------------------------------*
022600 B099-ENRICH-ALL-ROWS-EX.
022700*---------------------------------------------------------------*
022800     EXIT.
022900
023000*---------------------------------------------------------------*
023100 B100-ENRICH-ONE-ROW.
023200*---------------------------------------------------------------*
023300     ADD 1 TO WK-N-INPUT-CNT.
023400     PERFORM C000-ASSIGN-DATATYPE THRU C099-ASSIGN-DATATYPE-EX.
023500     PERFORM C100-CAST-RESULT THRU C199-CAST-RESULT-EX.
023600     MOVE "REVIEWERS "   TO WK-E-LIST-NAME.
023700     MOVE WQR-REVWRS     TO WK-E-RAW-LIST.
023800     PERFORM D000-DECODE-NAME-LIST THRU D099-DECODE-NAME-LIST-EX.
023900     MOVE WK-E-OUT-LIST  TO WQR-REVWRS.
024000     MOVE "FIELD_CREW"   TO WK-E-LIST-NAME.
024100     MOVE WQR-FLDCREW    TO WK-E-RAW-LIST.
024200     PERFORM D000-DECODE-NAME-LIST THRU D099-DECODE-NAME-LIST-EX.
024300     MOVE WK-E-OUT-LIST  TO WQR-FLDCREW.
024400     PERFORM D200-DECODE-CODED-VALUE
024500        THRU D299-DECODE-CODED-VALUE-EX.
024600     PERFORM E100-OVERWRITE-SITE THRU E199-OVERWRITE-SITE-EX.
024700     PERFORM F000-CALC-WEEK-OF-YEAR THRU F099-CALC-WEEK-OF-YEAR-EX
024800     PERFORM E900-WRITE-WORK-RECORD THRU E999-WRITE-WORK-RECORD-EX
024900     READ WQ-RESULT
025000        AT END MOVE "Y" TO WK-C-INPUT-EOF
025100     END-READ.
025200*---------------------------------------------------------------*
025300 B199-ENRICH-ONE-ROW-EX.
025400*---------------------------------------------------------------*
025500     EXIT.
025600
025700*---------------------------------------------------------------*
025800 C000-ASSIGN-DATATYPE.
025900* WQB017 - FIXED CHARACTERISTIC LOOKUP.  EVERY CHARACTERISTIC
026000* NOT LISTED FALLS THROUGH TO STRING WITH NO UNIT.
026100*---------------------------------------------------------------*
026200     MOVE "STRING" TO WQR-DATATYP.
026300     MOVE SPACES   TO WQR-RESUNIT.
026400     EVALUATE WQR-CHARNM
026500        WHEN "AIR_TEMPERATURE"
026600        WHEN "WATER_TEMPERATURE"
026700           MOVE "FLOAT " TO WQR-DATATYP
026800           MOVE "deg C"  TO WQR-RESUNIT
026900        WHEN "LEFT_BANK_RIPARIAN_WIDTH"
027000        WHEN "RIGHT_BANK_RIPARIAN_WIDTH"
027100           MOVE "FLOAT " TO WQR-DATATYP
027200           MOVE "m"      TO WQR-RESUNIT
027300        WHEN "WETTED_WIDTH"
027400        WHEN "MEAN_CROSSECTION_DEPTH"
027500        WHEN "YSI_INCREMENT_DISTANCE"
027600        WHEN "TAPE_OFFSET"
027700           MOVE "FLOAT " TO WQR-DATATYP
027800           MOVE "ft"     TO WQR-RESUNIT
027900        WHEN "DISCHARGE"
028000           MOVE "FLOAT " TO WQR-DATATYP
028100           MOVE "cfs"    TO WQR-RESUNIT
028200        WHEN "MEAN_VELOCITY"
028300           MOVE "FLOAT " TO WQR-DATATYP
028400           MOVE "ft/s"   TO WQR-RESUNIT
028500        WHEN "BAROMETRIC_PRESSURE"
028600           MOVE "FLOAT " TO WQR-DATATYP
028700           MOVE "mm Hg"  TO WQR-RESUNIT
028800        WHEN "CONDUCTIVITY"
028900        WHEN "SPECIFIC_CONDUCTANCE"
029000           MOVE "FLOAT " TO WQR-DATATYP
029100           MOVE "uS/cm"  TO WQR-RESUNIT
029200        WHEN "TURBIDITY"
029300           MOVE "FLOAT " TO WQR-DATATYP
029400           MOVE "ntu"    TO WQR-RESUNIT
029500        WHEN "SALINITY"
029600           MOVE "FLOAT " TO WQR-DATATYP
029700           MOVE "ppt"    TO WQR-RESUNIT
029800        WHEN "PH"
029900           MOVE "FLOAT " TO WQR-DATATYP
030000           MOVE "pH"     TO WQR-RESUNIT
030100        WHEN "DO_CONCENTRATION"
030200        WHEN "TDS"
030300        WHEN "TN"
030400        WHEN "TP"
030500        WHEN "TDN"
030600        WHEN "TDP"
030700        WHEN "AMMONIA"
030800        WHEN "ORTHOPHOSPHATE"
030900        WHEN "CHLORINE"
031000        WHEN "NITRATE"
031100           MOVE "FLOAT " TO WQR-DATATYP
031200           MOVE "mg/L"   TO WQR-RESUNIT
031300        WHEN "DO_SATURATION"
031400           MOVE "FLOAT "  TO WQR-DATATYP
031500           MOVE "percent" TO WQR-RESUNIT
031600        WHEN "ANC"
031700           MOVE "FLOAT " TO WQR-DATATYP
031800           MOVE "ueq/L"  TO WQR-RESUNIT
031900        WHEN "SKIP_REQ_OBSERVATIONS"
032000        WHEN "RAIN_LAST_24"
032100           MOVE "BOOL  " TO WQR-DATATYP
032200        WHEN OTHER
032300           IF WQR-CHARNM NOT = SPACES
032400              MOVE "STRING" TO WQR-DATATYP
032500              ADD 1 TO WK-N-UNKNOWN-CNT
032600              DISPLAY "WQENRICH - UNKNOWN CHARACTERISTIC "
032700                      WQR-CHARNM
032800           END-IF
032900     END-EVALUATE.
033000*---------------------------------------------------------------*
033100 C099-ASSIGN-DATATYPE-EX.
033200*---------------------------------------------------------------*
033300     EXIT.
033400
033500*---------------------------------------------------------------*
033600 C100-CAST-RESULT.
033700* WQR-NUMRES HOLDS THE VALUE FOR FLOAT ROWS, WQR-STRRES FOR
033800* BOOL/STRING ROWS - WQR-RESTXT KEEPS THE RAW TEXT EITHER WAY.
033900*---------------------------------------------------------------*
034000     IF WQR-DATATYP = "FLOAT "
034100        MOVE WQR-RESTXT TO WQR-NUMRES
034200     ELSE
034300        MOVE WQR-RESTXT TO WQR-STRRES
034400     END-IF.
034500*---------------------------------------------------------------*
034600 C199-CAST-RESULT-EX.
034700*---------------------------------------------------------------*
034800     EXIT.
034900
035000*---------------------------------------------------------------*
035100 D000-DECODE-NAME-LIST.
035200* WQB019 - SPLIT A COMMA LIST, DROP A LITERAL "OTHER" TOKEN AND
035300* THE BLANK TOKENS DOUBLED COMMAS LEAVE BEHIND, DECODE EACH
035400* SURVIVOR AGAINST WQCODES (WQXCODE ALSO OBFUSCATES UNKNOWN
035500* MULTI-WORD NAMES), AND RE-JOIN WITH ", ".
035600*---------------------------------------------------------------*
035700     MOVE SPACES TO WK-E-TOK-TABLE-R.
035800     MOVE SPACES TO WK-E-OUT-LIST.
035900     MOVE ZERO   TO WK-E-TOK-CNT.
036000     MOVE "Y"    TO WK-E-FIRST-OUT-SW.
036100     UNSTRING WK-E-RAW-LIST DELIMITED BY ","
036200        INTO WK-E-TOK-ENTRY (1) WK-E-TOK-ENTRY (2)
036300             WK-E-TOK-ENTRY (3) WK-E-TOK-ENTRY (4)
036400             WK-E-TOK-ENTRY (5) WK-E-TOK-ENTRY (6)
036500             WK-E-TOK-ENTRY (7) WK-E-TOK-ENTRY (8)
036600             WK-E-TOK-ENTRY (9) WK-E-TOK-ENTRY (10)
036700        TALLYING IN WK-E-TOK-CNT.
036800     MOVE 1 TO WK-E-TOK-IX.
036900     PERFORM D010-DECODE-ONE-TOKEN THRU D019-DECODE-ONE-TOKEN-EX
037000        UNTIL WK-E-TOK-IX > WK-E-TOK-CNT.
037100*---------------------------------------------------------------*
037200 D099-DECODE-NAME-LIST-EX.
037300*---------------------------------------------------------------*
037400     EXIT.
037500
037600*---------------------------------------------------------------*
037700 D010-DECODE-ONE-TOKEN.
037800*---------------------------------------------------------------*
037900     MOVE WK-E-TOK-ENTRY (WK-E-TOK-IX) TO WK-E-UPPER-TOK.
038000     IF WK-E-UPPER-TOK = SPACES OR
038100        WK-E-UPPER-TOK = "OTHER" OR WK-E-UPPER-TOK = "Other" OR
038200        WK-E-UPPER-TOK = "other"
038300        CONTINUE
038400     ELSE
038500        MOVE WK-E-LIST-NAME TO WK-XC-LIST
038600        MOVE WK-E-TOK-ENTRY (WK-E-TOK-IX) TO WK-XC-TOKEN-IN
038700        CALL "WQXCODE" USING WK-XC-LINK
038800        IF WK-E-FIRST-OUT-SW = "Y"
038900           MOVE WK-XC-LABEL-OUT (1:30) TO WK-E-OUT-LIST
039000           MOVE "N" TO WK-E-FIRST-OUT-SW
039100        ELSE
039200           STRING WK-E-OUT-LIST   DELIMITED BY SPACE
039300                  ", "            DELIMITED BY SIZE
039400                  WK-XC-LABEL-OUT DELIMITED BY SPACE
039500              INTO WK-E-OUT-LIST
039600        END-IF
039700     END-IF.
039800     ADD 1 TO WK-E-TOK-IX.
039900*---------------------------------------------------------------*
040000 D019-DECODE-ONE-TOKEN-EX.
040100*---------------------------------------------------------------*
040200     EXIT.
040300
040400*---------------------------------------------------------------*
040500 D200-DECODE-CODED-VALUE.
040600* DECODE A CODED RESULT-TEXT VALUE FOR THE TWO CHARACTERISTICS
040700* THAT CARRY ONE - WEATHER_CONDITION FROM THE R6 LIST
040800* WEATHER_CONDITION, AND THE YSI PROBE CODE CARRIED IN
040900* WQR-YSIPROBE FROM THE R6 LIST YSI_PROBES.
041000*---------------------------------------------------------------*
041100     IF WQR-CHARNM = "WEATHER_CONDITION"
041200        MOVE "WEATHER_CONDITION  " TO WK-XC-LIST
041300        MOVE WQR-RESTXT (1:30)      TO WK-XC-TOKEN-IN
041400        CALL "WQXCODE" USING WK-XC-LINK
041500        IF WK-XC-FOUND-SW = "Y"
041600           MOVE WK-XC-LABEL-OUT (1:60) TO WQR-RESTXT
041700           MOVE WK-XC-LABEL-OUT (1:60) TO WQR-STRRES
041800        END-IF
041900     END-IF.
042000     IF WQR-YSIPROBE NOT = SPACES
042100        MOVE "YSI_PROBES          " TO WK-XC-LIST
042200        MOVE WQR-YSIPROBE (1:30)     TO WK-XC-TOKEN-IN
042300        CALL "WQXCODE" USING WK-XC-LINK
042400        IF WK-XC-FOUND-SW = "Y"
042500           MOVE WK-XC-LABEL-OUT (1:20) TO WQR-YSIPROBE
042600        END-IF
042700     END-IF.
042800*---------------------------------------------------------------*
042900 D299-DECODE-CODED-VALUE-EX.
043000*---------------------------------------------------------------*
043100     EXIT.
043200
043300*---------------------------------------------------------------*
043400 E100-OVERWRITE-SITE.
043500* WQB024 - THE AUTHORITATIVE SITE MASTER WINS OVER WHATEVER
043600* NAME AND LAT/LONG CAME DOWN WITH THE SITE VISIT.
043700*---------------------------------------------------------------*
043800     MOVE WQR-LOCID TO WK-XS-LOCID.
043900     CALL "WQXSITE" USING WK-XS-LINK.
044000     IF WK-XS-FOUND-SW = "Y"
044100        MOVE WK-XS-SITENM TO WQR-SITENM
044200        MOVE WK-XS-LAT    TO WQR-LAT
044300        MOVE WK-XS-LONG   TO WQR-LONG
044400     END-IF.
044500*---------------------------------------------------------------*
044600 E199-OVERWRITE-SITE-EX.
044700*---------------------------------------------------------------*
044800     EXIT.
044900
045000*---------------------------------------------------------------*
045100 F000-CALC-WEEK-OF-YEAR.
045200* WQB024 - ISO-8601 WEEK NUMBER OF ACTIVITY-START-DATE, STORED
045300* CCYY-MM-DD IN WQR-ACTSDTE.  USES ZELLER'S CONGRUENCE TO FIND
045400* THE ISO WEEKDAY, THEN THE STANDARD ORDINAL-DATE FORMULA.
045500* YEAR-BOUNDARY WEEKS FOLD TO 52/53 - SEE NOTE BELOW.
045600*---------------------------------------------------------------*
045700     IF WQR-ACTSDTE = SPACES
045800        MOVE ZERO TO WQR-WKOFYR
045900        GO TO F099-CALC-WEEK-OF-YEAR-EX
046000     END-IF.
046100     MOVE WQR-ACTSDTE (1:4) TO WK-N-CY-DATE-R.
046200     MOVE WQR-ACTSDTE (6:2) TO WK-N-CY-MONTH.
046300     MOVE WQR-ACTSDTE (9:2) TO WK-N-CY-DAY.
046400     PERFORM F010-CALC-DAY-OF-YEAR
046500        THRU F019-CALC-DAY-OF-YEAR-EX.
046600     PERFORM F020-CALC-ISO-WEEKDAY
046700        THRU F029-CALC-ISO-WEEKDAY-EX.
046800     COMPUTE WK-N-WEEKNO =
046900        (WK-N-DOY - WK-N-ISO-WEEKDAY + 10) / 7.
047000     IF WK-N-WEEKNO < 1
047100*                          LAST WEEK OF THE PRIOR YEAR -
047200*                          SIMPLIFIED TO WEEK 52 (WQB024 NOTE)
047300        MOVE 52 TO WK-N-WEEKNO
047400     END-IF.
047500     IF WK-N-WEEKNO > 53
047600        MOVE 1 TO WK-N-WEEKNO
047700     END-IF.
047800     MOVE WK-N-WEEKNO TO WQR-WKOFYR.
047900*---------------------------------------------------------------*
048000 F099-CALC-WEEK-OF-YEAR-EX.
048100*---------------------------------------------------------------*
048200     EXIT.
048300
048400*---------------------------------------------------------------*
048500 F010-CALC-DAY-OF-YEAR.
048600*---------------------------------------------------------------*
048700     MOVE "N" TO WK-N-LEAP-SW.
048800     COMPUTE WK-N-MOD4 =
048900        WK-N-CY-YEAR - ((WK-N-CY-YEAR / 4) * 4).
049000     COMPUTE WK-N-MOD100 =
049100        WK-N-CY-YEAR - ((WK-N-CY-YEAR / 100) * 100).
049200     COMPUTE WK-N-MOD400 =
049300        WK-N-CY-YEAR - ((WK-N-CY-YEAR / 400) * 400).
049400     IF (WK-N-MOD4 = 0 AND WK-N-MOD100 NOT = 0) OR
049500        WK-N-MOD400 = 0
049600        MOVE "Y" TO WK-N-LEAP-SW
049700     END-IF.
049800     EVALUATE WK-N-CY-MONTH
049900        WHEN 1  MOVE 0   TO WK-N-DOY
050000        WHEN 2  MOVE 31  TO WK-N-DOY
050100        WHEN 3  MOVE 59  TO WK-N-DOY
050200        WHEN 4  MOVE 90  TO WK-N-DOY
050300        WHEN 5  MOVE 120 TO WK-N-DOY
050400        WHEN 6  MOVE 151 TO WK-N-DOY
050500        WHEN 7  MOVE 181 TO WK-N-DOY
050600        WHEN 8  MOVE 212 TO WK-N-DOY
050700        WHEN 9  MOVE 243 TO WK-N-DOY
050800        WHEN 10 MOVE 273 TO WK-N-DOY
050900        WHEN 11 MOVE 304 TO WK-N-DOY
051000        WHEN 12 MOVE 334 TO WK-N-DOY
051100     END-EVALUATE.
051200     IF WK-N-LEAP-SW = "Y" AND WK-N-CY-MONTH > 2
051300        ADD 1 TO WK-N-DOY
051400     END-IF.
051500     ADD WK-N-CY-DAY TO WK-N-DOY.
051600*---------------------------------------------------------------*
051700 F019-CALC-DAY-OF-YEAR-EX.
051800*---------------------------------------------------------------*
051900     EXIT.
052000
052100*---------------------------------------------------------------*
052200 F020-CALC-ISO-WEEKDAY.
052300*---------------------------------------------------------------*
052400     IF WK-N-CY-MONTH < 3
052500        COMPUTE WK-N-Z-MONTH = WK-N-CY-MONTH + 12
052600        COMPUTE WK-N-Z-YEAR  = WK-N-CY-YEAR - 1
052700     ELSE
052800        MOVE WK-N-CY-MONTH TO WK-N-Z-MONTH
052900        MOVE WK-N-CY-YEAR  TO WK-N-Z-YEAR
053000     END-IF.
053100     COMPUTE WK-N-Z-CENTURY = WK-N-Z-YEAR / 100.
053200     COMPUTE WK-N-Z-YY = WK-N-Z-YEAR - (WK-N-Z-CENTURY * 100).
053300     COMPUTE WK-N-Z-TOTAL =
053400             WK-N-CY-DAY
053500             + ((13 * (WK-N-Z-MONTH + 1)) / 5)
053600             + WK-N-Z-YY
053700             + (WK-N-Z-YY / 4)
053800             + (WK-N-Z-CENTURY / 4)
053900             + (5 * WK-N-Z-CENTURY).
054000     COMPUTE WK-N-Z-H =
054100        WK-N-Z-TOTAL - ((WK-N-Z-TOTAL / 7) * 7).
054200     EVALUATE WK-N-Z-H
054300        WHEN 0 MOVE 6 TO WK-N-ISO-WEEKDAY
054400        WHEN 1 MOVE 7 TO WK-N-ISO-WEEKDAY
054500        WHEN 2 MOVE 1 TO WK-N-ISO-WEEKDAY
054600        WHEN 3 MOVE 2 TO WK-N-ISO-WEEKDAY
054700        WHEN 4 MOVE 3 TO WK-N-ISO-WEEKDAY
054800        WHEN 5 MOVE 4 TO WK-N-ISO-WEEKDAY
054900        WHEN 6 MOVE 5 TO WK-N-ISO-WEEKDAY
055000     END-EVALUATE.
055100*---------------------------------------------------------------*
055200 F029-CALC-ISO-WEEKDAY-EX.
055300*---------------------------------------------------------------*
055400     EXIT.
055500
055600*---------------------------------------------------------------*
055700 E900-WRITE-WORK-RECORD.
055800* WQB026 - TAG EACH ROW WITH WHETHER IT CARRIES A NUMERIC
055900* RESULT SO THE FINAL SPLIT (E000) CAN ORDER THEM.
056000*---------------------------------------------------------------*
056100     IF WQR-DATATYP = "FLOAT "
056200        MOVE "1" TO WQS-NUMFLAG
056300     ELSE
056400        MOVE "2" TO WQS-NUMFLAG
056500     END-IF.
056600     MOVE WK-C-WQRBDY1 TO WQS-RESULT-BODY.
056700     WRITE WQ-WORK-REC.
056800*---------------------------------------------------------------*
056900 E999-WRITE-WORK-RECORD-EX.
057000*---------------------------------------------------------------*
057100     EXIT.
057200
057300*---------------------------------------------------------------*
057400 E000-SPLIT-AND-WRITE.
057500*---------------------------------------------------------------*
057600     CLOSE WQ-WORKFIL.
057700     OPEN OUTPUT WQ-ENRICHD.
057800     MOVE "1" TO WK-C-PASS-WANTED.
057900     PERFORM E100-COPY-ONE-PASS THRU E199-COPY-ONE-PASS-EX.
058000     MOVE "2" TO WK-C-PASS-WANTED.
058100     PERFORM E100-COPY-ONE-PASS THRU E199-COPY-ONE-PASS-EX.
058200*---------------------------------------------------------------*
058300 E099-SPLIT-AND-WRITE-EX.
058400*---------------------------------------------------------------*
058500     EXIT.
058600
058700*---------------------------------------------------------------*
058800 E100-COPY-ONE-PASS.
058900*---------------------------------------------------------------*
059000     OPEN INPUT WQ-WORKFIL.
059100     MOVE "N" TO WK-C-WORKFIL-EOF.
059200     READ WQ-WORKFIL
059300        AT END MOVE "Y" TO WK-C-WORKFIL-EOF
059400     END-READ.
059500     PERFORM E110-COPY-ONE-RECORD THRU E119-COPY-ONE-RECORD-EX
059600        UNTIL WK-C-WORKFIL-AT-EOF.
059700     CLOSE WQ-WORKFIL.
059800*---------------------------------------------------------------*
059900 E199-COPY-ONE-PASS-EX.
060000*---------------------------------------------------------------*
060100     EXIT.
060200
060300*---------------------------------------------------------------*
060400 E110-COPY-ONE-RECORD.
060500*---------------------------------------------------------------*
060600     IF WQS-NUMFLAG = WK-C-PASS-WANTED
060700        MOVE WQS-RESULT-BODY TO WK-C-ENRBDY1
060800        WRITE WK-C-ENRICHD
060900        ADD 1 TO WK-N-OUTPUT-CNT
061000     END-IF.
061100     READ WQ-WORKFIL
061200        AT END MOVE "Y" TO WK-C-WORKFIL-EOF
061300     END-READ.
061400*---------------------------------------------------------------*
061500 E119-COPY-ONE-RECORD-EX.
061600*---------------------------------------------------------------*
061700     EXIT.
061800
061900*---------------------------------------------------------------*
062000 Z000-END-PROGRAM.
062100*---------------------------------------------------------------*
062200     CLOSE WQ-RESULT WQ-ENRICHD.
062300     DISPLAY "WQENRICH - ROWS READ         " WK-N-INPUT-CNT.
062400     DISPLAY "WQENRICH - ROWS WRITTEN      " WK-N-OUTPUT-CNT.
062500     DISPLAY "WQENRICH - UNKNOWN CHAR CNT  " WK-N-UNKNOWN-CNT.
062600*---------------------------------------------------------------*
062700 Z099-END-PROGRAM-EX.
062800*---------------------------------------------------------------*
062900     EXIT.
063000
063100******************************************************************
063200****************** END OF PROGRAM SOURCE - WQENRICH *************
063300******************************************************************
